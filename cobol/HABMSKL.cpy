000100*-----------------------------------------------------------------*
000200*    BOOK........: HABMSKL                                        *
000300*    OBJETIVO....: LAYOUT DO MAPA DE MATERIAIS (ARQUIVO HABMAP)   *
000400*                  LRECL = 060                                    *
000500*    PROGRAMADOR.: I. SANCHES                                     *
000600*    DATA........: 22 / 06 / 1987                                 *
000700*-----------------------------------------------------------------*
000800 01  REG-HABMAP.
000900     05 MAT-REQ-ID               PIC X(008)      VALUE SPACES.
001000     05 MAT-ITEM-CODE            PIC X(005)      VALUE SPACES.
001100     05 MAT-DESC                 PIC X(030)      VALUE SPACES.
001200     05 MAT-QTY                  PIC 9(005)V99   VALUE ZEROS.
001300     05 MAT-UNIT                 PIC X(003)      VALUE SPACES.
001400     05 FILLER                   PIC X(009)      VALUE SPACES.
