000100*-----------------------------------------------------------------*
000200*    BOOK........: HABREQL                                        *
000300*    OBJETIVO....: LAYOUT DO REGISTRO DE ENTRADA (PEDIDO DE       *
000400*                  PROJETO) DO ARQUIVO HABPED - LRECL = 080       *
000500*    PROGRAMADOR.: M.H.MEDEIROS                                   *
000600*    DATA........: 14 / 05 / 1987                                 *
000700*-----------------------------------------------------------------*
000800 01  REG-HABPED.
000900     05 REQ-ID                   PIC X(008)      VALUE SPACES.
001000     05 REQ-TYPOLOGY             PIC X(002)      VALUE SPACES.
001100     05 REQ-DIAMETER             PIC 9(002)V99   VALUE ZEROS.
001200     05 REQ-HEIGHT               PIC 9(001)V99   VALUE ZEROS.
001300     05 REQ-WALL-THICK           PIC 9(001)V99   VALUE ZEROS.
001400     05 REQ-LENGTH               PIC 9(002)V99   VALUE ZEROS.
001500     05 REQ-WIDTH                PIC 9(002)V99   VALUE ZEROS.
001600     05 REQ-LEVELS               PIC 9(001)      VALUE ZEROS.
001700     05 REQ-POD-COUNT            PIC 9(001)      VALUE ZEROS.
001800     05 REQ-ARR-RADIUS           PIC 9(002)V99   VALUE ZEROS.
001900     05 REQ-CENTRAL-DIA          PIC 9(002)V99   VALUE ZEROS.
002000     05 REQ-SEISMIC-ZONE         PIC 9(001)      VALUE ZEROS.
002100     05 REQ-CLIMATE-ZONE         PIC X(001)      VALUE SPACES.
002200     05 REQ-MIX-PRIORITY         PIC X(010)      VALUE SPACES.
002300     05 REQ-CONCEPT-CODE         PIC X(008)      VALUE SPACES.
002400     05 FILLER                   PIC X(022)      VALUE SPACES.
