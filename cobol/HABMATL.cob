000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             HABMATL.
000400 AUTHOR.                                 I.SANCHES.
000500 INSTALLATION.                           FOURSYS - NUCLEO HABITAT.
000600 DATE-WRITTEN.                           30/06/1987.
000700 DATE-COMPILED.                          30/06/1987.
000800 SECURITY.                               USO INTERNO - NUCLEO HABITAT.
000900*=================================================================*
001000* PROGRAMA   : HABMATL
001100* PROGRAMADOR: IVAN SANCHES
001200* ANALISTA   : MATHEUS H. MEDEIROS
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 30 / 06 / 1987
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: MOTOR DE MATERIAIS. SELECIONA A MISTURA DE TERRA
001700*              CRUA CONFORME A PALAVRA-CHAVE DE PRIORIDADE DO
001800*              PEDIDO E CALCULA O QUANTITATIVO (ARGILA, AREIA,
001900*              SILTE, AGUA E ADITIVOS) A PARTIR DO VOLUME DE
002000*              PAREDE DA MORADIA.
002100*-----------------------------------------------------------------*
002200* ARQUIVOS                I/O                  INCLUDE/BOOK
002300*  (NENHUM - SUBROTINA DE CALCULO, SEM E/S DE ARQUIVO)  HABCASE
002400*                                                       HABMIXT
002500*-----------------------------------------------------------------*
002600* MODULOS....: CHAMADO POR PROGHAB
002700*-----------------------------------------------------------------*
002800*                          ALTERACOES
002900*-----------------------------------------------------------------*
003000*    PROGRAMADOR: I.SANCHES                                       CH0001  
003100*    ANALISTA   : M.H.MEDEIROS                                    CH0001  
003200*    CONSULTORIA: FOURSYS                                         CH0001  
003300*    DATA.......: 30 / 06 / 1987                                  CH0001  
003400*    OBJETIVO...: VERSAO INICIAL - TABELA FIXA DE 4 MISTURAS      CH0001  
003500*-----------------------------------------------------------------*
003600*    PROGRAMADOR: M.H.MEDEIROS                                    CH0002  
003700*    ANALISTA   : I.SANCHES                                       CH0002  
003800*    CONSULTORIA: FOURSYS                                         CH0002  
003900*    DATA.......: 19 / 11 / 1991                                  CH0002  
004000*    OBJETIVO...: INCLUSO CALCULO DE QUANTITATIVO (TAKEOFF) POR   CH0002  
004100*                 VOLUME DE PAREDE                                CH0002  
004200*-----------------------------------------------------------------*
004300*    PROGRAMADOR: I.SANCHES                                       CH0003  
004400*    ANALISTA   : M.H.MEDEIROS                                    CH0003  
004500*    CONSULTORIA: FOURSYS                                         CH0003  
004600*    DATA.......: 12 / 03 / 1999                                  CH0003
004700*    OBJETIVO...: BUG-1132 - VIRADA DE SECULO: MENSAGEM DE ERRO   CH0003
004800*                 PASSA A EXIBIR ANO COM 4 DIGITOS                CH0003
004900*-----------------------------------------------------------------*
005000*    PROGRAMADOR: I.SANCHES                                       CH0004
005100*    ANALISTA   : M.H.MEDEIROS                                    CH0004
005200*    CONSULTORIA: FOURSYS                                         CH0004
005300*    DATA.......: 11 / 11 / 2006                                  CH0004
005400*    OBJETIVO...: BUG-2718 - UNIDADE DE CADA ITEM DO QUANTITATIVO  CH0004
005500*                 (ARGILA/AREIA/SILTE=KG, AGUA=LT) ESTAVA GRAVADA  CH0004
005600*                 EM LITERAL SOLTO DENTRO DE 0220-CALC-            CH0004
005700*                 QUANTITATIVO; PASSOU A TABELA FIXA CARREGADA POR CH0004
005800*                 FILLER (WRK-UNID-ITEM-TAB), NOS MOLDES DA TABELA CH0004
005900*                 DE MISTURAS DA HABMIXT.                          CH0004
006000*-----------------------------------------------------------------*
006100*=================================================================*
006200
006300
006400*=================================================================*
006500 ENVIRONMENT                             DIVISION.
006600*=================================================================*
006700*-----------------------------------------------------------------*
006800 CONFIGURATION                           SECTION.
006900*-----------------------------------------------------------------*
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300*=================================================================*
007400 DATA                                    DIVISION.
007500*=================================================================*
007600*-----------------------------------------------------------------*
007700 WORKING-STORAGE                         SECTION.
007800*-----------------------------------------------------------------*
007900 01  FILLER                      PIC X(050)          VALUE
008000         "***** INICIO DA WORKING - HABMATL *****".
008100*-----------------------------------------------------------------*
008200*----------------------- BOOK DA TABELA DE MISTURAS ---------------*
008300 COPY "HABMIXT".
008400*-----------------------------------------------------------------*
008500 01  WRK-DENSIDADE-TERRA         PIC 9(004) COMP    VALUE 1800.
008600 01  IX-MIX                      PIC 9(002) COMP    VALUE ZERO.
008700 01  IX-ITEM                     PIC 9(002) COMP    VALUE ZERO.
008800 01  WRK-PESO-TOTAL              PIC 9(007) COMP    VALUE ZERO.
008900 01  WRK-VOLUME-PAREDE           PIC 9(006)V99      VALUE ZEROS.
009000*-----------------------------------------------------------------*
009100 01  WRK-CHAVE-COMBINADA.
009200     05 WRK-CHAVE-PRIOR          PIC X(010).
009300     05 WRK-CHAVE-MIX            PIC X(012).
009400 01  WRK-CHAVE-COMBINADA-N REDEFINES WRK-CHAVE-COMBINADA
009500                            PIC X(022).
009600*-----------------------------------------------------------------*
009700 01  WRK-ITEM-COMBINADO.
009800     05 WRK-ITEM-COD             PIC X(005).
009900     05 WRK-ITEM-QTD             PIC 9(005)V99.
010000 01  WRK-ITEM-COMBINADO-N REDEFINES WRK-ITEM-COMBINADO
010100                            PIC X(012).
010200*-----------------------------------------------------------------*
010300*    BUG-2718 (CH0004): TABELA FIXA DA UNIDADE DE CADA ITEM DO     CH0004
010400*    QUANTITATIVO (ARGILA/AREIA/SILTE/AGUA/ADITIVO, NESTA ORDEM),  CH0004
010500*    CARREGADA EM WORKING-STORAGE VIA REDEFINES, NO PADRAO FOURSYSCH0004
010600*    DE TABELA FIXA CARREGADA POR FILLER.                          CH0004
010700*-----------------------------------------------------------------*
010800 01  WRK-UNID-ITEM-CARGA.
010900     05 FILLER               PIC X(003)  VALUE "KG ".
011000     05 FILLER               PIC X(003)  VALUE "KG ".
011100     05 FILLER               PIC X(003)  VALUE "KG ".
011200     05 FILLER               PIC X(003)  VALUE "LT ".
011300     05 FILLER               PIC X(003)  VALUE "KG ".
011400 01  WRK-UNID-ITEM-TAB REDEFINES WRK-UNID-ITEM-CARGA.
011500     05 WRK-UNID-ITEM        PIC X(003)  OCCURS 5 TIMES.
011600*-----------------------------------------------------------------*
011700 01  FILLER                      PIC X(050)          VALUE
011800         "***** FIM DA WORKING - HABMATL *****".
011900*-----------------------------------------------------------------*
012000*----------------------- BOOK DE ERROS ---------------------------*
012100 COPY "HABERRO".
012200*-----------------------------------------------------------------*
012300 LINKAGE                                 SECTION.
012400*-----------------------------------------------------------------*
012500 COPY "HABCASE".
012600
012700*=================================================================*
012800 PROCEDURE                               DIVISION USING
012900                                          HAB-CASO-TRABALHO.
013000*=================================================================*
013100 0000-PRINCIPAL                          SECTION.
013200
013300         PERFORM 0100-INICIAR.
013400         PERFORM 0200-PROCESSAR.
013500         PERFORM 0300-FINALIZAR.
013600
013700 0000-PRINCIPAL-FIM.                     EXIT.
013800*-----------------------------------------------------------------*
013900 0100-INICIAR                            SECTION.
014000*-----------------------------------------------------------------*
014100
014200         SET IX-MIX TO 1.
014300         COMPUTE WRK-VOLUME-PAREDE ROUNDED =
014400                 HDC-GEOM-AREA-PAREDE * HDC-REQ-WALL-THICK.
014500
014600 0100-INICIAR-FIM.                       EXIT.
014700*-----------------------------------------------------------------*
014800 0200-PROCESSAR                          SECTION.
014900*-----------------------------------------------------------------*
015000
015100         PERFORM 0210-SELECIONA-MIX.
015200         PERFORM 0220-CALC-QUANTITATIVO.
015300
015400 0200-PROCESSAR-FIM.                     EXIT.
015500*-----------------------------------------------------------------*
015600 0210-SELECIONA-MIX                      SECTION.
015700*-----------------------------------------------------------------*
015800*    PALAVRAS-CHAVE: BALANCED->STANDARD; STRENGTH/STRUCTURAL->     *
015900*    HIGHSTRENGTH; THERMAL/INSULATION->THERMAL;                    *
016000*    RESONANCE/ACOUSTIC/SCHUMANN->RESONANCE; DESCONHECIDO->        *
016100*    STANDARD                                                      *
016200*-----------------------------------------------------------------*
016300
016400         IF HDC-REQ-MIX-PRIOR EQUAL "STRENGTH  " OR
016500            HDC-REQ-MIX-PRIOR EQUAL "STRUCTURAL"
016600             MOVE "HIGHSTRENGTH" TO WRK-CHAVE-MIX
016700         ELSE
016800             IF HDC-REQ-MIX-PRIOR EQUAL "THERMAL   " OR
016900                HDC-REQ-MIX-PRIOR EQUAL "INSULATION"
017000                 MOVE "THERMAL     " TO WRK-CHAVE-MIX
017100             ELSE
017200                 IF HDC-REQ-MIX-PRIOR EQUAL "RESONANCE " OR
017300                    HDC-REQ-MIX-PRIOR EQUAL "ACOUSTIC  " OR
017400                    HDC-REQ-MIX-PRIOR EQUAL "SCHUMANN  "
017500                     MOVE "RESONANCE   " TO WRK-CHAVE-MIX
017600                 ELSE
017700                     MOVE "STANDARD    " TO WRK-CHAVE-MIX
017800                 END-IF
017900             END-IF
018000         END-IF.
018100
018200         SET IX-MIX TO 1.
018300         SEARCH MIX-ENTRY
018400             AT END
018500                 MOVE "STANDARD    " TO WRK-CHAVE-MIX
018600                 SET IX-MIX TO 1
018700             WHEN MIX-KEY (IX-MIX) EQUAL WRK-CHAVE-MIX
018800                 CONTINUE
018900         END-SEARCH.
019000
019100         MOVE MIX-KEY (IX-MIX)  TO HDC-MATL-MIX-KEY.
019200         MOVE MIX-NAME (IX-MIX) TO HDC-MATL-MIX-NAME.
019300
019400 0210-SELECIONA-MIX-FIM.                 EXIT.
019500*-----------------------------------------------------------------*
019600 0220-CALC-QUANTITATIVO                  SECTION.
019700*-----------------------------------------------------------------*
019800*    QUANTITATIVO A PARTIR DO VOLUME DE PAREDE: PESO TOTAL =       *
019900*    V . 1800 KG ; COMPONENTE = PESO . PERCENTUAL / 100            *
020000*-----------------------------------------------------------------*
020100
020200         COMPUTE WRK-PESO-TOTAL ROUNDED =
020300                 WRK-VOLUME-PAREDE * WRK-DENSIDADE-TERRA.
020400         MOVE WRK-PESO-TOTAL TO HDC-MATL-PESO-TOTAL.
020500
020600         MOVE 5 TO HDC-MATL-QTD-ITENS.
020700
020800         MOVE "M-001"           TO HDC-MATL-ITEM-CODE (1).
020900         MOVE "ARGILA"          TO HDC-MATL-ITEM-DESC (1).
021000         COMPUTE HDC-MATL-ITEM-QTY (1) ROUNDED =
021100                 WRK-PESO-TOTAL * MIX-CLAY-PCT (IX-MIX) / 100.
021200         MOVE WRK-UNID-ITEM (1)   TO HDC-MATL-ITEM-UNIT (1).
021300
021400         MOVE "M-002"           TO HDC-MATL-ITEM-CODE (2).
021500         MOVE "AREIA"           TO HDC-MATL-ITEM-DESC (2).
021600         COMPUTE HDC-MATL-ITEM-QTY (2) ROUNDED =
021700                 WRK-PESO-TOTAL * MIX-SAND-PCT (IX-MIX) / 100.
021800         MOVE WRK-UNID-ITEM (2)   TO HDC-MATL-ITEM-UNIT (2).
021900
022000         MOVE "M-005"           TO HDC-MATL-ITEM-CODE (3).
022100         MOVE "SILTE"           TO HDC-MATL-ITEM-DESC (3).
022200         COMPUTE HDC-MATL-ITEM-QTY (3) ROUNDED =
022300                 WRK-PESO-TOTAL * MIX-SILT-PCT (IX-MIX) / 100.
022400         MOVE WRK-UNID-ITEM (3)   TO HDC-MATL-ITEM-UNIT (3).
022500
022600         MOVE "M-006"           TO HDC-MATL-ITEM-CODE (4).
022700         MOVE "AGUA"            TO HDC-MATL-ITEM-DESC (4).
022800         COMPUTE HDC-MATL-ITEM-QTY (4) ROUNDED =
022900                 WRK-PESO-TOTAL * MIX-WATER-PCT (IX-MIX) / 100.
023000         MOVE WRK-UNID-ITEM (4)   TO HDC-MATL-ITEM-UNIT (4).
023100
023200         MOVE "M-007"           TO HDC-MATL-ITEM-CODE (5).
023300         MOVE MIX-ADD1-NAME (IX-MIX) TO HDC-MATL-ITEM-DESC (5).
023400         COMPUTE HDC-MATL-ITEM-QTY (5) ROUNDED =
023500                 WRK-PESO-TOTAL * MIX-ADD1-PCT (IX-MIX) / 100.
023600         MOVE WRK-UNID-ITEM (5)   TO HDC-MATL-ITEM-UNIT (5).
023700
023800 0220-CALC-QUANTITATIVO-FIM.              EXIT.
023900*-----------------------------------------------------------------*
024000 0300-FINALIZAR                          SECTION.
024100*-----------------------------------------------------------------*
024200
024300         MOVE "S" TO HDC-CTRL-RETORNO.
024400         EXIT PROGRAM.
024500
024600 0300-FINALIZAR-FIM.                     EXIT.
024700*-----------------------------------------------------------------*
024800 9999-TRATA-ERRO                         SECTION.
024900*-----------------------------------------------------------------*
025000
025100         MOVE "E"          TO HDC-CTRL-RETORNO.
025200         MOVE "HABMATL"    TO WRK-AREA-ERRO.
025300         DISPLAY "===== ERRO NO PROGRAMA HABMATL =====".
025400         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
025500         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
025600         EXIT PROGRAM.
025700
025800 9999-TRATA-ERRO-FIM.                    EXIT.
025900*-----------------------------------------------------------------*
