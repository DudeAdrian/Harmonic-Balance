000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             HABACUS.
000400 AUTHOR.                                 M.H.MEDEIROS.
000500 INSTALLATION.                           FOURSYS - NUCLEO HABITAT.
000600 DATE-WRITTEN.                           17/07/1987.
000700 DATE-COMPILED.                          17/07/1987.
000800 SECURITY.                               USO INTERNO - NUCLEO HABITAT.
000900*=================================================================*
001000* PROGRAMA   : HABACUS
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 17 / 07 / 1987
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: MOTOR ACUSTICO. CALCULA OS MODOS DE SALA (AXIAL,
001700*              RADIAL E CIRCUNFERENCIAL), PROCURA ACOPLAMENTO COM
001800*              A SERIE DE SCHUMANN (7.83 HZ E HARMONICOS), MEDE O
001900*              ISOLAMENTO POD-A-POD (TIPOLOGIA MC) E O TEMPO DE
002000*              REVERBERACAO (SABINE) DO AMBIENTE PRINCIPAL.
002100*-----------------------------------------------------------------*
002200* ARQUIVOS                I/O                  INCLUDE/BOOK
002300*  (NENHUM - SUBROTINA DE CALCULO, SEM E/S DE ARQUIVO)  HABCASE
002400*-----------------------------------------------------------------*
002500* MODULOS....: CHAMADO POR PROGHAB
002600*-----------------------------------------------------------------*
002700*                          ALTERACOES
002800*-----------------------------------------------------------------*
002900*    PROGRAMADOR: M.H.MEDEIROS                                    CH0001  
003000*    ANALISTA   : IVAN SANCHES                                    CH0001  
003100*    CONSULTORIA: FOURSYS                                         CH0001  
003200*    DATA.......: 17 / 07 / 1987                                  CH0001  
003300*    OBJETIVO...: VERSAO INICIAL - MODOS AXIAIS E RADIAIS         CH0001  
003400*-----------------------------------------------------------------*
003500*    PROGRAMADOR: I. SANCHES                                      CH0002  
003600*    ANALISTA   : M.H.MEDEIROS                                    CH0002  
003700*    CONSULTORIA: FOURSYS                                         CH0002  
003800*    DATA.......: 19 / 11 / 1991                                  CH0002  
003900*    OBJETIVO...: INCLUSO ISOLAMENTO POD-A-POD (TABELA DE LOG10   CH0002  
004000*                 POR REDUCAO DE FAIXA - VIDE #TABLOG A SEGUIR)   CH0002  
004100*-----------------------------------------------------------------*
004200*    PROGRAMADOR: M.H.MEDEIROS                                    CH0003
004300*    ANALISTA   : I. SANCHES                                      CH0003
004400*    CONSULTORIA: FOURSYS                                         CH0003
004500*    DATA.......: 22 / 08 / 1996                                  CH0003
004600*    OBJETIVO...: INICIADO CALCULO DE RT60 (SABINE) - PREVISTO    CH0003
004700*                 TAMBEM O MODO MAIS PROXIMO DE 80 HZ (ORACULO    CH0003
004800*                 DE MALTA), CONCLUIDO SO EM CH0005 (VIDE ABAIXO) CH0003
004900*-----------------------------------------------------------------*
005000*    PROGRAMADOR: I. SANCHES                                      CH0004  
005100*    ANALISTA   : M.H.MEDEIROS                                    CH0004  
005200*    CONSULTORIA: FOURSYS                                         CH0004  
005300*    DATA.......: 04 / 01 / 1999                                  CH0004  
005400*    OBJETIVO...: BUG-1131 - VIRADA DO SECULO: DATA DE REFERENCIA CH0004
005500*                 DO CALCULO PASSA A 4 DIGITOS DE ANO             CH0004
005600*-----------------------------------------------------------------*
005700*    PROGRAMADOR: I. SANCHES                                      CH0005
005800*    ANALISTA   : M.H.MEDEIROS                                    CH0005
005900*    CONSULTORIA: FOURSYS                                         CH0005
006000*    DATA.......: 02 / 11 / 2006                                  CH0005
006100*    OBJETIVO...: BUG-2701 - CORRIGIDA A FORMULA DA SUPERFICIE    CH0005
006200*                 TOTAL DO CALCULO DE RT60 (ESTAVA A DOBRAR A     CH0005
006300*                 SUPERFICIE E POR CONSEQUENCIA A METADE DO RT60  CH0005
006400*                 DE TODOS OS CASOS); CONCLUIDOS OS CALCULOS DE   CH0005
006500*                 ABSORCAO REQUERIDA E ALTURA OTIMA PREVISTOS     CH0005
006600*                 DESDE A CH0003 MAS NUNCA IMPLEMENTADOS, E       CH0005
006700*                 INCLUIDA A BUSCA DO MODO RETANGULAR MAIS        CH0005
006800*                 PROXIMO DE 80 HZ (ORACULO DE MALTA).            CH0005
006900*-----------------------------------------------------------------*
007000*    PROGRAMADOR: M.H.MEDEIROS                                    CH0006
007100*    ANALISTA   : I. SANCHES                                      CH0006
007200*    CONSULTORIA: FOURSYS                                         CH0006
007300*    DATA.......: 10 / 11 / 2006                                  CH0006
007400*    OBJETIVO...: BUG-2716 - 0212-CALC-MODOS-N TESTAVA             CH0006
007500*                 HDC-GEOM-PERIMETRO PARA DECIDIR SE CALCULA OS    CH0006
007600*                 MODOS RADIAL/CIRCUNFERENCIAL, MAS O PERIMETRO    CH0006
007700*                 TAMBEM SAI POSITIVO PARA A CASA ORGANICA (OF),   CH0006
007800*                 QUE NAO TEM DIAMETRO - PEDIDO OF ESTOURAVA POR   CH0006
007900*                 DIVISAO POR ZERO NO CALCULO ACUSTICO. GUARDA     CH0006
008000*                 TROCADA PARA TESTAR HDC-REQ-DIAMETER, A MESMA    CH0006
008100*                 DISTINCAO QUE 0246-CALC-ORACULO-MALTA JA FAZIA.  CH0006
008200*-----------------------------------------------------------------*
008300*=================================================================*
008400
008500
008600*=================================================================*
008700 ENVIRONMENT                             DIVISION.
008800*=================================================================*
008900*-----------------------------------------------------------------*
009000 CONFIGURATION                           SECTION.
009100*-----------------------------------------------------------------*
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM.
009400
009500*=================================================================*
009600 DATA                                    DIVISION.
009700*=================================================================*
009800*-----------------------------------------------------------------*
009900 WORKING-STORAGE                         SECTION.
010000*-----------------------------------------------------------------*
010100 01  FILLER                      PIC X(050)          VALUE
010200         "***** INICIO DA WORKING - HABACUS *****".
010300*-----------------------------------------------------------------*
010400 01  HAB-CONSTANTES.
010500     05 WRK-PI                   PIC 9V9999999 VALUE 3.1415927.
010600     05 WRK-VEL-SOM              PIC 9(003)V9  VALUE 343.0.
010700     05 WRK-TL-PAREDE            PIC 9(002)    VALUE 45.
010800     05 WRK-RT60-ALVO            PIC 9(001)V99 VALUE 6.50.
010900     05 WRK-FREQ-ALVO            PIC 9(003)V99 VALUE 080.00.
011000     05 FILLER                   PIC X(010)    VALUE SPACES.
011100*-----------------------------------------------------------------*
011200*----------------------- TABELA DE SCHUMANN -----------------------*
011300*    LISTA FIXA DE FREQUENCIAS DE REFERENCIA DA CAVIDADE           *
011400*    IONOSFERA-TERRA (7.83 HZ E HARMONICOS)                        *
011500*-----------------------------------------------------------------*
011600 01  HAB-SCHUMANN-CARGA.
011700     05 FILLER            PIC 9(002)V99  VALUE 07.83.
011800     05 FILLER            PIC 9(002)V99  VALUE 14.30.
011900     05 FILLER            PIC 9(002)V99  VALUE 20.80.
012000     05 FILLER            PIC 9(002)V99  VALUE 27.30.
012100     05 FILLER            PIC 9(002)V99  VALUE 33.80.
012200     05 FILLER            PIC 9(002)V99  VALUE 39.00.
012300     05 FILLER            PIC 9(002)V99  VALUE 45.00.
012400*-----------------------------------------------------------------*
012500 01  HAB-SCHUMANN-TAB REDEFINES HAB-SCHUMANN-CARGA.
012600     05 HAB-SCHUMANN-ENT OCCURS 7 TIMES INDEXED BY IX-SCH
012700                            PIC 9(002)V99.
012800*-----------------------------------------------------------------*
012900*----------------------- TABELA DE LOG2 (MANTISSA 1-2) -----------*
013000*    21 ENTRADAS, PASSO 0.05 NA MANTISSA, USADA PARA COMPOR O      *
013100*    LOG10 POR REDUCAO DE FAIXA: LOG10(X) = LOG2(X) * 0.30103      *
013200*-----------------------------------------------------------------*
013300 01  HAB-LOG2-CARGA.
013400     05 FILLER PIC X(050) VALUE
013500         "00000007040137502016026300321903785043300485405361".
013600     05 FILLER PIC X(050) VALUE
013700         "05850063230678107225076550807408480088750926009635".
013800     05 FILLER PIC X(005) VALUE "10000".
013900*-----------------------------------------------------------------*
014000 01  HAB-LOG2-TAB REDEFINES HAB-LOG2-CARGA.
014100     05 HAB-LOG2-ENT OCCURS 21 TIMES INDEXED BY IX-LOG2
014200                            PIC 9V9999.
014300*-----------------------------------------------------------------*
014400 01  FILLER                      PIC X(050)          VALUE
014500         " AREA DE TRABALHO DOS MODOS DE SALA ".
014600*-----------------------------------------------------------------*
014700 01  WRK-MODO-AXIAL OCCURS 4 TIMES         PIC 9(003)V99.
014800 01  WRK-MODO-RADIAL OCCURS 4 TIMES        PIC 9(003)V99.
014900 01  WRK-MODO-CIRC OCCURS 4 TIMES          PIC 9(003)V99.
015000 01  IX-MODO                     PIC 9(002)  COMP  VALUE ZERO.
015100 01  WRK-DELTA                   PIC 9(003)V999    VALUE ZEROS.
015200 01  WRK-FORCA                   PIC 9V999         VALUE ZEROS.
015300 01  WRK-MELHOR-FORCA            PIC 9V999         VALUE ZEROS.
015400 01  WRK-QTD-ACOPLE              PIC 9(003)  COMP  VALUE ZERO.
015500*-----------------------------------------------------------------*
015600 01  FILLER                      PIC X(050)          VALUE
015700         " AREA DE TRABALHO DO ISOLAMENTO / RT60 ".
015800*-----------------------------------------------------------------*
015900 01  WRK-SEPARACAO               PIC 9(002)V99      VALUE ZEROS.
016000 01  WRK-ANG-META-POD            PIC 9(002)V9999    VALUE ZEROS.
016100 01  WRK-RAZAO-LOG               PIC 9(002)V9999    VALUE ZEROS.
016200 01  WRK-MANTISSA                PIC 9V9999         VALUE ZEROS.
016300 01  WRK-EXPOENTE                PIC S9(002) COMP   VALUE ZERO.
016400 01  WRK-LOG2-BASE               PIC S9V9999        VALUE ZEROS.
016500 01  WRK-LOG10-RESULT            PIC S9(002)V9999   VALUE ZEROS.
016600 01  WRK-PERDA-DISTANCIA         PIC S9(003)V9      VALUE ZEROS.
016700 01  WRK-SUP-TOTAL               PIC 9(004)V99      VALUE ZEROS.
016800 01  WRK-ABSORCAO-REQ            PIC 9(003)V9999    VALUE ZEROS.
016900*-----------------------------------------------------------------*
017000 01  FILLER                      PIC X(050)          VALUE
017100         " AREA DE TRABALHO DO ORACULO DE MALTA (80 HZ) ".
017200*-----------------------------------------------------------------*
017300 01  WRK-ORAC-L                  PIC 9(002)V99      VALUE ZEROS.
017400 01  WRK-ORAC-W                  PIC 9(002)V99      VALUE ZEROS.
017500 01  WRK-ORAC-H                  PIC 9(002)V99      VALUE ZEROS.
017600 01  IX-ORAC-NX                  PIC 9(001)  COMP   VALUE ZERO.
017700 01  IX-ORAC-NY                  PIC 9(001)  COMP   VALUE ZERO.
017800 01  IX-ORAC-NZ                  PIC 9(001)  COMP   VALUE ZERO.
017900 01  WRK-ORAC-TERMO-X            PIC 9(003)V9999    VALUE ZEROS.
018000 01  WRK-ORAC-TERMO-Y            PIC 9(003)V9999    VALUE ZEROS.
018100 01  WRK-ORAC-TERMO-Z            PIC 9(003)V9999    VALUE ZEROS.
018200 01  WRK-ORAC-SOMA               PIC 9(003)V9999    VALUE ZEROS.
018300 01  WRK-ORAC-RAIZ               PIC 9(003)V9999    VALUE ZEROS.
018400 01  WRK-ORAC-FREQ               PIC 9(003)V99      VALUE ZEROS.
018500 01  WRK-ORAC-DELTA              PIC 9(003)V99      VALUE ZEROS.
018600 01  WRK-ORAC-MELHOR-DELTA       PIC 9(003)V99      VALUE 999.99.
018700 01  WRK-ORAC-MELHOR-FREQ        PIC 9(003)V99      VALUE ZEROS.
018800*-----------------------------------------------------------------*
018900*---------------- REDEFINES DE APOIO A MANTISSA ------------------*
019000 01  WRK-MANTISSA-GRUPO.
019100     05 WRK-MANT-INT             PIC 9(001).
019200     05 WRK-MANT-DEC             PIC 9(004).
019300 01  WRK-MANTISSA-GRUPO-N REDEFINES WRK-MANTISSA-GRUPO
019400                            PIC 9(005).
019500*-----------------------------------------------------------------*
019600 01  FILLER                      PIC X(050)          VALUE
019700         "***** FIM DA WORKING - HABACUS *****".
019800*-----------------------------------------------------------------*
019900*----------------------- BOOK DE ERROS ---------------------------*
020000 COPY "HABERRO".
020100*-----------------------------------------------------------------*
020200 LINKAGE                                 SECTION.
020300*-----------------------------------------------------------------*
020400 COPY "HABCASE".
020500
020600*=================================================================*
020700 PROCEDURE                               DIVISION USING
020800                                          HAB-CASO-TRABALHO.
020900*=================================================================*
021000 0000-PRINCIPAL                          SECTION.
021100
021200         PERFORM 0100-INICIAR.
021300         PERFORM 0200-PROCESSAR.
021400         PERFORM 0300-FINALIZAR.
021500
021600 0000-PRINCIPAL-FIM.                     EXIT.
021700*-----------------------------------------------------------------*
021800 0100-INICIAR                            SECTION.
021900*-----------------------------------------------------------------*
022000
022100         MOVE ZERO TO WRK-QTD-ACOPLE.
022200         MOVE ZERO TO WRK-MELHOR-FORCA.
022300         MOVE "N"  TO HDC-ACUS-SCH-FLAG.
022400
022500 0100-INICIAR-FIM.                       EXIT.
022600*-----------------------------------------------------------------*
022700 0200-PROCESSAR                          SECTION.
022800*-----------------------------------------------------------------*
022900
023000         PERFORM 0210-CALC-MODOS.
023100         PERFORM 0220-CALC-SCHUMANN.
023200         IF HDC-REQ-TYPOLOGY EQUAL "MC"
023300             PERFORM 0230-CALC-ISOLAMENTO
023400         END-IF.
023500         PERFORM 0240-CALC-RT60.
023600         PERFORM 0242-CALC-ABSORCAO-REQ.
023700         PERFORM 0244-CALC-ALTURA-OTIMA.
023800         PERFORM 0246-CALC-ORACULO-MALTA.
023900
024000 0200-PROCESSAR-FIM.                     EXIT.
024100*-----------------------------------------------------------------*
024200 0210-CALC-MODOS                         SECTION.
024300*-----------------------------------------------------------------*
024400*    MODOS AXIAIS (ALTURA), RADIAIS (PLANTA CIRCULAR) E            *
024500*    CIRCUNFERENCIAIS PARA N = 1 A 4                                *
024600*-----------------------------------------------------------------*
024700
024800         PERFORM 0212-CALC-MODOS-N
024900                 VARYING IX-MODO FROM 1 BY 1
025000                 UNTIL IX-MODO GREATER 4.
025100
025200*        ---- MODO FUNDAMENTAL DE REFERENCIA (N=1, AXIAL) --------
025300         MOVE WRK-MODO-AXIAL (1) TO HDC-ACUS-FREQ-FUND.
025400
025500 0210-CALC-MODOS-FIM.                    EXIT.
025600*-----------------------------------------------------------------*
025700 0212-CALC-MODOS-N                       SECTION.
025800*-----------------------------------------------------------------*
025900
026000         COMPUTE WRK-MODO-AXIAL (IX-MODO) ROUNDED =
026100                 IX-MODO * WRK-VEL-SOM /
026200                 (2 * HDC-REQ-HEIGHT).
026300*        BUG-2716 (CH0006): SO HA MODO RADIAL/CIRCUNFERENCIAL PARA CH0006
026400*        PLANTA CIRCULAR (SP/MC) - A CASA ORGANICA (OF) NAO TEM    CH0006
026500*        DIAMETRO E O PERIMETRO DELA, SOZINHO, NAO SERVE DE GUARDACH0006
026600         IF HDC-REQ-DIAMETER GREATER ZERO
026700             COMPUTE WRK-MODO-RADIAL (IX-MODO) ROUNDED =
026800                     IX-MODO * 2.405 * WRK-VEL-SOM /
026900                     (2 * WRK-PI * (HDC-REQ-DIAMETER / 2))
027000             COMPUTE WRK-MODO-CIRC (IX-MODO) ROUNDED =
027100                     IX-MODO * WRK-VEL-SOM /
027200                     (WRK-PI * HDC-REQ-DIAMETER)
027300         END-IF.
027400
027500 0212-CALC-MODOS-N-FIM.                  EXIT.
027600*-----------------------------------------------------------------*
027700 0220-CALC-SCHUMANN                      SECTION.
027800*-----------------------------------------------------------------*
027900*    CONFRONTA CADA MODO AXIAL CONTRA A LISTA DE SCHUMANN.         *
028000*    ACOPLAMENTO QUANDO |MODO - SCHUMANN| < 0.5 HZ.                *
028100*-----------------------------------------------------------------*
028200
028300         PERFORM 0222-VARRE-MODO
028400                 VARYING IX-MODO FROM 1 BY 1
028500                 UNTIL IX-MODO GREATER 4.
028600
028700         MOVE WRK-QTD-ACOPLE TO HDC-ACUS-NUM-ACOPLE.
028800         IF WRK-QTD-ACOPLE GREATER ZERO
028900             MOVE "Y" TO HDC-ACUS-SCH-FLAG
029000         ELSE
029100             MOVE "N" TO HDC-ACUS-SCH-FLAG
029200         END-IF.
029300         MOVE WRK-MELHOR-FORCA TO HDC-ACUS-DELTA-SCH.
029400
029500 0220-CALC-SCHUMANN-FIM.                 EXIT.
029600*-----------------------------------------------------------------*
029700 0222-VARRE-MODO                         SECTION.
029800*-----------------------------------------------------------------*
029900
030000         SET IX-SCH TO 1.
030100         PERFORM 0224-VARRE-SCHUMANN
030200                 VARYING IX-SCH FROM 1 BY 1
030300                 UNTIL IX-SCH GREATER 7.
030400
030500 0222-VARRE-MODO-FIM.                    EXIT.
030600*-----------------------------------------------------------------*
030700 0224-VARRE-SCHUMANN                     SECTION.
030800*-----------------------------------------------------------------*
030900
031000         IF WRK-MODO-AXIAL (IX-MODO) NOT LESS
031100                 HAB-SCHUMANN-ENT (IX-SCH)
031200             COMPUTE WRK-DELTA =
031300                     WRK-MODO-AXIAL (IX-MODO) -
031400                     HAB-SCHUMANN-ENT (IX-SCH)
031500         ELSE
031600             COMPUTE WRK-DELTA =
031700                     HAB-SCHUMANN-ENT (IX-SCH) -
031800                     WRK-MODO-AXIAL (IX-MODO)
031900         END-IF.
032000
032100         IF WRK-DELTA LESS 0.5
032200             ADD 1 TO WRK-QTD-ACOPLE
032300             COMPUTE WRK-FORCA ROUNDED = 1 - (WRK-DELTA / 0.5)
032400             IF WRK-FORCA GREATER WRK-MELHOR-FORCA
032500                 MOVE WRK-FORCA TO WRK-MELHOR-FORCA
032600             END-IF
032700         END-IF.
032800
032900 0224-VARRE-SCHUMANN-FIM.                EXIT.
033000*-----------------------------------------------------------------*
033100 0230-CALC-ISOLAMENTO                    SECTION.
033200*-----------------------------------------------------------------*
033300*    ISOLAMENTO POD-A-POD (TIPOLOGIA MC): SEPARACAO = 2R.SEN(PI/N) *
033400*    PERDA POR DISTANCIA = 20.LOG10(SEPARACAO/DIAMETRO)             *
033500*-----------------------------------------------------------------*
033600
033700         COMPUTE WRK-ANG-META-POD ROUNDED =
033800                 WRK-PI / HDC-REQ-POD-COUNT.
033900
034000*        ---- SEN(ANG-META-POD) POR SERIE DE TAYLOR (3 TERMOS) ---
034100         COMPUTE WRK-SEPARACAO ROUNDED =
034200                 2 * HDC-REQ-ARR-RADIUS *
034300                 (WRK-ANG-META-POD -
034400                  ((WRK-ANG-META-POD ** 3) / 6) +
034500                  ((WRK-ANG-META-POD ** 5) / 120)).
034600
034700         COMPUTE WRK-RAZAO-LOG ROUNDED =
034800                 WRK-SEPARACAO / HDC-REQ-DIAMETER.
034900
035000         PERFORM 0250-CALC-LOG10.
035100
035200         COMPUTE WRK-PERDA-DISTANCIA ROUNDED =
035300                 20 * WRK-LOG10-RESULT.
035400
035500         COMPUTE HDC-ACUS-ISOLA-DB ROUNDED =
035600                 WRK-TL-PAREDE + WRK-PERDA-DISTANCIA.
035700
035800 0230-CALC-ISOLAMENTO-FIM.               EXIT.
035900*-----------------------------------------------------------------*
036000 0240-CALC-RT60                          SECTION.
036100*-----------------------------------------------------------------*
036200*    TEMPO DE REVERBERACAO DE SABINE PARA O AMBIENTE PRINCIPAL:    *
036300*    RT60 = 0.161 . V / (ALFA . S) ; ALFA MEDIO DE TERRA = 0.05    *
036400*    S = 2(LW+LH+WH) QUE PARA UMA CAIXA VIRA 2 . AREA PISO MAIS    *
036500*    A AREA DE PAREDE (JA O PERIMETRO VEZES A ALTURA - LH+WH).     *
036600*-----------------------------------------------------------------*
036700*    BUG-2701 (CH0005): TIRADO O "2 *" QUE SOBRAVA POR FORA E      *
036800*    DOBRAVA A SUPERFICIE, CAINDO O RT60 CALCULADO PELA METADE.    *
036900
037000         COMPUTE WRK-SUP-TOTAL ROUNDED =
037100                 (2 * HDC-GEOM-AREA-PISO) +
037200                 HDC-GEOM-AREA-PAREDE.
037300
037400         IF WRK-SUP-TOTAL GREATER ZERO
037500             COMPUTE HDC-ACUS-RT60 ROUNDED =
037600                     0.161 * HDC-GEOM-VOLUME /
037700                     (0.05 * WRK-SUP-TOTAL)
037800         END-IF.
037900
038000 0240-CALC-RT60-FIM.                     EXIT.
038100*-----------------------------------------------------------------*
038200 0242-CALC-ABSORCAO-REQ                    SECTION.
038300*-----------------------------------------------------------------*
038400*    ABSORCAO MEDIA NECESSARIA PARA O AMBIENTE ATINGIR O RT60      *
038500*    ALVO DO ORACULO DE MALTA (6.5 S): A = 0.161 . V/(RT60 . S)    *
038600*-----------------------------------------------------------------*
038700
038800         IF WRK-SUP-TOTAL GREATER ZERO
038900             COMPUTE WRK-ABSORCAO-REQ ROUNDED =
039000                     0.161 * HDC-GEOM-VOLUME /
039100                     (WRK-RT60-ALVO * WRK-SUP-TOTAL)
039200         END-IF.
039300
039400         MOVE WRK-ABSORCAO-REQ TO HDC-ACUS-ABSORCAO-REQ.
039500
039600 0242-CALC-ABSORCAO-REQ-FIM.               EXIT.
039700*-----------------------------------------------------------------*
039800 0244-CALC-ALTURA-OTIMA                    SECTION.
039900*-----------------------------------------------------------------*
040000*    PE-DIREITO QUE POE O MODO AXIAL FUNDAMENTAL EXATO NA          *
040100*    FREQUENCIA ALVO DO ORACULO DE MALTA (80 HZ): H = C / (2.F)    *
040200*-----------------------------------------------------------------*
040300
040400         COMPUTE HDC-ACUS-ALTURA-OTIMA ROUNDED =
040500                 WRK-VEL-SOM / (2 * WRK-FREQ-ALVO).
040600
040700 0244-CALC-ALTURA-OTIMA-FIM.               EXIT.
040800*-----------------------------------------------------------------*
040900 0246-CALC-ORACULO-MALTA                    SECTION.
041000*-----------------------------------------------------------------*
041100*    MODO RETANGULAR (NX,NY,NZ = 0 A 3, EXCLUIDA A ORIGEM) MAIS    *
041200*    PROXIMO DE 80 HZ: F = (C/2).RAIZ((NX/L)2+(NY/W)2+(NZ/H)2).    *
041300*    A TIPOLOGIA OF TEM COMPRIMENTO/LARGURA PROPRIOS; SP E MC SAO  *
041400*    DE PLANTA CIRCULAR E TOMAM O DIAMETRO PARA L E PARA W (JA A   *
041500*    MESMA APROXIMACAO DE 0212-CALC-MODOS-N PARA MODOS RADIAL E    *
041600*    CIRCUNFERENCIAL). A ALTURA E SEMPRE A DO PEDIDO, A MESMA DO   *
041700*    MODO AXIAL.                                                   *
041800*-----------------------------------------------------------------*
041900
042000         IF HDC-REQ-TYPOLOGY EQUAL "OF"
042100             MOVE HDC-REQ-LENGTH TO WRK-ORAC-L
042200             MOVE HDC-REQ-WIDTH  TO WRK-ORAC-W
042300         ELSE
042400             MOVE HDC-REQ-DIAMETER TO WRK-ORAC-L
042500             MOVE HDC-REQ-DIAMETER TO WRK-ORAC-W
042600         END-IF.
042700         MOVE HDC-REQ-HEIGHT TO WRK-ORAC-H.
042800
042900         MOVE 999.99 TO WRK-ORAC-MELHOR-DELTA.
043000         MOVE ZERO   TO WRK-ORAC-MELHOR-FREQ.
043100
043200         PERFORM 0247-VARRE-NX
043300                 VARYING IX-ORAC-NX FROM 0 BY 1
043400                 UNTIL IX-ORAC-NX GREATER 3.
043500
043600         MOVE WRK-ORAC-MELHOR-FREQ TO HDC-ACUS-ORACULO-FREQ.
043700
043800 0246-CALC-ORACULO-MALTA-FIM.               EXIT.
043900*-----------------------------------------------------------------*
044000 0247-VARRE-NX                              SECTION.
044100*-----------------------------------------------------------------*
044200
044300         PERFORM 0248-VARRE-NY
044400                 VARYING IX-ORAC-NY FROM 0 BY 1
044500                 UNTIL IX-ORAC-NY GREATER 3.
044600
044700 0247-VARRE-NX-FIM.                         EXIT.
044800*-----------------------------------------------------------------*
044900 0248-VARRE-NY                              SECTION.
045000*-----------------------------------------------------------------*
045100
045200         PERFORM 0249-VARRE-NZ
045300                 VARYING IX-ORAC-NZ FROM 0 BY 1
045400                 UNTIL IX-ORAC-NZ GREATER 3.
045500
045600 0248-VARRE-NY-FIM.                         EXIT.
045700*-----------------------------------------------------------------*
045800 0249-VARRE-NZ                              SECTION.
045900*-----------------------------------------------------------------*
046000*    RAIZ QUADRADA POR EXPOENTE 0.5 - NAO E FUNCTION INTRINSECA,   *
046100*    E O OPERADOR DE POTENCIA DA PROPRIA ARITMETICA COBOL.         *
046200*-----------------------------------------------------------------*
046300
046400         IF IX-ORAC-NX EQUAL ZERO AND IX-ORAC-NY EQUAL ZERO AND
046500            IX-ORAC-NZ EQUAL ZERO
046600             CONTINUE
046700         ELSE
046800             COMPUTE WRK-ORAC-TERMO-X ROUNDED =
046900                     (IX-ORAC-NX / WRK-ORAC-L) ** 2
047000             COMPUTE WRK-ORAC-TERMO-Y ROUNDED =
047100                     (IX-ORAC-NY / WRK-ORAC-W) ** 2
047200             COMPUTE WRK-ORAC-TERMO-Z ROUNDED =
047300                     (IX-ORAC-NZ / WRK-ORAC-H) ** 2
047400             COMPUTE WRK-ORAC-SOMA =
047500                     WRK-ORAC-TERMO-X + WRK-ORAC-TERMO-Y +
047600                     WRK-ORAC-TERMO-Z
047700             COMPUTE WRK-ORAC-RAIZ ROUNDED =
047800                     WRK-ORAC-SOMA ** 0.5
047900             COMPUTE WRK-ORAC-FREQ ROUNDED =
048000                     (WRK-VEL-SOM / 2) * WRK-ORAC-RAIZ
048100             IF WRK-ORAC-FREQ NOT LESS WRK-FREQ-ALVO
048200                 COMPUTE WRK-ORAC-DELTA =
048300                         WRK-ORAC-FREQ - WRK-FREQ-ALVO
048400             ELSE
048500                 COMPUTE WRK-ORAC-DELTA =
048600                         WRK-FREQ-ALVO - WRK-ORAC-FREQ
048700             END-IF
048800             IF WRK-ORAC-DELTA LESS WRK-ORAC-MELHOR-DELTA
048900                 MOVE WRK-ORAC-DELTA TO WRK-ORAC-MELHOR-DELTA
049000                 MOVE WRK-ORAC-FREQ  TO WRK-ORAC-MELHOR-FREQ
049100             END-IF
049200         END-IF.
049300
049400 0249-VARRE-NZ-FIM.                         EXIT.
049500*-----------------------------------------------------------------*
049600 0250-CALC-LOG10                         SECTION.
049700*-----------------------------------------------------------------*
049800*    LOG10(X) POR REDUCAO DE FAIXA: NORMALIZA X PARA UMA MANTISSA  *
049900*    EM [1,2) E CONSULTA A TABELA HAB-LOG2-TAB (PASSO 0.05),       *
050000*    REESCALANDO POR LOG10(2) = 0.30103.                           *
050100*-----------------------------------------------------------------*
050200
050300         MOVE WRK-RAZAO-LOG TO WRK-MANTISSA.
050400         MOVE ZERO          TO WRK-EXPOENTE.
050500
050600         PERFORM 0252-REDUZ-PARA-CIMA
050700                 UNTIL WRK-MANTISSA NOT LESS 1.
050800         PERFORM 0254-REDUZ-PARA-BAIXO
050900                 UNTIL WRK-MANTISSA LESS 2.
051000
051100         COMPUTE IX-LOG2 ROUNDED =
051200                 ((WRK-MANTISSA - 1) / 0.05) + 1.
051300         IF IX-LOG2 GREATER 21
051400             MOVE 21 TO IX-LOG2
051500         END-IF.
051600         IF IX-LOG2 LESS 1
051700             MOVE 1 TO IX-LOG2
051800         END-IF.
051900
052000         MOVE HAB-LOG2-ENT (IX-LOG2) TO WRK-LOG2-BASE.
052100
052200         COMPUTE WRK-LOG10-RESULT ROUNDED =
052300                 (WRK-LOG2-BASE + WRK-EXPOENTE) * 0.30103.
052400
052500 0250-CALC-LOG10-FIM.                    EXIT.
052600*-----------------------------------------------------------------*
052700 0252-REDUZ-PARA-CIMA                    SECTION.
052800*-----------------------------------------------------------------*
052900
053000         COMPUTE WRK-MANTISSA ROUNDED = WRK-MANTISSA * 2.
053100         SUBTRACT 1 FROM WRK-EXPOENTE.
053200
053300 0252-REDUZ-PARA-CIMA-FIM.                EXIT.
053400*-----------------------------------------------------------------*
053500 0254-REDUZ-PARA-BAIXO                   SECTION.
053600*-----------------------------------------------------------------*
053700
053800         COMPUTE WRK-MANTISSA ROUNDED = WRK-MANTISSA / 2.
053900         ADD 1 TO WRK-EXPOENTE.
054000
054100 0254-REDUZ-PARA-BAIXO-FIM.               EXIT.
054200*-----------------------------------------------------------------*
054300 0300-FINALIZAR                          SECTION.
054400*-----------------------------------------------------------------*
054500
054600         MOVE "S" TO HDC-CTRL-RETORNO.
054700         EXIT PROGRAM.
054800
054900 0300-FINALIZAR-FIM.                     EXIT.
055000*-----------------------------------------------------------------*
055100 9999-TRATA-ERRO                         SECTION.
055200*-----------------------------------------------------------------*
055300
055400         MOVE "E"          TO HDC-CTRL-RETORNO.
055500         MOVE "HABACUS"    TO WRK-AREA-ERRO.
055600         DISPLAY "===== ERRO NO PROGRAMA HABACUS =====".
055700         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
055800         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
055900         EXIT PROGRAM.
056000
056100 9999-TRATA-ERRO-FIM.                    EXIT.
056200*-----------------------------------------------------------------*
