000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             PROGHAB.
000400 AUTHOR.                                 M.H.MEDEIROS.
000500 INSTALLATION.                           FOURSYS - NUCLEO HABITAT.
000600 DATE-WRITTEN.                           14/05/1987.
000700 DATE-COMPILED.                          14/05/1987.
000800 SECURITY.                               USO INTERNO - NUCLEO HABITAT.
000900*=================================================================*
001000* PROGRAMA   : PROGHAB
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 14 / 05 / 1987
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: PROGRAMA PRINCIPAL DO LOTE HARMONIC HABITATS. LE O
001700*              ARQUIVO DE PEDIDOS DE PROJETO (HABPED), CHAMA OS
001800*              SUBPROGRAMAS DE GEOMETRIA, CONFORMIDADE, ACUSTICA,
001900*              MATERIAIS, ESTRUTURA E ENERGIA PARA CADA PEDIDO,
002000*              GRAVA O RESULTADO (HABRES), ACIONA O GERADOR DE
002100*              MAPAS (HABSKED) E IMPRIME O RELATORIO RESUMO COM
002200*              OS TOTAIS DE CONTROLE DO LOTE (HABLST).
002300*-----------------------------------------------------------------*
002400* ARQUIVOS                I/O                  INCLUDE/BOOK
002500*  HABPED                 INPUT                  HABREQL
002600*  HABRES                 OUTPUT                 HABRESL
002700*  HABLST                 OUTPUT                 HABCASE
002800*                                                HABERRO
002900*-----------------------------------------------------------------*
003000* MODULOS....: CHAMA HABGEOM/HABCOMP/HABACUS/HABMATL/HABSTRC/
003100*              HABENER/HABSKED
003200*-----------------------------------------------------------------*
003300*                          ALTERACOES
003400*-----------------------------------------------------------------*
003500*    PROGRAMADOR: M.H.MEDEIROS                                    CH0001  
003600*    ANALISTA   : IVAN SANCHES                                    CH0001  
003700*    CONSULTORIA: FOURSYS                                         CH0001  
003800*    DATA.......: 14 / 05 / 1987                                  CH0001  
003900*    OBJETIVO...: VERSAO INICIAL - LEITURA/CHAMADA/GRAVACAO       CH0001  
004000*-----------------------------------------------------------------*
004100*    PROGRAMADOR: I. SANCHES                                      CH0002  
004200*    ANALISTA   : M.H.MEDEIROS                                    CH0002  
004300*    CONSULTORIA: FOURSYS                                         CH0002  
004400*    DATA.......: 03 / 07 / 1987                                  CH0002  
004500*    OBJETIVO...: INCLUIDA CHAMADA A HABGEOM ANTES DOS DEMAIS     CH0002  
004600*                 MODULOS (SEQUENCIA DE DEPENDENCIA DE CAMPOS)    CH0002  
004700*-----------------------------------------------------------------*
004800*    PROGRAMADOR: M.H.MEDEIROS                                    CH0003  
004900*    ANALISTA   : IVAN SANCHES                                    CH0003  
005000*    CONSULTORIA: FOURSYS                                         CH0003  
005100*    DATA.......: 30 / 06 / 1987                                  CH0003  
005200*    OBJETIVO...: INCLUIDA CHAMADA A HABMATL E MONTAGEM DA FAIXA  CH0003  
005300*                 DE MATERIAIS NO RELATORIO RESUMO                CH0003  
005400*-----------------------------------------------------------------*
005500*    PROGRAMADOR: I. SANCHES                                      CH0004  
005600*    ANALISTA   : M.H.MEDEIROS                                    CH0004  
005700*    CONSULTORIA: FOURSYS                                         CH0004  
005800*    DATA.......: 24 / 07 / 1987                                  CH0004  
005900*    OBJETIVO...: INCLUIDA CHAMADA A HABSTRC E CAMPOS DE STATUS   CH0004  
006000*                 ESTRUTURAL NO DETALHE DO RELATORIO              CH0004  
006100*-----------------------------------------------------------------*
006200*    PROGRAMADOR: M.H.MEDEIROS                                    CH0005  
006300*    ANALISTA   : IVAN SANCHES                                    CH0005  
006400*    CONSULTORIA: FOURSYS                                         CH0005  
006500*    DATA.......: 02 / 08 / 1987                                  CH0005  
006600*    OBJETIVO...: INCLUIDA CHAMADA A HABENER E CAMPO DE EPH NO    CH0005  
006700*                 DETALHE E NOS TOTAIS DE NZEB                    CH0005  
006800*-----------------------------------------------------------------*
006900*    PROGRAMADOR: I. SANCHES                                      CH0006  
007000*    ANALISTA   : M.H.MEDEIROS                                    CH0006  
007100*    CONSULTORIA: FOURSYS                                         CH0006  
007200*    DATA.......: 22 / 06 / 1987                                  CH0006  
007300*    OBJETIVO...: INCLUIDA CHAMADA A HABSKED (MAPAS) A CADA       CH0006  
007400*                 PEDIDO E CHAMADA EXTRA DE FIM-DE-LOTE PARA      CH0006  
007500*                 GRAVAR OS TOTAIS E FECHAR OS TRES ARQUIVOS      CH0006  
007600*-----------------------------------------------------------------*
007700*    PROGRAMADOR: M.H.MEDEIROS                                    CH0007  
007800*    ANALISTA   : IVAN SANCHES                                    CH0007  
007900*    CONSULTORIA: FOURSYS                                         CH0007  
008000*    DATA.......: 19 / 11 / 1991                                  CH0007  
008100*    OBJETIVO...: INCLUIDO CABECALHO PAGINADO E QUEBRA DE PAGINA  CH0007  
008200*                 POR QUANTIDADE DE LINHAS NO RELATORIO RESUMO    CH0007  
008300*-----------------------------------------------------------------*
008400*    PROGRAMADOR: I. SANCHES                                      CH0008  
008500*    ANALISTA   : M.H.MEDEIROS                                    CH0008  
008600*    CONSULTORIA: FOURSYS                                         CH0008  
008700*    DATA.......: 12 / 03 / 1999                                  CH0008  
008800*    OBJETIVO...: BUG-1130 - VIRADA DO SECULO: DATA DE EMISSAO DO CH0008  
008900*                 CABECALHO PASSA A EXIBIR O ANO COM 4 DIGITOS    CH0008  
009000*-----------------------------------------------------------------*
009100*    PROGRAMADOR: M.H.MEDEIROS                                    CH0009  
009200*    ANALISTA   : IVAN SANCHES                                    CH0009  
009300*    CONSULTORIA: FOURSYS                                         CH0009  
009400*    DATA.......: 30 / 06 / 2004                                  CH0009  
009500*    OBJETIVO...: CHAMADO-2201 - INCLUIDO CONTADOR DE PEDIDOS     CH0009
009600*                 CONFORMES NO RODAPE POR TIPOLOGIA (SP/MC/OF)    CH0009
009700*-----------------------------------------------------------------*
009800*    PROGRAMADOR: I. SANCHES                                      CH0010
009900*    ANALISTA   : M.H.MEDEIROS                                    CH0010
010000*    CONSULTORIA: FOURSYS                                         CH0010
010100*    DATA.......: 18 / 09 / 2006                                  CH0010
010200*    OBJETIVO...: BUG-2687 - OS CAMPOS DE AREA/VOLUME/UTILIZACAO/ CH0010
010300*                 EPH DO DETALHE ESTAVAM EDITADOS COM VIRGULA SEM CH0010
010400*                 A CLAUSULA DECIMAL-POINT IS COMMA NO SPECIAL-   CH0010
010500*                 NAMES; A VIRGULA VIRAVA SIMPLES INSERCAO E O    CH0010
010600*                 VALOR SAIA TRUNCADO. PICTURES REFEITAS COM      CH0010
010700*                 PONTO DECIMAL.                                  CH0010
010800*-----------------------------------------------------------------*
010900*    PROGRAMADOR: M.H.MEDEIROS                                    CH0011
011000*    ANALISTA   : I. SANCHES                                      CH0011
011100*    CONSULTORIA: FOURSYS                                         CH0011
011200*    DATA.......: 02 / 11 / 2006                                  CH0011
011300*    OBJETIVO...: BUG-2701 - A ROTINA 0226-CALC-CONFORME-GERAL    CH0011
011400*                 MISTURAVA AS BANDEIRAS DE SISMICA/ALVENARIA/    CH0011
011500*                 CARGAS COM A DIMENSIONAL NUM UNICO INDICADOR E  CH0011
011600*                 ESSE INDICADOR (E NAO O DIMENSIONAL) IA PARA O  CH0011
011700*                 RESULTADO E PARA O CONTADOR DE CONFORMES. A     CH0011
011800*                 ROTINA FOI RETIRADA; PASSAM A USAR DIRETO A     CH0011
011900*                 BANDEIRA DIMENSIONAL PRODUZIDA POR HABCOMP.     CH0011
012000*-----------------------------------------------------------------*
012100*    PROGRAMADOR: I. SANCHES                                      CH0012
012200*    ANALISTA   : M.H.MEDEIROS                                    CH0012
012300*    CONSULTORIA: FOURSYS                                         CH0012
012400*    DATA.......: 11 / 11 / 2006                                  CH0012
012500*    OBJETIVO...: BUG-2721 - 0105-TESTAR-ABERTURA TINHA TRES       CH0012
012600*                 BLOCOS IF REPETIDOS, UM POR ARQUIVO; REESCRITA   CH0012
012700*                 EM PARAGRAFOS 0106/0107/0108 COM PERFORM...THRU  CH0012
012800*                 E GO TO PARA O PARAGRAFO DE ERRO COMUM ASSIM QUE CH0012
012900*                 O PRIMEIRO ARQUIVO COM FALHA E ENCONTRADO.       CH0012
013000*-----------------------------------------------------------------*
013100*    PROGRAMADOR: M.H.MEDEIROS                                    CH0013
013200*    ANALISTA   : I. SANCHES                                      CH0013
013300*    CONSULTORIA: FOURSYS                                         CH0013
013400*    DATA.......: 12 / 11 / 2006                                  CH0013
013500*    OBJETIVO...: REVISAO DE PADRONIZACAO - AS VARIAVEIS DE        CH0013
013600*                 STATUS DE ARQUIVO (FS-HABPED/FS-HABRES/           CH0013
013700*                 FS-HABLST) PASSARAM DE 01 PARA 77, SEGUINDO O     CH0013
013800*                 PADRAO DE VARIAVEL DE STATUS ISOLADA JA USADO     CH0013
013900*                 NOS PROGRAMAS DE ARQUIVO DA CASA.                 CH0013
014000*-----------------------------------------------------------------*
014100*=================================================================*
014200
014300
014400*=================================================================*
014500 ENVIRONMENT                             DIVISION.
014600*=================================================================*
014700*-----------------------------------------------------------------*
014800 CONFIGURATION                           SECTION.
014900*-----------------------------------------------------------------*
015000 SPECIAL-NAMES.
015100     C01 IS TOP-OF-FORM.
015200*-----------------------------------------------------------------*
015300 INPUT-OUTPUT                            SECTION.
015400*-----------------------------------------------------------------*
015500 FILE-CONTROL.
015600     SELECT DESIGN-REQUEST ASSIGN TO "HABPED"
015700         ORGANIZATION IS LINE SEQUENTIAL
015800         FILE STATUS IS FS-HABPED.
015900     SELECT DESIGN-RESULT  ASSIGN TO "HABRES"
016000         ORGANIZATION IS LINE SEQUENTIAL
016100         FILE STATUS IS FS-HABRES.
016200     SELECT SUMMARY-REPORT ASSIGN TO "HABLST"
016300         ORGANIZATION IS LINE SEQUENTIAL
016400         FILE STATUS IS FS-HABLST.
016500
016600*=================================================================*
016700 DATA                                    DIVISION.
016800*=================================================================*
016900*-----------------------------------------------------------------*
017000 FILE                                    SECTION.
017100*-----------------------------------------------------------------*
017200*        INPUT  - PEDIDOS DE PROJETO (HABPED)     LRECL = 080
017300*-----------------------------------------------------------------*
017400 FD  DESIGN-REQUEST.
017500 COPY "HABREQL".
017600*-----------------------------------------------------------------*
017700*        OUTPUT - RESULTADO DO PROJETO (HABRES)    LRECL = 090
017800*-----------------------------------------------------------------*
017900 FD  DESIGN-RESULT.
018000 COPY "HABRESL".
018100*-----------------------------------------------------------------*
018200*        OUTPUT - RELATORIO RESUMO DO LOTE (HABLST) LRECL = 132
018300*-----------------------------------------------------------------*
018400 FD  SUMMARY-REPORT.
018500 01  REG-HABLST                  PIC X(132).
018600
018700*-----------------------------------------------------------------*
018800 WORKING-STORAGE                         SECTION.
018900*-----------------------------------------------------------------*
019000*    CH0013: FS-HABPED/FS-HABRES/FS-HABLST PASSARAM DE 01 PARA 77, CH0013
019100*    NO PADRAO FOURSYS DE VARIAVEL DE STATUS DE ARQUIVO ISOLADA    CH0013
019200*    (VIDE PROGARQ03, CAMPO FS-CLIENTES).                          CH0013
019300*-----------------------------------------------------------------*
019400 77  FS-HABPED                   PIC X(002)          VALUE SPACES.
019500 77  FS-HABRES                   PIC X(002)          VALUE SPACES.
019600 77  FS-HABLST                   PIC X(002)          VALUE SPACES.
019700*-----------------------------------------------------------------*
019800 01  FILLER                      PIC X(050)          VALUE
019900         "***** INICIO DA WORKING - PROGHAB *****".
020000*-----------------------------------------------------------------*
020100 01  FILLER                      PIC X(050)          VALUE
020200         "----- VARIAVEL DE STATUS -----".
020300*-----------------------------------------------------------------*
020400*-----------------------------------------------------------------*
020500 01  FILLER                      PIC X(050)          VALUE
020600         "----- VARIAVEIS ACUMULADORAS -----".
020700*-----------------------------------------------------------------*
020800 01  HAB-ACUM-GERAL.
020900     05 ACU-LIDOS                PIC 9(005)    COMP-3 VALUE ZERO.
021000     05 ACU-TIPO-SP              PIC 9(005)    COMP-3 VALUE ZERO.
021100     05 ACU-TIPO-MC              PIC 9(005)    COMP-3 VALUE ZERO.
021200     05 ACU-TIPO-OF              PIC 9(005)    COMP-3 VALUE ZERO.
021300     05 ACU-CONFORME             PIC 9(005)    COMP-3 VALUE ZERO.
021400     05 ACU-ESTRUT-OK            PIC 9(005)    COMP-3 VALUE ZERO.
021500     05 ACU-NZEB-OK              PIC 9(005)    COMP-3 VALUE ZERO.
021600     05 ACU-PESO-TOTAL           PIC 9(009)    COMP-3 VALUE ZERO.
021700*-----------------------------------------------------------------*
021800 01  HAB-ACUM-GERAL-R REDEFINES HAB-ACUM-GERAL.
021900     05 FILLER                   PIC X(034).
022000*-----------------------------------------------------------------*
022100 01  WRK-QT-LINHAS               PIC 9(003)    COMP   VALUE ZERO.
022200 01  WRK-PAG                     PIC 9(003)    COMP-3 VALUE ZERO.
022300 01  WRK-GRAVA-RES               PIC 9(005)    COMP-3 VALUE ZERO.
022400*-----------------------------------------------------------------*
022500 01  FILLER                      PIC X(050)          VALUE
022600         "----- VARIAVEL DE APOIO -----".
022700*-----------------------------------------------------------------*
022800 01  WRK-ARQUIVO                 PIC X(012)          VALUE SPACES.
022900 01  WRK-HABPED                  PIC X(012)          VALUE
023000         "HABPED".
023100 01  WRK-HABRES                  PIC X(012)          VALUE
023200         "HABRES".
023300 01  WRK-HABLST                  PIC X(012)          VALUE
023400         "HABLST".
023500*-----------------------------------------------------------------*
023600*----------------- AREA DE DATA DE EMISSAO DO LOTE ----------------*
023700*    OBTIDA POR ACCEPT FROM DATE (AAMMDD) E REDEFINIDA EM ANO,     *
023800*    MES E DIA PARA MONTAGEM DA DATA NO CABECALHO DO RELATORIO.    *
023900*-----------------------------------------------------------------*
024000 01  WRK-DATA-SISTEMA            PIC 9(006)          VALUE ZEROS.
024100 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
024200     05 WRK-DATA-AA              PIC 9(002).
024300     05 WRK-DATA-MM              PIC 9(002).
024400     05 WRK-DATA-DD              PIC 9(002).
024500 01  WRK-DATA-SECULO             PIC 9(002)          VALUE ZEROS.
024600 01  WRK-DATA-EDITADA            PIC X(010)          VALUE SPACES.
024700*-----------------------------------------------------------------*
024800*----------------- CHAVE DE IMPRESSAO / DIAGNOSTICO ---------------*
024900*    COMBINA ID DO PEDIDO E TIPOLOGIA PARA IDENTIFICAR O PEDIDO    *
025000*    QUE ESTAVA EM PROCESSAMENTO NO MOMENTO DE UM ERRO DE MODULO.  *
025100*-----------------------------------------------------------------*
025200 01  WRK-CHAVE-IMPRESSAO.
025300     05 WRK-CHV-REQID            PIC X(008)          VALUE SPACES.
025400     05 WRK-CHV-TIPO             PIC X(002)          VALUE SPACES.
025500 01  WRK-CHAVE-IMPRESSAO-R REDEFINES WRK-CHAVE-IMPRESSAO
025600                            PIC X(010).
025700*-----------------------------------------------------------------*
025800 01  WRK-NOME-MODULO             PIC X(008)          VALUE SPACES.
025900*-----------------------------------------------------------------*
026000*----------------------- LINHAS DO CABECALHO ----------------------*
026100*-----------------------------------------------------------------*
026200 01  FILLER                      PIC X(050)          VALUE
026300         " AREA DE CABECALHO E RODAPE DO RELATORIO ".
026400*-----------------------------------------------------------------*
026500 01  WRK-CABEC1.
026600     05 FILLER                   PIC X(005)          VALUE SPACES.
026700     05 FILLER                   PIC X(045)          VALUE
026800         "HARMONIC HABITATS - RELATORIO RESUMO DO LOTE".
026900     05 FILLER                   PIC X(010)          VALUE
027000         "EMISSAO: ".
027100     05 WRK-CB1-DATA             PIC X(010)          VALUE SPACES.
027200     05 FILLER                   PIC X(010)          VALUE
027300         "PAGINA: ".
027400     05 WRK-CB1-PAGINA           PIC ZZ9             VALUE ZEROS.
027500     05 FILLER                   PIC X(049)          VALUE SPACES.
027600*-----------------------------------------------------------------*
027700 01  WRK-CABEC2.
027800     05 FILLER                   PIC X(001)          VALUE SPACES.
027900     05 FILLER                   PIC X(008)          VALUE
028000         "PEDIDO".
028100     05 FILLER                   PIC X(004)          VALUE
028200         "TIPO".
028300     05 FILLER                   PIC X(010)          VALUE
028400         "AREA(M2)".
028500     05 FILLER                   PIC X(012)          VALUE
028600         "VOLUME(M3)".
028700     05 FILLER                   PIC X(009)          VALUE
028800         "CONFORME".
028900     05 FILLER                   PIC X(006)          VALUE
029000         "ACOPL".
029100     05 FILLER                   PIC X(010)          VALUE
029200         "ESTRUTURA".
029300     05 FILLER                   PIC X(006)          VALUE
029400         "UTIL.".
029500     05 FILLER                   PIC X(006)          VALUE
029600         "NZEB".
029700     05 FILLER                   PIC X(010)          VALUE
029800         "EPH(KWH)".
029900     05 FILLER                   PIC X(013)          VALUE
030000         "MISTURA".
030100     05 FILLER                   PIC X(012)          VALUE
030200         "PESO(KG)".
030300     05 FILLER                   PIC X(025)          VALUE SPACES.
030400*-----------------------------------------------------------------*
030500 01  WRK-CABEC3                  PIC X(132)          VALUE ALL "=".
030600*-----------------------------------------------------------------*
030700 01  WRK-DETALHE.
030800     05 FILLER                   PIC X(001)          VALUE SPACES.
030900     05 WRK-DET-REQID            PIC X(008)          VALUE SPACES.
031000     05 FILLER                   PIC X(001)          VALUE SPACES.
031100     05 WRK-DET-TIPO             PIC X(003)          VALUE SPACES.
031200     05 WRK-DET-AREA             PIC ZZZ9.99         VALUE ZEROS.
031300     05 FILLER                   PIC X(002)          VALUE SPACES.
031400     05 WRK-DET-VOLUME           PIC ZZZZZ9.99       VALUE ZEROS.
031500     05 FILLER                   PIC X(002)          VALUE SPACES.
031600     05 WRK-DET-CONFORME         PIC X(009)          VALUE SPACES.
031700     05 WRK-DET-ACOPLE           PIC ZZ9             VALUE ZEROS.
031800     05 FILLER                   PIC X(003)          VALUE SPACES.
031900     05 WRK-DET-ESTRUTURA        PIC X(010)          VALUE SPACES.
032000     05 WRK-DET-UTIL             PIC 9.999           VALUE ZEROS.
032100     05 FILLER                   PIC X(002)          VALUE SPACES.
032200     05 WRK-DET-NZEB             PIC X(006)          VALUE SPACES.
032300     05 WRK-DET-EPH              PIC ZZZ9.99         VALUE ZEROS.
032400     05 FILLER                   PIC X(003)          VALUE SPACES.
032500     05 WRK-DET-MISTURA          PIC X(013)          VALUE SPACES.
032600     05 WRK-DET-PESO             PIC ZZZZZZZ9        VALUE ZEROS.
032700     05 FILLER                   PIC X(020)          VALUE SPACES.
032800*-----------------------------------------------------------------*
032900 01  WRK-RODAPE1                 PIC X(132)          VALUE SPACES.
033000 01  WRK-RODAPE2                 PIC X(132)          VALUE SPACES.
033100 01  WRK-RODAPE3                 PIC X(132)          VALUE SPACES.
033200 01  WRK-RODAPE4                 PIC X(132)          VALUE SPACES.
033300 01  WRK-RODAPE5                 PIC X(132)          VALUE SPACES.
033400*-----------------------------------------------------------------*
033500 01  FILLER                      PIC X(050)          VALUE
033600         "***** FIM DA WORKING - PROGHAB *****".
033700*-----------------------------------------------------------------*
033800*----------------------- BOOK DE ERROS ---------------------------*
033900 COPY "HABERRO".
034000*-----------------------------------------------------------------*
034100*------------------- BOOK DO CASO DE TRABALHO ---------------------*
034200 COPY "HABCASE".
034300*-----------------------------------------------------------------*
034400
034500*=================================================================*
034600 PROCEDURE                               DIVISION.
034700*=================================================================*
034800 0000-PRINCIPAL                          SECTION.
034900
035000         PERFORM 0100-INICIAR.
035100         PERFORM 0200-PROCESSAR UNTIL FS-HABPED NOT EQUAL '00'.
035200         PERFORM 0300-FINALIZAR.
035300         STOP RUN.
035400
035500 0000-PRINCIPAL-FIM.                     EXIT.
035600*-----------------------------------------------------------------*
035700 0100-INICIAR                            SECTION.
035800*-----------------------------------------------------------------*
035900
036000         OPEN INPUT  DESIGN-REQUEST
036100              OUTPUT DESIGN-RESULT
036200                     SUMMARY-REPORT.
036300
036400         PERFORM 0105-TESTAR-ABERTURA.
036500
036600         ACCEPT WRK-DATA-SISTEMA FROM DATE.
036700         IF WRK-DATA-AA LESS 50
036800             MOVE 20 TO WRK-DATA-SECULO
036900         ELSE
037000             MOVE 19 TO WRK-DATA-SECULO
037100         END-IF.
037200         STRING WRK-DATA-DD  DELIMITED BY SIZE
037300                "/"          DELIMITED BY SIZE
037400                WRK-DATA-MM  DELIMITED BY SIZE
037500                "/"          DELIMITED BY SIZE
037600                WRK-DATA-SECULO DELIMITED BY SIZE
037700                WRK-DATA-AA  DELIMITED BY SIZE
037800                INTO WRK-DATA-EDITADA.
037900
038000         MOVE ZERO TO WRK-PAG.
038100         MOVE ZERO TO HAB-ACUM-GERAL.
038200
038300         PERFORM 0110-LEITURA.
038400
038500         IF FS-HABPED NOT EQUAL '00'
038600             MOVE WRK-ARQ-VAZIO      TO WRK-DESCRICAO-ERRO
038700             MOVE FS-HABPED          TO WRK-STATUS-ERRO
038800             MOVE "0100-INICIAR"     TO WRK-AREA-ERRO
038900             MOVE WRK-HABPED         TO WRK-ARQUIVO-ERRO
039000             PERFORM 9999-TRATA-ERRO
039100         ELSE
039200             PERFORM 0210-IMP-CABECALHO
039300         END-IF.
039400
039500 0100-INICIAR-FIM.                       EXIT.
039600*-----------------------------------------------------------------*
039700 0105-TESTAR-ABERTURA                    SECTION.
039800*-----------------------------------------------------------------*
039900*    BUG-2721 (CH0012): TESTA A ABERTURA DE CADA ARQUIVO EM       CH0012
040000*    SEQUENCIA (0106 A 0108), PULANDO OS DEMAIS TESTES VIA GO TO  CH0012
040100*    ASSIM QUE ENCONTRA O PRIMEIRO ARQUIVO COM FALHA NA ABERTURA. CH0012
040200
040300         PERFORM 0106-TESTA-HABPED THRU 0108-TESTA-HABLST.
040400
040500*-----------------------------------------------------------------*
040600 0106-TESTA-HABPED.
040700
040800         IF FS-HABPED                NOT EQUAL '00'
040900             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
041000             MOVE FS-HABPED          TO WRK-STATUS-ERRO
041100             MOVE "0105-ABRIR-HABPED" TO WRK-AREA-ERRO
041200             MOVE WRK-HABPED         TO WRK-ARQUIVO-ERRO
041300             GO TO 0109-ABERTURA-ERRO
041400         END-IF.
041500
041600 0107-TESTA-HABRES.
041700
041800         IF FS-HABRES                NOT EQUAL '00'
041900             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
042000             MOVE FS-HABRES          TO WRK-STATUS-ERRO
042100             MOVE "0105-ABRIR-HABRES" TO WRK-AREA-ERRO
042200             MOVE WRK-HABRES         TO WRK-ARQUIVO-ERRO
042300             GO TO 0109-ABERTURA-ERRO
042400         END-IF.
042500
042600 0108-TESTA-HABLST.
042700
042800         IF FS-HABLST                NOT EQUAL '00'
042900             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
043000             MOVE FS-HABLST          TO WRK-STATUS-ERRO
043100             MOVE "0105-ABRIR-HABLST" TO WRK-AREA-ERRO
043200             MOVE WRK-HABLST         TO WRK-ARQUIVO-ERRO
043300             GO TO 0109-ABERTURA-ERRO
043400         END-IF.
043500
043600         GO TO 0105-TESTAR-ABERTURA-FIM.
043700*-----------------------------------------------------------------*
043800 0109-ABERTURA-ERRO.
043900
044000         PERFORM 9999-TRATA-ERRO.
044100
044200 0105-TESTAR-ABERTURA-FIM.                EXIT.
044300*-----------------------------------------------------------------*
044400 0110-LEITURA                            SECTION.
044500*-----------------------------------------------------------------*
044600
044700         READ DESIGN-REQUEST.
044800         IF FS-HABPED EQUAL '00' OR FS-HABPED EQUAL '10'
044900             CONTINUE
045000         ELSE
045100             MOVE WRK-ERRO-LEITURA   TO WRK-DESCRICAO-ERRO
045200             MOVE FS-HABPED          TO WRK-STATUS-ERRO
045300             MOVE "0110-LEITURA"     TO WRK-AREA-ERRO
045400             MOVE WRK-HABPED         TO WRK-ARQUIVO-ERRO
045500             PERFORM 9999-TRATA-ERRO
045600         END-IF.
045700
045800 0110-LEITURA-FIM.                        EXIT.
045900*-----------------------------------------------------------------*
046000 0200-PROCESSAR                          SECTION.
046100*-----------------------------------------------------------------*
046200
046300         ADD 1 TO ACU-LIDOS.
046400         PERFORM 0205-MONTA-CASO.
046500         PERFORM 0220-CHAMAR-MODULOS.
046600         PERFORM 0230-MONTA-RESULTADO.
046700         PERFORM 0260-GRAVA-RESULTADO.
046800         PERFORM 0270-ACUMULA-TOTAIS.
046900
047000         IF WRK-QT-LINHAS GREATER 50
047100             PERFORM 0210-IMP-CABECALHO
047200         END-IF.
047300         PERFORM 0280-IMP-DETALHE.
047400
047500         PERFORM 0110-LEITURA.
047600
047700 0200-PROCESSAR-FIM.                     EXIT.
047800*-----------------------------------------------------------------*
047900 0205-MONTA-CASO                         SECTION.
048000*-----------------------------------------------------------------*
048100*    ECOA O REGISTRO DE PEDIDO PARA A AREA DE TRABALHO DO CASO,    *
048200*    QUE E A UNICA AREA TRAFEGADA POR CALL...USING AOS MODULOS.    *
048300*-----------------------------------------------------------------*
048400
048500         MOVE SPACES TO HAB-CASO-TRABALHO.
048600
048700         MOVE REQ-ID              TO HDC-REQ-ID.
048800         MOVE REQ-TYPOLOGY        TO HDC-REQ-TYPOLOGY.
048900         MOVE REQ-DIAMETER        TO HDC-REQ-DIAMETER.
049000         MOVE REQ-HEIGHT          TO HDC-REQ-HEIGHT.
049100         MOVE REQ-WALL-THICK      TO HDC-REQ-WALL-THICK.
049200         MOVE REQ-LENGTH          TO HDC-REQ-LENGTH.
049300         MOVE REQ-WIDTH           TO HDC-REQ-WIDTH.
049400         MOVE REQ-LEVELS          TO HDC-REQ-LEVELS.
049500         MOVE REQ-POD-COUNT       TO HDC-REQ-POD-COUNT.
049600         MOVE REQ-ARR-RADIUS      TO HDC-REQ-ARR-RADIUS.
049700         MOVE REQ-CENTRAL-DIA     TO HDC-REQ-CENTRAL-DIA.
049800         MOVE REQ-SEISMIC-ZONE    TO HDC-REQ-SEISMIC-ZONE.
049900         MOVE REQ-CLIMATE-ZONE    TO HDC-REQ-CLIMATE-ZONE.
050000         MOVE REQ-MIX-PRIORITY    TO HDC-REQ-MIX-PRIOR.
050100         MOVE REQ-CONCEPT-CODE    TO HDC-REQ-CONCEPT.
050200
050300         MOVE REQ-ID              TO WRK-CHV-REQID.
050400         MOVE REQ-TYPOLOGY        TO WRK-CHV-TIPO.
050500
050600 0205-MONTA-CASO-FIM.                    EXIT.
050700*-----------------------------------------------------------------*
050800 0220-CHAMAR-MODULOS                     SECTION.
050900*-----------------------------------------------------------------*
051000*    SEQUENCIA FIXA DE CHAMADA: A GEOMETRIA (HABGEOM) TEM QUE      *
051100*    RODAR ANTES DE TODOS OS DEMAIS, POIS ELES CONSOMEM CAMPOS DE  *
051200*    HDC-GEOM. HABSTRC RODA DEPOIS DE HABCOMP POIS COMPARTILHA     *
051300*    FLAGS DE CONFORMIDADE COM ELE. HABSKED E O ULTIMO, POIS       *
051400*    GRAVA OS MAPAS A PARTIR DA GEOMETRIA JA CALCULADA.            *
051500*-----------------------------------------------------------------*
051600
051700         MOVE "HABGEOM" TO WRK-NOME-MODULO.
051800         CALL "HABGEOM" USING HAB-CASO-TRABALHO.
051900         PERFORM 0225-TESTAR-RETORNO.
052000
052100         MOVE "HABCOMP" TO WRK-NOME-MODULO.
052200         CALL "HABCOMP" USING HAB-CASO-TRABALHO.
052300         PERFORM 0225-TESTAR-RETORNO.
052400
052500         MOVE "HABACUS" TO WRK-NOME-MODULO.
052600         CALL "HABACUS" USING HAB-CASO-TRABALHO.
052700         PERFORM 0225-TESTAR-RETORNO.
052800
052900         MOVE "HABMATL" TO WRK-NOME-MODULO.
053000         CALL "HABMATL" USING HAB-CASO-TRABALHO.
053100         PERFORM 0225-TESTAR-RETORNO.
053200
053300         MOVE "HABSTRC" TO WRK-NOME-MODULO.
053400         CALL "HABSTRC" USING HAB-CASO-TRABALHO.
053500         PERFORM 0225-TESTAR-RETORNO.
053600
053700         MOVE "HABENER" TO WRK-NOME-MODULO.
053800         CALL "HABENER" USING HAB-CASO-TRABALHO.
053900         PERFORM 0225-TESTAR-RETORNO.
054000
054100         MOVE "HABSKED" TO WRK-NOME-MODULO.
054200         CALL "HABSKED" USING HAB-CASO-TRABALHO.
054300         PERFORM 0225-TESTAR-RETORNO.
054400
054500 0220-CHAMAR-MODULOS-FIM.                EXIT.
054600*-----------------------------------------------------------------*
054700 0225-TESTAR-RETORNO                     SECTION.
054800*-----------------------------------------------------------------*
054900
055000         IF HDC-CASO-ERRO
055100             MOVE WRK-DESCRICAO-ERRO   TO WRK-DESCRICAO-ERRO
055200             MOVE WRK-CHAVE-IMPRESSAO-R TO WRK-AREA-ERRO
055300             MOVE WRK-NOME-MODULO      TO WRK-ARQUIVO-ERRO
055400             PERFORM 9999-TRATA-ERRO
055500         END-IF.
055600
055700 0225-TESTAR-RETORNO-FIM.                EXIT.
055800*-----------------------------------------------------------------*
055900 0230-MONTA-RESULTADO                    SECTION.
056000*-----------------------------------------------------------------*
056100
056200         MOVE SPACES              TO REG-HABRES.
056300
056400         MOVE HDC-REQ-ID          TO RES-ID.
056500         MOVE HDC-REQ-TYPOLOGY    TO RES-TYPOLOGY.
056600         MOVE HDC-GEOM-AREA-PISO  TO RES-AREA.
056700         MOVE HDC-GEOM-VOLUME     TO RES-VOLUME.
056800         MOVE HDC-COMP-DIM-FLAG   TO RES-COMPLY-FLAG.
056900         MOVE HDC-ACUS-SCH-FLAG   TO RES-SCHUMANN-FLAG.
057000         MOVE HDC-ACUS-NUM-ACOPLE TO RES-COUPLING-COUNT.
057100         MOVE HDC-STRC-STATUS     TO RES-STRUCT-STATUS.
057200         MOVE HDC-STRC-UTILIZACAO TO RES-UTILIZATION.
057300         MOVE HDC-ENER-NZEB-STATUS TO RES-NZEB-STATUS.
057400         MOVE HDC-ENER-EPH        TO RES-EPH.
057500         MOVE HDC-MATL-MIX-NAME   TO RES-MIX-NAME.
057600         MOVE HDC-MATL-PESO-TOTAL TO RES-TOTAL-WEIGHT.
057700
057800 0230-MONTA-RESULTADO-FIM.                EXIT.
057900*-----------------------------------------------------------------*
058000 0260-GRAVA-RESULTADO                    SECTION.
058100*-----------------------------------------------------------------*
058200
058300         WRITE REG-HABRES.
058400         IF FS-HABRES                NOT EQUAL '00'
058500             MOVE WRK-ERRO-GRAVACAO  TO WRK-DESCRICAO-ERRO
058600             MOVE FS-HABRES          TO WRK-STATUS-ERRO
058700             MOVE "0260-GRAVA-HABRES" TO WRK-AREA-ERRO
058800             MOVE WRK-HABRES         TO WRK-ARQUIVO-ERRO
058900             PERFORM 9999-TRATA-ERRO
059000         ELSE
059100             ADD 1 TO WRK-GRAVA-RES
059200         END-IF.
059300
059400 0260-GRAVA-RESULTADO-FIM.                EXIT.
059500*-----------------------------------------------------------------*
059600 0270-ACUMULA-TOTAIS                     SECTION.
059700*-----------------------------------------------------------------*
059800
059900         IF HDC-REQ-TYPOLOGY EQUAL "SP"
060000             ADD 1 TO ACU-TIPO-SP
060100         ELSE
060200             IF HDC-REQ-TYPOLOGY EQUAL "MC"
060300                 ADD 1 TO ACU-TIPO-MC
060400             ELSE
060500                 ADD 1 TO ACU-TIPO-OF
060600             END-IF
060700         END-IF.
060800
060900         IF HDC-COMP-DIM-FLAG EQUAL "Y"
061000             ADD 1 TO ACU-CONFORME
061100         END-IF.
061200         IF HDC-STRC-STATUS EQUAL "PASS"
061300             ADD 1 TO ACU-ESTRUT-OK
061400         END-IF.
061500         IF HDC-ENER-NZEB-STATUS EQUAL "PASS"
061600             ADD 1 TO ACU-NZEB-OK
061700         END-IF.
061800         ADD HDC-MATL-PESO-TOTAL TO ACU-PESO-TOTAL.
061900
062000 0270-ACUMULA-TOTAIS-FIM.                 EXIT.
062100*-----------------------------------------------------------------*
062200 0210-IMP-CABECALHO                      SECTION.
062300*-----------------------------------------------------------------*
062400
062500         ADD 1 TO WRK-PAG.
062600         MOVE WRK-DATA-EDITADA TO WRK-CB1-DATA.
062700         MOVE WRK-PAG          TO WRK-CB1-PAGINA.
062800
062900         IF WRK-PAG EQUAL 1
063000             MOVE WRK-CABEC1 TO REG-HABLST
063100             WRITE REG-HABLST AFTER 1 LINE
063200         ELSE
063300             MOVE WRK-CABEC1 TO REG-HABLST
063400             WRITE REG-HABLST AFTER PAGE
063500         END-IF.
063600
063700         MOVE WRK-CABEC3 TO REG-HABLST.
063800         WRITE REG-HABLST AFTER 1 LINE.
063900         MOVE WRK-CABEC2 TO REG-HABLST.
064000         WRITE REG-HABLST AFTER 1 LINE.
064100         MOVE WRK-CABEC3 TO REG-HABLST.
064200         WRITE REG-HABLST AFTER 1 LINE.
064300
064400         MOVE 4 TO WRK-QT-LINHAS.
064500
064600 0210-IMP-CABECALHO-FIM.                  EXIT.
064700*-----------------------------------------------------------------*
064800 0280-IMP-DETALHE                        SECTION.
064900*-----------------------------------------------------------------*
065000
065100         MOVE SPACES              TO WRK-DETALHE.
065200         MOVE HDC-REQ-ID          TO WRK-DET-REQID.
065300         MOVE HDC-REQ-TYPOLOGY    TO WRK-DET-TIPO.
065400         MOVE HDC-GEOM-AREA-PISO  TO WRK-DET-AREA.
065500         MOVE HDC-GEOM-VOLUME     TO WRK-DET-VOLUME.
065600
065700         IF HDC-COMP-DIM-FLAG EQUAL "Y"
065800             MOVE "CONFORME" TO WRK-DET-CONFORME
065900         ELSE
066000             MOVE "NAO CONF." TO WRK-DET-CONFORME
066100         END-IF.
066200
066300         MOVE HDC-ACUS-NUM-ACOPLE TO WRK-DET-ACOPLE.
066400         MOVE HDC-STRC-STATUS     TO WRK-DET-ESTRUTURA.
066500         MOVE HDC-STRC-UTILIZACAO TO WRK-DET-UTIL.
066600         MOVE HDC-ENER-NZEB-STATUS TO WRK-DET-NZEB.
066700         MOVE HDC-ENER-EPH        TO WRK-DET-EPH.
066800         MOVE HDC-MATL-MIX-NAME (1:13) TO WRK-DET-MISTURA.
066900         MOVE HDC-MATL-PESO-TOTAL TO WRK-DET-PESO.
067000
067100         MOVE WRK-DETALHE TO REG-HABLST.
067200         WRITE REG-HABLST AFTER 1 LINE.
067300
067400         ADD 1 TO WRK-QT-LINHAS.
067500
067600 0280-IMP-DETALHE-FIM.                    EXIT.
067700*-----------------------------------------------------------------*
067800 0290-IMP-TOTAIS                         SECTION.
067900*-----------------------------------------------------------------*
068000
068100         MOVE WRK-CABEC3 TO REG-HABLST.
068200         WRITE REG-HABLST AFTER 1 LINE.
068300
068400         MOVE SPACES TO WRK-RODAPE1.
068500         STRING " TOTAL DE PEDIDOS LIDOS.......: "
068600                 DELIMITED BY SIZE
068700                ACU-LIDOS  DELIMITED BY SIZE
068800                INTO WRK-RODAPE1.
068900         MOVE WRK-RODAPE1 TO REG-HABLST.
069000         WRITE REG-HABLST AFTER 1 LINE.
069100
069200         MOVE SPACES TO WRK-RODAPE2.
069300         STRING " PEDIDOS SP / MC / OF.........: "
069400                 DELIMITED BY SIZE
069500                ACU-TIPO-SP DELIMITED BY SIZE
069600                " / "       DELIMITED BY SIZE
069700                ACU-TIPO-MC DELIMITED BY SIZE
069800                " / "       DELIMITED BY SIZE
069900                ACU-TIPO-OF DELIMITED BY SIZE
070000                INTO WRK-RODAPE2.
070100         MOVE WRK-RODAPE2 TO REG-HABLST.
070200         WRITE REG-HABLST AFTER 1 LINE.
070300
070400         MOVE SPACES TO WRK-RODAPE3.
070500         STRING " CONFORMES / ESTRUTURA OK.....: "
070600                 DELIMITED BY SIZE
070700                ACU-CONFORME   DELIMITED BY SIZE
070800                " / "         DELIMITED BY SIZE
070900                ACU-ESTRUT-OK DELIMITED BY SIZE
071000                INTO WRK-RODAPE3.
071100         MOVE WRK-RODAPE3 TO REG-HABLST.
071200         WRITE REG-HABLST AFTER 1 LINE.
071300
071400         MOVE SPACES TO WRK-RODAPE4.
071500         STRING " NZEB OK / GRAVADOS EM HABRES.: "
071600                 DELIMITED BY SIZE
071700                ACU-NZEB-OK    DELIMITED BY SIZE
071800                " / "         DELIMITED BY SIZE
071900                WRK-GRAVA-RES DELIMITED BY SIZE
072000                INTO WRK-RODAPE4.
072100         MOVE WRK-RODAPE4 TO REG-HABLST.
072200         WRITE REG-HABLST AFTER 1 LINE.
072300
072400         MOVE SPACES TO WRK-RODAPE5.
072500         STRING " PESO TOTAL DE MATERIAIS (KG).: "
072600                 DELIMITED BY SIZE
072700                ACU-PESO-TOTAL DELIMITED BY SIZE
072800                INTO WRK-RODAPE5.
072900         MOVE WRK-RODAPE5 TO REG-HABLST.
073000         WRITE REG-HABLST AFTER 1 LINE.
073100
073200         MOVE WRK-CABEC3 TO REG-HABLST.
073300         WRITE REG-HABLST AFTER 1 LINE.
073400
073500 0290-IMP-TOTAIS-FIM.                     EXIT.
073600*-----------------------------------------------------------------*
073700 0300-FINALIZAR                          SECTION.
073800*-----------------------------------------------------------------*
073900*    CHAMADA EXTRA DE FIM-DE-LOTE A HABSKED, COM O ID DO PEDIDO    *
074000*    EM BRANCO, PARA QUE O MODULO GRAVE OS TOTAIS E FECHE OS       *
074100*    TRES ARQUIVOS DE MAPA (MATERIAIS / ESQUADRIAS / AMBIENTES).   *
074200*-----------------------------------------------------------------*
074300
074400         MOVE SPACES TO HDC-REQ-ID.
074500         MOVE "HABSKED" TO WRK-NOME-MODULO.
074600         CALL "HABSKED" USING HAB-CASO-TRABALHO.
074700         PERFORM 0225-TESTAR-RETORNO.
074800
074900         PERFORM 0290-IMP-TOTAIS.
075000
075100         CLOSE DESIGN-REQUEST
075200               DESIGN-RESULT
075300               SUMMARY-REPORT.
075400
075500         IF FS-HABPED                NOT EQUAL '00'
075600             MOVE WRK-ERRO-FECHAR    TO WRK-DESCRICAO-ERRO
075700             MOVE FS-HABPED          TO WRK-STATUS-ERRO
075800             MOVE "0300-FECHAR-HABPED" TO WRK-AREA-ERRO
075900             MOVE WRK-HABPED         TO WRK-ARQUIVO-ERRO
076000             PERFORM 9999-TRATA-ERRO
076100         END-IF.
076200         IF FS-HABRES                NOT EQUAL '00'
076300             MOVE WRK-ERRO-FECHAR    TO WRK-DESCRICAO-ERRO
076400             MOVE FS-HABRES          TO WRK-STATUS-ERRO
076500             MOVE "0300-FECHAR-HABRES" TO WRK-AREA-ERRO
076600             MOVE WRK-HABRES         TO WRK-ARQUIVO-ERRO
076700             PERFORM 9999-TRATA-ERRO
076800         END-IF.
076900         IF FS-HABLST                NOT EQUAL '00'
077000             MOVE WRK-ERRO-FECHAR    TO WRK-DESCRICAO-ERRO
077100             MOVE FS-HABLST          TO WRK-STATUS-ERRO
077200             MOVE "0300-FECHAR-HABLST" TO WRK-AREA-ERRO
077300             MOVE WRK-HABLST         TO WRK-ARQUIVO-ERRO
077400             PERFORM 9999-TRATA-ERRO
077500         END-IF.
077600
077700 0300-FINALIZAR-FIM.                      EXIT.
077800*-----------------------------------------------------------------*
077900 9999-TRATA-ERRO                         SECTION.
078000*-----------------------------------------------------------------*
078100
078200         DISPLAY "===== ERRO NO PROGRAMA PROGHAB =====".
078300         DISPLAY "MODULO / ARQUIVO.:" WRK-ARQUIVO-ERRO.
078400         DISPLAY "MENSSAGEM........:" WRK-DESCRICAO-ERRO.
078500         DISPLAY "FILE STATUS......:" WRK-STATUS-ERRO.
078600         DISPLAY "AREA / SECAO.....:" WRK-AREA-ERRO.
078700         STOP RUN.
078800
078900 9999-TRATA-ERRO-FIM.                     EXIT.
079000*-----------------------------------------------------------------*
