000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             HABENER.
000400 AUTHOR.                                 I.SANCHES.
000500 INSTALLATION.                           FOURSYS - NUCLEO HABITAT.
000600 DATE-WRITTEN.                           02/08/1987.
000700 DATE-COMPILED.                          02/08/1987.
000800 SECURITY.                               USO INTERNO - NUCLEO HABITAT.
000900*=================================================================*
001000* PROGRAMA   : HABENER
001100* PROGRAMADOR: IVAN SANCHES
001200* ANALISTA   : MATHEUS H. MEDEIROS
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 02 / 08 / 1987
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: CALCULADORA DE DESEMPENHO ENERGETICO. MONTA A LISTA
001700*              DE ELEMENTOS DE ENVOLTORIA POR TIPOLOGIA, CALCULA O
001800*              COEFICIENTE DE PERDA DE CALOR, A CARGA DE
001900*              AQUECIMENTO DE PROJETO, A DEMANDA ANUAL, A ENERGIA
002000*              PRIMARIA ESPECIFICA E A CONFORMIDADE COM O LIMITE
002100*              NZEB DA ZONA CLIMATICA.
002200*-----------------------------------------------------------------*
002300* ARQUIVOS                I/O                  INCLUDE/BOOK
002400*  (NENHUM - SUBROTINA DE CALCULO, SEM E/S DE ARQUIVO)  HABCASE
002500*-----------------------------------------------------------------*
002600* MODULOS....: CHAMADO POR PROGHAB
002700*-----------------------------------------------------------------*
002800*                          ALTERACOES
002900*-----------------------------------------------------------------*
003000*    PROGRAMADOR: I.SANCHES                                       CH0001  
003100*    ANALISTA   : M.H.MEDEIROS                                    CH0001  
003200*    CONSULTORIA: FOURSYS                                         CH0001  
003300*    DATA.......: 02 / 08 / 1987                                  CH0001  
003400*    OBJETIVO...: VERSAO INICIAL - ENVOLTORIA E PERDAS DA CELULA  CH0001  
003500*                 UNICA (SP)                                      CH0001  
003600*-----------------------------------------------------------------*
003700*    PROGRAMADOR: M.H.MEDEIROS                                    CH0002  
003800*    ANALISTA   : I.SANCHES                                       CH0002  
003900*    CONSULTORIA: FOURSYS                                         CH0002  
004000*    DATA.......: 20 / 11 / 1991                                  CH0002  
004100*    OBJETIVO...: INCLUSA ENVOLTORIA DA CASA ORGANICA (OF) E DO   CH0002  
004200*                 AGRUPAMENTO DE CELULAS (MC)                     CH0002  
004300*-----------------------------------------------------------------*
004400*    PROGRAMADOR: I.SANCHES                                       CH0003  
004500*    ANALISTA   : M.H.MEDEIROS                                    CH0003  
004600*    CONSULTORIA: FOURSYS                                         CH0003  
004700*    DATA.......: 09 / 06 / 1996                                  CH0003  
004800*    OBJETIVO...: INCLUSA A CHECAGEM NZEB POR ZONA CLIMATICA E O  CH0003  
004900*                 CALCULO DE MARGEM PERCENTUAL                    CH0003  
005000*-----------------------------------------------------------------*
005100*    PROGRAMADOR: I.SANCHES                                       CH0004  
005200*    ANALISTA   : M.H.MEDEIROS                                    CH0004  
005300*    CONSULTORIA: FOURSYS                                         CH0004  
005400*    DATA.......: 11 / 01 / 1999                                  CH0004  
005500*    OBJETIVO...: BUG-1141 - VIRADA DO SECULO: GRAU-DIA DE        CH0004  
005600*                 AQUECIMENTO PASSA A SER PARAMETRO DE 4 DIGITOS  CH0004  
005700*-----------------------------------------------------------------*
005800*=================================================================*
005900
006000
006100*=================================================================*
006200 ENVIRONMENT                             DIVISION.
006300*=================================================================*
006400*-----------------------------------------------------------------*
006500 CONFIGURATION                           SECTION.
006600*-----------------------------------------------------------------*
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000*=================================================================*
007100 DATA                                    DIVISION.
007200*=================================================================*
007300*-----------------------------------------------------------------*
007400 WORKING-STORAGE                         SECTION.
007500*-----------------------------------------------------------------*
007600 01  FILLER                      PIC X(050)          VALUE
007700         "***** INICIO DA WORKING - HABENER *****".
007800*-----------------------------------------------------------------*
007900 01  WRK-PI-ENER                 PIC 9V9999999  VALUE 3.1415927.
008000*-----------------------------------------------------------------*
008100 01  HAB-CONST-ENVOLTORIA.
008200     05 WRK-LAMBDA-TERRA         PIC 9V9        VALUE 0.8.
008300     05 WRK-U-PISO-SP            PIC 9V99       VALUE 0.35.
008400     05 WRK-U-COBERTURA-SP       PIC 9V99       VALUE 0.30.
008500     05 WRK-U-JANELA             PIC 9V9        VALUE 1.2.
008600     05 WRK-AREA-JANELA-SP       PIC 9V9        VALUE 2.0.
008700     05 WRK-AREA-JANELA-OF       PIC 9(002)     VALUE 12.
008800     05 FILLER                   PIC X(010)     VALUE SPACES.
008900 01  HAB-CONST-ENVOLTORIA-R REDEFINES HAB-CONST-ENVOLTORIA.
009000     05 WRK-ENVOLTORIA-CHAVE     PIC X(012).
009100     05 FILLER                   PIC X(010).
009200*-----------------------------------------------------------------*
009300 01  HAB-CONST-DEMANDA.
009400     05 WRK-DELTA-T              PIC 9(002)     VALUE 25.
009500     05 WRK-GRAU-DIA             PIC 9(004)     VALUE 2200.
009600     05 WRK-GANHO-INTERNO-FATOR  PIC 9V0        VALUE 4.0.
009700     05 WRK-RADIACAO-ANUAL       PIC 9(007)     VALUE 1200000.
009800     05 WRK-AGUA-QUENTE-FATOR    PIC 9(002)     VALUE 25.
009900     05 WRK-AUXILIAR-PCT         PIC 9V05       VALUE 0.05.
010000     05 WRK-PRIMARIA-FATOR       PIC 9V5        VALUE 0.5.
010100     05 FILLER                   PIC X(010)     VALUE SPACES.
010200 01  HAB-CONST-DEMANDA-R REDEFINES HAB-CONST-DEMANDA.
010300     05 WRK-DEMANDA-CHAVE        PIC X(019).
010400     05 FILLER                   PIC X(010).
010500*-----------------------------------------------------------------*
010600 01  HAB-LIMITE-NZEB-CARGA.
010700     05 FILLER  PIC 9(002)  VALUE 35.
010800     05 FILLER  PIC 9(002)  VALUE 40.
010900     05 FILLER  PIC 9(002)  VALUE 45.
011000     05 FILLER  PIC 9(002)  VALUE 50.
011100     05 FILLER  PIC 9(002)  VALUE 55.
011200     05 FILLER  PIC 9(002)  VALUE 60.
011300 01  HAB-LIMITE-NZEB-TAB REDEFINES HAB-LIMITE-NZEB-CARGA.
011400     05 HAB-LIMITE-NZEB OCCURS 6 TIMES INDEXED BY IX-CLIMA
011500                            PIC 9(002).
011600*-----------------------------------------------------------------*
011700 01  FILLER                      PIC X(050)          VALUE
011800         " AREA DE TRABALHO - ENVOLTORIA ".
011900*-----------------------------------------------------------------*
012000 01  WRK-RAIO-INTERNO            PIC 9(002)V999  VALUE ZEROS.
012100 01  WRK-RAIO-EXTERNO            PIC 9(002)V999  VALUE ZEROS.
012200 01  WRK-U-PAREDE                PIC 9V999       VALUE ZEROS.
012300 01  WRK-AREA-PISO-ENV           PIC 9(005)V99   VALUE ZEROS.
012400 01  WRK-VOLUME-ENV              PIC 9(006)V99   VALUE ZEROS.
012500 01  WRK-AREA-PAREDE-ENV         PIC 9(005)V99   VALUE ZEROS.
012600 01  WRK-AREA-COBERTURA-ENV      PIC 9(005)V99   VALUE ZEROS.
012700 01  WRK-AREA-JANELA-ENV         PIC 9(003)V99   VALUE ZEROS.
012800 01  WRK-QTD-ELEM-ENVOLT         PIC 9(001) COMP VALUE 4.
012900*-----------------------------------------------------------------*
013000 01  FILLER                      PIC X(050)          VALUE
013100         " AREA DE TRABALHO - PERDAS E CARGA ".
013200*-----------------------------------------------------------------*
013300 01  WRK-HT-TRANSMISSAO          PIC 9(005)V99   VALUE ZEROS.
013400 01  WRK-HU-PONTES               PIC 9(005)V99   VALUE ZEROS.
013500 01  WRK-HV-VENTILACAO           PIC 9(005)V99   VALUE ZEROS.
013600 01  WRK-H-TOTAL                 PIC 9(005)V99   VALUE ZEROS.
013700 01  WRK-CARGA-BRUTA             PIC 9(006)V99   VALUE ZEROS.
013800 01  WRK-GANHO-INTERNO           PIC 9(005)V99   VALUE ZEROS.
013900 01  WRK-GANHO-SOLAR             PIC 9(005)V99   VALUE ZEROS.
014000 01  WRK-CARGA-LIQUIDA           PIC 9(006)V99   VALUE ZEROS.
014100 01  WRK-CARGA-ESPECIFICA        PIC 9(004)V99   VALUE ZEROS.
014200*-----------------------------------------------------------------*
014300 01  FILLER                      PIC X(050)          VALUE
014400         " AREA DE TRABALHO - DEMANDA ANUAL E NZEB ".
014500*-----------------------------------------------------------------*
014600 01  WRK-AQUECIMENTO-ANUAL       PIC 9(006)V99   VALUE ZEROS.
014700 01  WRK-AGUA-QUENTE-ANUAL       PIC 9(006)V99   VALUE ZEROS.
014800 01  WRK-AUXILIAR-ANUAL          PIC 9(005)V99   VALUE ZEROS.
014900 01  WRK-ENTREGUE-ANUAL          PIC 9(007)V99   VALUE ZEROS.
015000 01  WRK-PRIMARIA-ANUAL          PIC 9(007)V99   VALUE ZEROS.
015100 01  WRK-LIMITE-NZEB             PIC 9(002)      VALUE 50.
015200 01  WRK-MARGEM-NZEB             PIC S9(003)V9   VALUE ZEROS.
015300*-----------------------------------------------------------------*
015400 01  FILLER                      PIC X(050)          VALUE
015500         "***** FIM DA WORKING - HABENER *****".
015600*-----------------------------------------------------------------*
015700*----------------------- BOOK DE ERROS ---------------------------*
015800 COPY "HABERRO".
015900*-----------------------------------------------------------------*
016000 LINKAGE                                 SECTION.
016100*-----------------------------------------------------------------*
016200 COPY "HABCASE".
016300
016400*=================================================================*
016500 PROCEDURE                               DIVISION USING
016600                                          HAB-CASO-TRABALHO.
016700*=================================================================*
016800 0000-PRINCIPAL                          SECTION.
016900
017000         PERFORM 0100-INICIAR.
017100         PERFORM 0200-PROCESSAR.
017200         PERFORM 0300-FINALIZAR.
017300
017400 0000-PRINCIPAL-FIM.                     EXIT.
017500*-----------------------------------------------------------------*
017600 0100-INICIAR                            SECTION.
017700*-----------------------------------------------------------------*
017800
017900         MOVE "FAIL" TO HDC-ENER-NZEB-STATUS.
018000
018100 0100-INICIAR-FIM.                       EXIT.
018200*-----------------------------------------------------------------*
018300 0200-PROCESSAR                          SECTION.
018400*-----------------------------------------------------------------*
018500
018600         PERFORM 0210-CALC-ENVELOPE.
018700         PERFORM 0220-CALC-PERDAS.
018800         PERFORM 0230-CALC-AQUECIMENTO.
018900         PERFORM 0240-CALC-ANUAL.
019000         PERFORM 0250-CALC-NZEB.
019100
019200 0200-PROCESSAR-FIM.                     EXIT.
019300*-----------------------------------------------------------------*
019400 0210-CALC-ENVELOPE                      SECTION.
019500*-----------------------------------------------------------------*
019600*    MONTAGEM DA ENVOLTORIA POR TIPOLOGIA - AREAS, VOLUME E U       *
019700*    MEDIO DA PAREDE (LAMBDA DA TERRA APILOADA = 0.8 W/MK)          *
019800*-----------------------------------------------------------------*
019900
020000         COMPUTE WRK-U-PAREDE ROUNDED =
020100                 1 / (0.13 + (HDC-REQ-WALL-THICK /
020200                      WRK-LAMBDA-TERRA) + 0.04).
020300
020400         IF HDC-REQ-TYPOLOGY EQUAL "SP"
020500             COMPUTE WRK-RAIO-EXTERNO ROUNDED =
020600                     HDC-REQ-DIAMETER / 2
020700             COMPUTE WRK-RAIO-INTERNO ROUNDED =
020800                     WRK-RAIO-EXTERNO - 0.3
020900             COMPUTE WRK-AREA-PISO-ENV ROUNDED =
021000                     WRK-PI-ENER * WRK-RAIO-INTERNO *
021100                     WRK-RAIO-INTERNO
021200             COMPUTE WRK-VOLUME-ENV ROUNDED =
021300                     WRK-AREA-PISO-ENV * HDC-REQ-HEIGHT
021400             COMPUTE WRK-AREA-PAREDE-ENV ROUNDED =
021500                     2 * WRK-PI-ENER * WRK-RAIO-EXTERNO *
021600                     HDC-REQ-HEIGHT
021700             MOVE WRK-AREA-PISO-ENV TO WRK-AREA-COBERTURA-ENV
021800             MOVE WRK-AREA-JANELA-SP TO WRK-AREA-JANELA-ENV
021900         ELSE
022000             IF HDC-REQ-TYPOLOGY EQUAL "MC"
022100                 COMPUTE WRK-RAIO-EXTERNO ROUNDED =
022200                         HDC-REQ-DIAMETER / 2
022300                 COMPUTE WRK-RAIO-INTERNO ROUNDED =
022400                         WRK-RAIO-EXTERNO - 0.3
022500                 COMPUTE WRK-AREA-PISO-ENV ROUNDED =
022600                         HDC-REQ-POD-COUNT * WRK-PI-ENER *
022700                         WRK-RAIO-INTERNO * WRK-RAIO-INTERNO
022800                 COMPUTE WRK-VOLUME-ENV ROUNDED =
022900                         WRK-AREA-PISO-ENV * HDC-REQ-HEIGHT
023000                 COMPUTE WRK-AREA-PAREDE-ENV ROUNDED =
023100                         HDC-REQ-POD-COUNT * 2 * WRK-PI-ENER *
023200                         WRK-RAIO-EXTERNO * HDC-REQ-HEIGHT
023300                 MOVE WRK-AREA-PISO-ENV TO WRK-AREA-COBERTURA-ENV
023400                 COMPUTE WRK-AREA-JANELA-ENV ROUNDED =
023500                         HDC-REQ-POD-COUNT * WRK-AREA-JANELA-SP
023600             ELSE
023700                 COMPUTE WRK-AREA-PISO-ENV ROUNDED =
023800                         HDC-REQ-LENGTH * HDC-REQ-WIDTH *
023900                         HDC-REQ-LEVELS
024000                 COMPUTE WRK-VOLUME-ENV ROUNDED =
024100                         HDC-REQ-LENGTH * HDC-REQ-WIDTH * 2.8 *
024200                         HDC-REQ-LEVELS
024300                 COMPUTE WRK-AREA-PAREDE-ENV ROUNDED =
024400                         2 * (HDC-REQ-LENGTH + HDC-REQ-WIDTH) *
024500                         2.8 * HDC-REQ-LEVELS
024600                 COMPUTE WRK-AREA-COBERTURA-ENV ROUNDED =
024700                         HDC-REQ-LENGTH * HDC-REQ-WIDTH * 1.2
024800                 MOVE WRK-AREA-JANELA-OF TO WRK-AREA-JANELA-ENV
024900             END-IF
025000         END-IF.
025100
025200         MOVE WRK-U-PAREDE TO HDC-ENER-U-MEDIO.
025300
025400 0210-CALC-ENVELOPE-FIM.                 EXIT.
025500*-----------------------------------------------------------------*
025600 0220-CALC-PERDAS                        SECTION.
025700*-----------------------------------------------------------------*
025800*    COEFICIENTE DE PERDA DE CALOR: TRANSMISSAO, PONTES TERMICAS   *
025900*    E VENTILACAO                                                  *
026000*-----------------------------------------------------------------*
026100
026200         COMPUTE WRK-HT-TRANSMISSAO ROUNDED =
026300                 (WRK-AREA-PAREDE-ENV * WRK-U-PAREDE) +
026400                 (WRK-AREA-PISO-ENV * WRK-U-PISO-SP) +
026500                 (WRK-AREA-COBERTURA-ENV * WRK-U-COBERTURA-SP) +
026600                 (WRK-AREA-JANELA-ENV * WRK-U-JANELA).
026700
026800         COMPUTE WRK-HU-PONTES ROUNDED =
026900                 0.10 * WRK-HT-TRANSMISSAO.
027000
027100         COMPUTE WRK-HV-VENTILACAO ROUNDED =
027200                 1.2 * 1000 * 0.5 * WRK-VOLUME-ENV / 3600.
027300
027400         COMPUTE WRK-H-TOTAL ROUNDED =
027500                 WRK-HT-TRANSMISSAO + WRK-HV-VENTILACAO +
027600                 WRK-HU-PONTES.
027700
027800         MOVE WRK-H-TOTAL TO HDC-ENER-PERD-CALOR.
027900
028000 0220-CALC-PERDAS-FIM.                   EXIT.
028100*-----------------------------------------------------------------*
028200 0230-CALC-AQUECIMENTO                   SECTION.
028300*-----------------------------------------------------------------*
028400*    CARGA DE PROJETO DE AQUECIMENTO (DELTA-T 25 K)                *
028500*-----------------------------------------------------------------*
028600
028700         COMPUTE WRK-CARGA-BRUTA ROUNDED =
028800                 WRK-H-TOTAL * WRK-DELTA-T.
028900         COMPUTE WRK-GANHO-INTERNO ROUNDED =
029000                 WRK-GANHO-INTERNO-FATOR * WRK-AREA-PISO-ENV.
029100         COMPUTE WRK-GANHO-SOLAR ROUNDED =
029200                 WRK-AREA-JANELA-ENV * WRK-RADIACAO-ANUAL /
029300                 8760 * 0.5.
029400
029500         IF WRK-CARGA-BRUTA GREATER
029600                 (WRK-GANHO-INTERNO + WRK-GANHO-SOLAR)
029700             COMPUTE WRK-CARGA-LIQUIDA ROUNDED =
029800                     WRK-CARGA-BRUTA - WRK-GANHO-INTERNO -
029900                     WRK-GANHO-SOLAR
030000         ELSE
030100             MOVE ZERO TO WRK-CARGA-LIQUIDA
030200         END-IF.
030300
030400         COMPUTE WRK-CARGA-ESPECIFICA ROUNDED =
030500                 WRK-CARGA-LIQUIDA / WRK-AREA-PISO-ENV.
030600
030700 0230-CALC-AQUECIMENTO-FIM.               EXIT.
030800*-----------------------------------------------------------------*
030900 0240-CALC-ANUAL                         SECTION.
031000*-----------------------------------------------------------------*
031100*    DEMANDA ANUAL DE ENERGIA E ENERGIA PRIMARIA ESPECIFICA        *
031200*-----------------------------------------------------------------*
031300
031400         COMPUTE WRK-AQUECIMENTO-ANUAL ROUNDED =
031500                 WRK-H-TOTAL * WRK-GRAU-DIA * 24 / 1000.
031600         COMPUTE WRK-AGUA-QUENTE-ANUAL ROUNDED =
031700                 WRK-AGUA-QUENTE-FATOR * WRK-AREA-PISO-ENV.
031800         COMPUTE WRK-AUXILIAR-ANUAL ROUNDED =
031900                 WRK-AUXILIAR-PCT * WRK-AQUECIMENTO-ANUAL.
032000         COMPUTE WRK-ENTREGUE-ANUAL ROUNDED =
032100                 WRK-AQUECIMENTO-ANUAL + WRK-AGUA-QUENTE-ANUAL +
032200                 WRK-AUXILIAR-ANUAL.
032300         COMPUTE WRK-PRIMARIA-ANUAL ROUNDED =
032400                 WRK-ENTREGUE-ANUAL * WRK-PRIMARIA-FATOR.
032500         COMPUTE HDC-ENER-EPH ROUNDED =
032600                 WRK-PRIMARIA-ANUAL / WRK-AREA-PISO-ENV.
032700
032800 0240-CALC-ANUAL-FIM.                    EXIT.
032900*-----------------------------------------------------------------*
033000 0250-CALC-NZEB                          SECTION.
033100*-----------------------------------------------------------------*
033200*    CONFRONTO COM O LIMITE NZEB DA ZONA CLIMATICA E CALCULO DA    *
033300*    MARGEM PERCENTUAL                                             *
033400*-----------------------------------------------------------------*
033500
033600         MOVE 50 TO WRK-LIMITE-NZEB.
033700         IF HDC-REQ-CLIMATE-ZONE EQUAL "A"
033800             SET IX-CLIMA TO 1
033900             MOVE HAB-LIMITE-NZEB (IX-CLIMA) TO WRK-LIMITE-NZEB
034000         ELSE
034100         IF HDC-REQ-CLIMATE-ZONE EQUAL "B"
034200             SET IX-CLIMA TO 2
034300             MOVE HAB-LIMITE-NZEB (IX-CLIMA) TO WRK-LIMITE-NZEB
034400         ELSE
034500         IF HDC-REQ-CLIMATE-ZONE EQUAL "C"
034600             SET IX-CLIMA TO 3
034700             MOVE HAB-LIMITE-NZEB (IX-CLIMA) TO WRK-LIMITE-NZEB
034800         ELSE
034900         IF HDC-REQ-CLIMATE-ZONE EQUAL "D"
035000             SET IX-CLIMA TO 4
035100             MOVE HAB-LIMITE-NZEB (IX-CLIMA) TO WRK-LIMITE-NZEB
035200         ELSE
035300         IF HDC-REQ-CLIMATE-ZONE EQUAL "E"
035400             SET IX-CLIMA TO 5
035500             MOVE HAB-LIMITE-NZEB (IX-CLIMA) TO WRK-LIMITE-NZEB
035600         ELSE
035700         IF HDC-REQ-CLIMATE-ZONE EQUAL "F"
035800             SET IX-CLIMA TO 6
035900             MOVE HAB-LIMITE-NZEB (IX-CLIMA) TO WRK-LIMITE-NZEB
036000         END-IF
036100         END-IF
036200         END-IF
036300         END-IF
036400         END-IF
036500         END-IF.
036600
036700         IF HDC-ENER-EPH NOT GREATER WRK-LIMITE-NZEB
036800             MOVE "PASS" TO HDC-ENER-NZEB-STATUS
036900         ELSE
037000             MOVE "FAIL" TO HDC-ENER-NZEB-STATUS
037100         END-IF.
037200
037300         COMPUTE WRK-MARGEM-NZEB ROUNDED =
037400                 ((WRK-LIMITE-NZEB - HDC-ENER-EPH) /
037500                  WRK-LIMITE-NZEB) * 100.
037600
037700 0250-CALC-NZEB-FIM.                     EXIT.
037800*-----------------------------------------------------------------*
037900 0300-FINALIZAR                          SECTION.
038000*-----------------------------------------------------------------*
038100
038200         MOVE "S" TO HDC-CTRL-RETORNO.
038300         EXIT PROGRAM.
038400
038500 0300-FINALIZAR-FIM.                     EXIT.
038600*-----------------------------------------------------------------*
038700 9999-TRATA-ERRO                         SECTION.
038800*-----------------------------------------------------------------*
038900
039000         MOVE "E"          TO HDC-CTRL-RETORNO.
039100         MOVE "HABENER"    TO WRK-AREA-ERRO.
039200         DISPLAY "===== ERRO NO PROGRAMA HABENER =====".
039300         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
039400         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
039500         EXIT PROGRAM.
039600
039700 9999-TRATA-ERRO-FIM.                    EXIT.
039800*-----------------------------------------------------------------*
