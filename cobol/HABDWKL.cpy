000100*-----------------------------------------------------------------*
000200*    BOOK........: HABDWKL                                        *
000300*    OBJETIVO....: LAYOUT DO MAPA DE ESQUADRIAS (PORTAS E         *
000400*                  JANELAS) - ARQUIVO HABESQ - LRECL = 060        *
000500*    PROGRAMADOR.: I. SANCHES                                     *
000600*    DATA........: 22 / 06 / 1987                                 *
000700*-----------------------------------------------------------------*
000800 01  REG-HABESQ.
000900     05 DW-REQ-ID                PIC X(008)      VALUE SPACES.
001000     05 DW-TYPE-CODE             PIC X(004)      VALUE SPACES.
001100     05 DW-DESC                  PIC X(025)      VALUE SPACES.
001200     05 DW-WIDTH                 PIC 9(004)      VALUE ZEROS.
001300     05 DW-HEIGHT                PIC 9(004)      VALUE ZEROS.
001400     05 DW-UVALUE                PIC 9V99        VALUE ZEROS.
001500     05 DW-QTY                   PIC 9(002)      VALUE ZEROS.
001600     05 FILLER                   PIC X(010)      VALUE SPACES.
