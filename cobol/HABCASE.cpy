000100*-----------------------------------------------------------------*
000200*    BOOK........: HABCASE                                        *
000300*    OBJETIVO....: AREA DE TRABALHO DO "CASO" DE PROJETO,         *
000400*                  TRAFEGADA POR CALL...USING ENTRE O PROGHAB E   *
000500*                  OS SUBPROGRAMAS HABGEOM/HABCOMP/HABACUS/       *
000600*                  HABSTRC/HABMATL/HABENER/HABSKED. CADA ESTAGIO  *
000700*                  DO PIPELINE LE OS CAMPOS DOS ESTAGIOS          *
000800*                  ANTERIORES E PREENCHE OS SEUS PROPRIOS.        *
000900*                  NAO GRAVAR ESTA AREA EM ARQUIVO - E SOMENTE    *
001000*                  DE TRABALHO (VIDE HABREQL / HABRESL PARA OS    *
001100*                  LAYOUTS DE ARQUIVO).                           *
001200*    PROGRAMADOR.: M.H.MEDEIROS                                   *
001300*    DATA........: 03 / 07 / 1987                                 *
001400*-----------------------------------------------------------------*
001500*    ALT1 * PROGRAMADOR: I. SANCHES                                *
001600*    ALT1 * DATA......: 19 / 11 / 1991                             *
001700*    ALT1 * OBJETIVO..: INCLUSOS OS CAMPOS DE HDC-STRC PARA A     *
001800*    ALT1 * ROTINA DE ANALISE DE PAREDE E FUNDACAO (HABSTRC).      *
001900*    ALT2 * PROGRAMADOR: M.H.MEDEIROS                              *
002000*    ALT2 * DATA......: 08 / 09 / 1998                             *
002100*    ALT2 * OBJETIVO..: BUG-1147 - HDC-MATL-ITEM AMPLIADA DE 06    *
002200*    ALT2 * PARA 10 OCORRENCIAS (LOTES COM MAIS ITENS DE MATERIAL) *
002300*    ALT3 * PROGRAMADOR: I. SANCHES                                *
002400*    ALT3 * DATA......: 02 / 11 / 2006                             *
002500*    ALT3 * OBJETIVO..: BUG-2701 - RETIRADO HDC-COMP-GERAL-FLAG    *
002600*    ALT3 * (BANDEIRA AGREGADA QUE MISTURAVA SISMICA/ALVENARIA/    *
002700*    ALT3 * CARGAS COM A DIMENSIONAL, SEM CORRESPONDENTE NA        *
002800*    ALT3 * ESPECIFICACAO DE CONFORMIDADE); DAQUI PRA FRENTE SO    *
002900*    ALT3 * A BANDEIRA DIMENSIONAL DE HABCOMP (HDC-COMP-DIM-FLAG)  *
003000*    ALT3 * VALE PARA FINS DE CONFORMIDADE. ACRESCIDOS TAMBEM OS   *
003100*    ALT3 * CAMPOS DE SAIDA DE HABACUS PARA ABSORCAO REQUERIDA,    *
003200*    ALT3 * ALTURA OTIMA E MODO MAIS PROXIMO DO ORACULO DE MALTA,  *
003300*    ALT3 * QUE A ROTINA DE ACUSTICA PASSOU A CALCULAR.            *
003400*    ALT4 * PROGRAMADOR: I. SANCHES                                *
003500*    ALT4 * DATA......: 09 / 11 / 2006                             *
003600*    ALT4 * OBJETIVO..: BUG-2714 - ACRESCIDOS OS CAMPOS DE STATUS  *
003700*    ALT4 * DE FLAMBAGEM/TOMBAMENTO E DE RECALQUE/FUNDACAO QUE O   *
003800*    ALT4 * HABSTRC PASSOU A PREENCHER, E O CONTADOR DE DORMENTES  *
003900*    ALT4 * DA TIPOLOGIA MC QUE O HABGEOM PASSOU A GERAR.          *
004000*-----------------------------------------------------------------*
004100 01  HAB-CASO-TRABALHO.
004200*        -------- ECO DO PEDIDO DE PROJETO (VIDE HABREQL) --------
004300     05  HDC-REQ.
004400         10 HDC-REQ-ID           PIC X(008)      VALUE SPACES.
004500         10 HDC-REQ-TYPOLOGY     PIC X(002)      VALUE SPACES.
004600         10 HDC-REQ-DIAMETER     PIC 9(002)V99   VALUE ZEROS.
004700         10 HDC-REQ-HEIGHT       PIC 9(001)V99   VALUE ZEROS.
004800         10 HDC-REQ-WALL-THICK   PIC 9(001)V99   VALUE ZEROS.
004900         10 HDC-REQ-LENGTH       PIC 9(002)V99   VALUE ZEROS.
005000         10 HDC-REQ-WIDTH        PIC 9(002)V99   VALUE ZEROS.
005100         10 HDC-REQ-LEVELS       PIC 9(001)      VALUE ZEROS.
005200         10 HDC-REQ-POD-COUNT    PIC 9(001)      VALUE ZEROS.
005300         10 HDC-REQ-ARR-RADIUS   PIC 9(002)V99   VALUE ZEROS.
005400         10 HDC-REQ-CENTRAL-DIA  PIC 9(002)V99   VALUE ZEROS.
005500         10 HDC-REQ-SEISMIC-ZONE PIC 9(001)      VALUE ZEROS.
005600         10 HDC-REQ-CLIMATE-ZONE PIC X(001)      VALUE SPACES.
005700         10 HDC-REQ-MIX-PRIOR    PIC X(010)      VALUE SPACES.
005800         10 HDC-REQ-CONCEPT      PIC X(008)      VALUE SPACES.
005900*        -------- SAIDA DE HABGEOM (GEOMETRIA DA TIPOLOGIA) ------
006000     05  HDC-GEOM.
006100         10 HDC-GEOM-AREA-PISO   PIC 9(005)V99   VALUE ZEROS.
006200         10 HDC-GEOM-VOLUME      PIC 9(006)V99   VALUE ZEROS.
006300         10 HDC-GEOM-AREA-PAREDE PIC 9(005)V99   VALUE ZEROS.
006400         10 HDC-GEOM-AREA-COBER  PIC 9(005)V99   VALUE ZEROS.
006500         10 HDC-GEOM-PERIMETRO   PIC 9(004)V99   VALUE ZEROS.
006600         10 HDC-GEOM-AREA-POD    PIC 9(005)V99   VALUE ZEROS.
006700         10 HDC-GEOM-QTD-PODS    PIC 9(002) COMP VALUE ZERO.
006800         10 HDC-GEOM-ANG-PASSO   PIC 9(003) COMP VALUE ZERO.
006900         10 HDC-GEOM-POD-X       PIC S9(03)V99   VALUE ZEROS.
007000         10 HDC-GEOM-POD-Y       PIC S9(03)V99   VALUE ZEROS.
007100         10 HDC-GEOM-QTD-DORMENT PIC 9(002) COMP VALUE ZERO.
007200*        -------- SAIDA DE HABCOMP (CONFORMIDADE DIMENSIONAL) ----
007300     05  HDC-COMP.
007400         10 HDC-COMP-DIM-FLAG    PIC X(001)      VALUE "N".
007500         10 HDC-COMP-SISM-FLAG   PIC X(001)      VALUE "N".
007600         10 HDC-COMP-ALV-FLAG    PIC X(001)      VALUE "N".
007700         10 HDC-COMP-CARGA-FLAG  PIC X(001)      VALUE "N".
007800*        -------- SAIDA DE HABACUS (MOTOR ACUSTICO) --------------
007900     05  HDC-ACUS.
008000         10 HDC-ACUS-FREQ-FUND   PIC 9(003)V99   VALUE ZEROS.
008100         10 HDC-ACUS-DELTA-SCH   PIC 9(002)V99   VALUE ZEROS.
008200         10 HDC-ACUS-SCH-FLAG    PIC X(001)      VALUE "N".
008300         10 HDC-ACUS-NUM-ACOPLE  PIC 9(003) COMP VALUE ZERO.
008400         10 HDC-ACUS-ISOLA-DB    PIC 9(003)V9    VALUE ZEROS.
008500         10 HDC-ACUS-RT60        PIC 9(002)V99   VALUE ZEROS.
008600         10 HDC-ACUS-ABSORCAO-REQ PIC 9(003)V9999 VALUE ZEROS.
008700         10 HDC-ACUS-ALTURA-OTIMA PIC 9(001)V999  VALUE ZEROS.
008800         10 HDC-ACUS-ORACULO-FREQ PIC 9(003)V99   VALUE ZEROS.
008900*        -------- SAIDA DE HABSTRC (ANALISE ESTRUTURAL) ----------
009000     05  HDC-STRC.
009100         10 HDC-STRC-CARGA-PAR   PIC 9(005)V99   VALUE ZEROS.
009200         10 HDC-STRC-ESBELTEZ    PIC 9(002)V99   VALUE ZEROS.
009300         10 HDC-STRC-UTILIZACAO  PIC 9(001)V999  VALUE ZEROS.
009400         10 HDC-STRC-STATUS      PIC X(004)      VALUE SPACES.
009500         10 HDC-STRC-FORCA-SISM  PIC 9(005)V99   VALUE ZEROS.
009600         10 HDC-STRC-LARG-FUND   PIC 9(002)V99   VALUE ZEROS.
009700         10 HDC-STRC-FLAMB-STATUS PIC X(004)     VALUE SPACES.
009800         10 HDC-STRC-TOMBO-STATUS PIC X(004)     VALUE SPACES.
009900         10 HDC-STRC-RECALQUE    PIC 9(002)V9    VALUE ZEROS.
010000         10 HDC-STRC-RECALQ-STATUS PIC X(004)    VALUE SPACES.
010100         10 HDC-STRC-FUND-STATUS PIC X(006)      VALUE SPACES.
010200*        -------- SAIDA DE HABENER (DESEMPENHO ENERGETICO) -------
010300     05  HDC-ENER.
010400         10 HDC-ENER-U-MEDIO     PIC 9(001)V999  VALUE ZEROS.
010500         10 HDC-ENER-PERD-CALOR  PIC 9(005)V99   VALUE ZEROS.
010600         10 HDC-ENER-EPH         PIC 9(004)V99   VALUE ZEROS.
010700         10 HDC-ENER-NZEB-STATUS PIC X(004)      VALUE SPACES.
010800*        -------- SAIDA DE HABMATL (MISTURA E QUANTITATIVO) ------
010900     05  HDC-MATL.
011000         10 HDC-MATL-MIX-KEY     PIC X(012)      VALUE SPACES.
011100         10 HDC-MATL-MIX-NAME    PIC X(030)      VALUE SPACES.
011200         10 HDC-MATL-PESO-TOTAL  PIC 9(007) COMP VALUE ZERO.
011300         10 HDC-MATL-QTD-ITENS   PIC 9(002) COMP VALUE ZERO.
011400         10 HDC-MATL-ITEM OCCURS 10 TIMES INDEXED BY IX-MATL.
011500             15 HDC-MATL-ITEM-CODE  PIC X(005)   VALUE SPACES.
011600             15 HDC-MATL-ITEM-DESC  PIC X(030)   VALUE SPACES.
011700             15 HDC-MATL-ITEM-QTY   PIC 9(005)V99 VALUE ZEROS.
011800             15 HDC-MATL-ITEM-UNIT  PIC X(003)   VALUE SPACES.
011900*        -------- CAMPOS DE CONTROLE DO CASO ----------------------
012000     05  HDC-CTRL.
012100         10 HDC-CTRL-QTD-AMB     PIC 9(002) COMP VALUE ZERO.
012200         10 HDC-CTRL-QTD-ESQ     PIC 9(002) COMP VALUE ZERO.
012300         10 HDC-CTRL-RETORNO     PIC X(001)      VALUE SPACES.
012400             88 HDC-CASO-OK               VALUE "S".
012500             88 HDC-CASO-ERRO             VALUE "E".
