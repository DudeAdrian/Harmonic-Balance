000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             HABSKED.
000400 AUTHOR.                                 I.SANCHES.
000500 INSTALLATION.                           FOURSYS - NUCLEO HABITAT.
000600 DATE-WRITTEN.                           22/06/1987.
000700 DATE-COMPILED.                          22/06/1987.
000800 SECURITY.                               USO INTERNO - NUCLEO HABITAT.
000900*=================================================================*
001000* PROGRAMA   : HABSKED
001100* PROGRAMADOR: IVAN SANCHES
001200* ANALISTA   : MATHEUS H. MEDEIROS
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 22 / 06 / 1987
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: GERADOR DE MAPAS. A PARTIR DA GEOMETRIA DA
001700*              TIPOLOGIA, PRODUZ O MAPA DE MATERIAIS (HABMAP), O
001800*              MAPA DE ESQUADRIAS (HABESQ) E O MAPA DE AMBIENTES
001900*              (HABAMB), CADA UM COM LINHA DE TOTAIS NO FECHAMENTO
002000*              DO LOTE.
002100*-----------------------------------------------------------------*
002200* ARQUIVOS                I/O                  INCLUDE/BOOK
002300*  HABMAP                 O                    HABMSKL
002400*  HABESQ                 O                    HABDWKL
002500*  HABAMB                 O                    HABRMKL
002600*-----------------------------------------------------------------*
002700* MODULOS....: CHAMADO POR PROGHAB - UMA VEZ POR PEDIDO E MAIS UMA
002800*              VEZ AO FINAL DO LOTE (HDC-REQ-ID EM BRANCO) PARA
002900*              GRAVAR AS LINHAS DE TOTAIS E FECHAR OS ARQUIVOS
003000*-----------------------------------------------------------------*
003100*                          ALTERACOES
003200*-----------------------------------------------------------------*
003300*    PROGRAMADOR: I.SANCHES                                       CH0001  
003400*    ANALISTA   : M.H.MEDEIROS                                    CH0001  
003500*    CONSULTORIA: FOURSYS                                         CH0001  
003600*    DATA.......: 22 / 06 / 1987                                  CH0001  
003700*    OBJETIVO...: VERSAO INICIAL - MAPA DA CELULA UNICA (SP)      CH0001  
003800*-----------------------------------------------------------------*
003900*    PROGRAMADOR: M.H.MEDEIROS                                    CH0002  
004000*    ANALISTA   : I.SANCHES                                       CH0002  
004100*    CONSULTORIA: FOURSYS                                         CH0002  
004200*    DATA.......: 25/11/1991                                      CH0002  
004300*    OBJETIVO...: INCLUSO MAPA DA CASA ORGANICA (OF) - TABELA FIXACH0002  
004400*                 DE AMBIENTES E ESQUADRIAS                       CH0002  
004500*-----------------------------------------------------------------*
004600*    PROGRAMADOR: I.SANCHES                                       CH0003  
004700*    ANALISTA   : M.H.MEDEIROS                                    CH0003  
004800*    CONSULTORIA: FOURSYS                                         CH0003  
004900*    DATA.......: 30/03/1994                                      CH0003  
005000*    OBJETIVO...: INCLUSO MAPA DO AGRUPAMENTO DE CELULAS (MC) -   CH0003  
005100*                 REPETE O MAPA DA CELULA UNICA POD A POD         CH0003  
005200*-----------------------------------------------------------------*
005300*    PROGRAMADOR: M.H.MEDEIROS                                    CH0004  
005400*    ANALISTA   : I.SANCHES                                       CH0004  
005500*    CONSULTORIA: FOURSYS                                         CH0004  
005600*    DATA.......: 17/02/1999                                      CH0004  
005700*    OBJETIVO...: BUG-1136 - VIRADA DO SECULO: NUMERO DO PEDIDO     CH0004
005800*                 NAS LINHAS DE TOTAIS PASSA A GRAVAR "TOTAIS"      CH0004
005900*                 POR EXTENSO NO CAMPO DE 8 POSICOES                CH0004
006000*-----------------------------------------------------------------*
006100*    PROGRAMADOR: I.SANCHES                                       CH0005
006200*    ANALISTA   : M.H.MEDEIROS                                    CH0005
006300*    CONSULTORIA: FOURSYS                                         CH0005
006400*    DATA.......: 09 / 11 / 2006                                  CH0005
006500*    OBJETIVO...: BUG-2714 - PORTA/JANELA/PORTA INTERNA ESTAVAM   CH0005
006600*                 GRAVANDO "UN" NO CAMPO MAT-UNIT DO MAPA DE       CH0005
006700*                 MATERIAIS; TABELA HABMSKL SO ACEITA M3/M2/NR.   CH0005
006800*                 CORRIGIDO PARA "NR " (ITEM CONTAVEL) NOS MAPAS   CH0005
006900*                 DA CELULA UNICA (SP) E DA CASA ORGANICA (OF).   CH0005
007000*-----------------------------------------------------------------*
007100*    PROGRAMADOR: M.H.MEDEIROS                                    CH0006
007200*    ANALISTA   : I.SANCHES                                       CH0006
007300*    CONSULTORIA: FOURSYS                                         CH0006
007400*    DATA.......: 10 / 11 / 2006                                  CH0006
007500*    OBJETIVO...: BUG-2714 - A CH0005 CORRIGIU O MAT-UNIT DAS      CH0006
007600*                 LINHAS DE ITEM MAS ESQUECEU A LINHA DE TOTAIS    CH0006
007700*                 (M-999) DE 0280-GRAVA-TOTAIS, QUE TAMBEM GRAVAVACH0006
007800*                 "UN"; CORRIGIDA PARA "NR " TAMBEM.               CH0006
007900*-----------------------------------------------------------------*
008000*    PROGRAMADOR: I.SANCHES                                       CH0007
008100*    ANALISTA   : M.H.MEDEIROS                                    CH0007
008200*    CONSULTORIA: FOURSYS                                         CH0007
008300*    DATA.......: 12 / 11 / 2006                                  CH0007
008400*    OBJETIVO...: REVISAO DE PADRONIZACAO - AS VARIAVEIS DE        CH0007
008500*                 STATUS DE ARQUIVO (FS-HABMAP/FS-HABESQ/           CH0007
008600*                 FS-HABAMB) PASSARAM DE 01 PARA 77, SEGUINDO O     CH0007
008700*                 PADRAO DE VARIAVEL DE STATUS ISOLADA JA USADO     CH0007
008800*                 NOS PROGRAMAS DE ARQUIVO DA CASA.                 CH0007
008900*-----------------------------------------------------------------*
009000*=================================================================*
009100
009200
009300*=================================================================*
009400 ENVIRONMENT                             DIVISION.
009500*=================================================================*
009600*-----------------------------------------------------------------*
009700 CONFIGURATION                           SECTION.
009800*-----------------------------------------------------------------*
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM.
010100*-----------------------------------------------------------------*
010200 INPUT-OUTPUT                            SECTION.
010300*-----------------------------------------------------------------*
010400 FILE-CONTROL.
010500     SELECT HABMAP   ASSIGN TO "HABMAP"
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS FS-HABMAP.
010800     SELECT HABESQ   ASSIGN TO "HABESQ"
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS FS-HABESQ.
011100     SELECT HABAMB   ASSIGN TO "HABAMB"
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS FS-HABAMB.
011400
011500*=================================================================*
011600 DATA                                    DIVISION.
011700*=================================================================*
011800*-----------------------------------------------------------------*
011900 FILE                                    SECTION.
012000*-----------------------------------------------------------------*
012100*        OUTPUT - MAPA DE MATERIAIS                LRECL = 060
012200*-----------------------------------------------------------------*
012300 FD  HABMAP.
012400 COPY "HABMSKL".
012500*-----------------------------------------------------------------*
012600*        OUTPUT - MAPA DE ESQUADRIAS                LRECL = 060
012700*-----------------------------------------------------------------*
012800 FD  HABESQ.
012900 COPY "HABDWKL".
013000*-----------------------------------------------------------------*
013100*        OUTPUT - MAPA DE AMBIENTES                 LRECL = 060
013200*-----------------------------------------------------------------*
013300 FD  HABAMB.
013400 COPY "HABRMKL".
013500*-----------------------------------------------------------------*
013600 WORKING-STORAGE                         SECTION.
013700*-----------------------------------------------------------------*
013800*    CH0007: FS-HABMAP/FS-HABESQ/FS-HABAMB PASSARAM DE 01 PARA 77, CH0007
013900*    NO PADRAO FOURSYS DE VARIAVEL DE STATUS DE ARQUIVO ISOLADA    CH0007
014000*    (VIDE PROGARQ03, CAMPO FS-CLIENTES).                          CH0007
014100*-----------------------------------------------------------------*
014200 77  FS-HABMAP                   PIC X(002)          VALUE SPACES.
014300 77  FS-HABESQ                   PIC X(002)          VALUE SPACES.
014400 77  FS-HABAMB                   PIC X(002)          VALUE SPACES.
014500*-----------------------------------------------------------------*
014600 01  FILLER                      PIC X(050)          VALUE
014700         "***** INICIO DA WORKING - HABSKED *****".
014800*-----------------------------------------------------------------*
014900*-----------------------------------------------------------------*
015000 01  WRK-PRIMEIRA-CHAMADA        PIC X(001)          VALUE SPACES.
015100 01  WRK-FIM-DE-LOTE             PIC X(001)          VALUE "N".
015200*-----------------------------------------------------------------*
015300 01  HAB-ACUM-MAPAS.
015400     05 ACU-QTD-MAT              PIC 9(005)    COMP-3 VALUE ZERO.
015500     05 ACU-QTD-ESQ              PIC 9(005)    COMP-3 VALUE ZERO.
015600     05 ACU-QTD-AMB              PIC 9(005)    COMP-3 VALUE ZERO.
015700     05 ACU-PESO-MAT             PIC 9(009)V99 COMP-3 VALUE ZERO.
015800     05 FILLER                   PIC X(010)    VALUE SPACES.
015900 01  HAB-ACUM-MAPAS-R REDEFINES HAB-ACUM-MAPAS.
016000     05 WRK-ACUM-CHAVE           PIC X(031).
016100     05 FILLER                   PIC X(010).
016200*-----------------------------------------------------------------*
016300 01  HAB-PORTA-PADRAO-SP.
016400     05 WRK-PSP-LARGURA          PIC 9(004)    VALUE 1000.
016500     05 WRK-PSP-ALTURA           PIC 9(004)    VALUE 2100.
016600     05 WRK-PSP-UVALUE           PIC 9V99      VALUE 1.8.
016700     05 FILLER                   PIC X(010)    VALUE SPACES.
016800 01  HAB-PORTA-PADRAO-SP-R REDEFINES HAB-PORTA-PADRAO-SP.
016900     05 WRK-PSP-CHAVE            PIC X(011).
017000     05 FILLER                   PIC X(010).
017100*-----------------------------------------------------------------*
017200 01  HAB-JANELA-PADRAO-SP.
017300     05 WRK-JSP-LARGURA          PIC 9(004)    VALUE 0800.
017400     05 WRK-JSP-ALTURA           PIC 9(004)    VALUE 1200.
017500     05 WRK-JSP-UVALUE           PIC 9V99      VALUE 1.2.
017600     05 FILLER                   PIC X(010)    VALUE SPACES.
017700*-----------------------------------------------------------------*
017800 01  FILLER                      PIC X(050)          VALUE
017900         " AREA DE TRABALHO - CALCULO DE MAPAS ".
018000*-----------------------------------------------------------------*
018100 01  WRK-PI-SKED                 PIC 9V9999999  VALUE 3.1415927.
018200 01  WRK-RAIO-EXT-SKED           PIC 9(002)V999 VALUE ZEROS.
018300 01  WRK-RAIO-INT-SKED           PIC 9(002)V999 VALUE ZEROS.
018400 01  WRK-AREA-INTERNA-SKED       PIC 9(005)V99  VALUE ZEROS.
018500 01  WRK-VOL-PAREDE-SKED         PIC 9(005)V99  VALUE ZEROS.
018600 01  WRK-VOL-LAJE-SKED           PIC 9(005)V99  VALUE ZEROS.
018700 01  WRK-VOL-PAREDE-OF           PIC 9(005)V99  VALUE ZEROS.
018800 01  WRK-AREA-PISO-OF            PIC 9(005)V99  VALUE ZEROS.
018900 01  WRK-AREA-COBERT-OF          PIC 9(005)V99  VALUE ZEROS.
019000 01  WRK-QTD-PORTAS-OF           PIC 9(002)     VALUE ZEROS.
019100 01  IX-POD-SKED                 PIC 9(002) COMP VALUE ZERO.
019200 01  WRK-NUM-AMBIENTE            PIC X(005)     VALUE SPACES.
019300 01  WRK-NUM-AMBIENTE-R REDEFINES WRK-NUM-AMBIENTE.
019400     05 WRK-NUM-AMBIENTE-POD     PIC 9(002).
019500     05 WRK-NUM-AMBIENTE-SUF     PIC X(003).
019600*-----------------------------------------------------------------*
019700 01  FILLER                      PIC X(050)          VALUE
019800         "***** FIM DA WORKING - HABSKED *****".
019900*-----------------------------------------------------------------*
020000*----------------------- BOOK DE ERROS ---------------------------*
020100 COPY "HABERRO".
020200*-----------------------------------------------------------------*
020300 LINKAGE                                 SECTION.
020400*-----------------------------------------------------------------*
020500 COPY "HABCASE".
020600
020700*=================================================================*
020800 PROCEDURE                               DIVISION USING
020900                                          HAB-CASO-TRABALHO.
021000*=================================================================*
021100 0000-PRINCIPAL                          SECTION.
021200
021300         PERFORM 0100-INICIAR.
021400         IF WRK-FIM-DE-LOTE EQUAL "S"
021500             PERFORM 0280-GRAVA-TOTAIS
021600             PERFORM 0290-FECHAR-ARQUIVOS
021700         ELSE
021800             PERFORM 0200-PROCESSAR
021900         END-IF.
022000         PERFORM 0300-FINALIZAR.
022100
022200 0000-PRINCIPAL-FIM.                     EXIT.
022300*-----------------------------------------------------------------*
022400 0100-INICIAR                            SECTION.
022500*-----------------------------------------------------------------*
022600
022700         IF WRK-PRIMEIRA-CHAMADA NOT EQUAL "S"
022800             OPEN OUTPUT HABMAP
022900                  OUTPUT HABESQ
023000                  OUTPUT HABAMB
023100             PERFORM 0105-TESTAR-ABERTURA
023200             MOVE "S" TO WRK-PRIMEIRA-CHAMADA
023300         END-IF.
023400
023500         IF HDC-REQ-ID EQUAL SPACES
023600             MOVE "S" TO WRK-FIM-DE-LOTE
023700         ELSE
023800             MOVE "N" TO WRK-FIM-DE-LOTE
023900         END-IF.
024000
024100 0100-INICIAR-FIM.                       EXIT.
024200*-----------------------------------------------------------------*
024300 0105-TESTAR-ABERTURA                    SECTION.
024400*-----------------------------------------------------------------*
024500
024600         IF FS-HABMAP NOT EQUAL "00"
024700             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
024800             MOVE FS-HABMAP         TO WRK-STATUS-ERRO
024900             MOVE "HABMAP"          TO WRK-ARQUIVO-ERRO
025000             MOVE "0105-ABERTURA"   TO WRK-AREA-ERRO
025100             PERFORM 9999-TRATA-ERRO
025200         END-IF.
025300         IF FS-HABESQ NOT EQUAL "00"
025400             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
025500             MOVE FS-HABESQ         TO WRK-STATUS-ERRO
025600             MOVE "HABESQ"          TO WRK-ARQUIVO-ERRO
025700             MOVE "0105-ABERTURA"   TO WRK-AREA-ERRO
025800             PERFORM 9999-TRATA-ERRO
025900         END-IF.
026000         IF FS-HABAMB NOT EQUAL "00"
026100             MOVE WRK-ERRO-ABERTURA TO WRK-DESCRICAO-ERRO
026200             MOVE FS-HABAMB         TO WRK-STATUS-ERRO
026300             MOVE "HABAMB"          TO WRK-ARQUIVO-ERRO
026400             MOVE "0105-ABERTURA"   TO WRK-AREA-ERRO
026500             PERFORM 9999-TRATA-ERRO
026600         END-IF.
026700
026800 0105-TESTAR-ABERTURA-FIM.                EXIT.
026900*-----------------------------------------------------------------*
027000 0200-PROCESSAR                          SECTION.
027100*-----------------------------------------------------------------*
027200
027300         IF HDC-REQ-TYPOLOGY EQUAL "SP"
027400             PERFORM 0210-SKED-SP
027500         ELSE
027600             IF HDC-REQ-TYPOLOGY EQUAL "MC"
027700                 PERFORM 0230-SKED-MC
027800             ELSE
027900                 PERFORM 0220-SKED-OF
028000             END-IF
028100         END-IF.
028200
028300 0200-PROCESSAR-FIM.                     EXIT.
028400*-----------------------------------------------------------------*
028500 0210-SKED-SP                            SECTION.
028600*-----------------------------------------------------------------*
028700*    MAPA DA CELULA UNICA: PAREDE EM ANEL, LAJE DE PISO, UMA       *
028800*    PORTA (M-003/D-01), UMA JANELA (M-004/W-01), COBERTURA VERDE, *
028900*    TRES AMBIENTES (SALA/DORMITORIO/NUCLEO DE SERVICO)            *
029000*-----------------------------------------------------------------*
029100
029200         COMPUTE WRK-RAIO-EXT-SKED ROUNDED = HDC-REQ-DIAMETER / 2.
029300         COMPUTE WRK-RAIO-INT-SKED ROUNDED =
029400                 WRK-RAIO-EXT-SKED - HDC-REQ-WALL-THICK.
029500         COMPUTE WRK-AREA-INTERNA-SKED ROUNDED =
029600                 WRK-PI-SKED * WRK-RAIO-INT-SKED *
029700                 WRK-RAIO-INT-SKED.
029800         COMPUTE WRK-VOL-PAREDE-SKED ROUNDED =
029900                 WRK-PI-SKED *
030000                 ((WRK-RAIO-EXT-SKED * WRK-RAIO-EXT-SKED) -
030100                  (WRK-RAIO-INT-SKED * WRK-RAIO-INT-SKED)) *
030200                 HDC-REQ-HEIGHT.
030300         COMPUTE WRK-VOL-LAJE-SKED ROUNDED =
030400                 WRK-PI-SKED * WRK-RAIO-INT-SKED *
030500                 WRK-RAIO-INT-SKED * 0.20.
030600
030700         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
030800         MOVE "M-001"          TO MAT-ITEM-CODE.
030900         MOVE "PAREDE ANEL TERRA APILOADA"
031000                               TO MAT-DESC.
031100         MOVE WRK-VOL-PAREDE-SKED TO MAT-QTY.
031200         MOVE "M3"             TO MAT-UNIT.
031300         PERFORM 0240-GRAVA-MAP.
031400
031500         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
031600         MOVE "M-002"          TO MAT-ITEM-CODE.
031700         MOVE "LAJE PISO TERRA APILOADA"
031800                               TO MAT-DESC.
031900         MOVE WRK-VOL-LAJE-SKED   TO MAT-QTY.
032000         MOVE "M3"             TO MAT-UNIT.
032100         PERFORM 0240-GRAVA-MAP.
032200
032300         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
032400         MOVE "M-003"          TO MAT-ITEM-CODE.
032500         MOVE "PORTA ENTRADA DA CELULA"
032600                               TO MAT-DESC.
032700         MOVE 1                TO MAT-QTY.
032800         MOVE "NR "            TO MAT-UNIT.
032900         PERFORM 0240-GRAVA-MAP.
033000
033100         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
033200         MOVE "M-004"          TO MAT-ITEM-CODE.
033300         MOVE "JANELA DA CELULA"
033400                               TO MAT-DESC.
033500         MOVE 1                TO MAT-QTY.
033600         MOVE "NR "            TO MAT-UNIT.
033700         PERFORM 0240-GRAVA-MAP.
033800
033900         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
034000         MOVE "M-005"          TO MAT-ITEM-CODE.
034100         MOVE "COBERTURA VERDE DA CELULA"
034200                               TO MAT-DESC.
034300         MOVE WRK-AREA-INTERNA-SKED TO MAT-QTY.
034400         MOVE "M2"             TO MAT-UNIT.
034500         PERFORM 0240-GRAVA-MAP.
034600
034700         MOVE HDC-REQ-ID       TO DW-REQ-ID.
034800         MOVE "D-01"           TO DW-TYPE-CODE.
034900         MOVE "PORTA DE ENTRADA 1000X2100"
035000                               TO DW-DESC.
035100         MOVE WRK-PSP-LARGURA  TO DW-WIDTH.
035200         MOVE WRK-PSP-ALTURA   TO DW-HEIGHT.
035300         MOVE WRK-PSP-UVALUE   TO DW-UVALUE.
035400         MOVE 1                TO DW-QTY.
035500         PERFORM 0250-GRAVA-ESQ.
035600
035700         MOVE HDC-REQ-ID       TO DW-REQ-ID.
035800         MOVE "W-01"           TO DW-TYPE-CODE.
035900         MOVE "JANELA 800X1200"
036000                               TO DW-DESC.
036100         MOVE WRK-JSP-LARGURA  TO DW-WIDTH.
036200         MOVE WRK-JSP-ALTURA   TO DW-HEIGHT.
036300         MOVE WRK-JSP-UVALUE   TO DW-UVALUE.
036400         MOVE 1                TO DW-QTY.
036500         PERFORM 0250-GRAVA-ESQ.
036600
036700         MOVE HDC-REQ-ID       TO RM-REQ-ID.
036800         MOVE "01   "          TO RM-NUMBER.
036900         MOVE "SALA DE ESTAR"  TO RM-NAME.
037000         COMPUTE RM-AREA ROUNDED = 0.40 * WRK-AREA-INTERNA-SKED.
037100         COMPUTE RM-VOLUME ROUNDED = RM-AREA * 3.2.
037200         MOVE 4                TO RM-OCCUPANCY.
037300         PERFORM 0260-GRAVA-AMB.
037400
037500         MOVE HDC-REQ-ID       TO RM-REQ-ID.
037600         MOVE "02   "          TO RM-NUMBER.
037700         MOVE "DORMITORIO"     TO RM-NAME.
037800         COMPUTE RM-AREA ROUNDED = 0.35 * WRK-AREA-INTERNA-SKED.
037900         COMPUTE RM-VOLUME ROUNDED = RM-AREA * 3.2.
038000         MOVE 2                TO RM-OCCUPANCY.
038100         PERFORM 0260-GRAVA-AMB.
038200
038300         MOVE HDC-REQ-ID       TO RM-REQ-ID.
038400         MOVE "03   "          TO RM-NUMBER.
038500         MOVE "NUCLEO DE SERVICO" TO RM-NAME.
038600         COMPUTE RM-AREA ROUNDED = 0.25 * WRK-AREA-INTERNA-SKED.
038700         COMPUTE RM-VOLUME ROUNDED = RM-AREA * 3.2.
038800         MOVE 1                TO RM-OCCUPANCY.
038900         PERFORM 0260-GRAVA-AMB.
039000
039100 0210-SKED-SP-FIM.                       EXIT.
039200*-----------------------------------------------------------------*
039300 0220-SKED-OF                            SECTION.
039400*-----------------------------------------------------------------*
039500*    MAPA DA CASA ORGANICA: TABELA FIXA DE AMBIENTES, PORTAS E     *
039600*    JANELAS, VOLUME DE PAREDE E AREA DE COBERTURA CALCULADOS      *
039700*-----------------------------------------------------------------*
039800
039900         COMPUTE WRK-VOL-PAREDE-OF ROUNDED =
040000                 2 * (HDC-REQ-LENGTH + HDC-REQ-WIDTH) *
040100                 (2.8 * HDC-REQ-LEVELS) * 0.35.
040200         COMPUTE WRK-AREA-PISO-OF ROUNDED =
040300                 HDC-REQ-LENGTH * HDC-REQ-WIDTH * 0.20 *
040400                 HDC-REQ-LEVELS.
040500         COMPUTE WRK-AREA-COBERT-OF ROUNDED =
040600                 HDC-REQ-LENGTH * HDC-REQ-WIDTH * 1.2.
040700         COMPUTE WRK-QTD-PORTAS-OF =
040800                 HDC-REQ-LEVELS + 1.
040900
041000         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
041100         MOVE "M-001"          TO MAT-ITEM-CODE.
041200         MOVE "PAREDE CASA ORGANICA TERRA"
041300                               TO MAT-DESC.
041400         MOVE WRK-VOL-PAREDE-OF   TO MAT-QTY.
041500         MOVE "M3"             TO MAT-UNIT.
041600         PERFORM 0240-GRAVA-MAP.
041700
041800         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
041900         MOVE "M-002"          TO MAT-ITEM-CODE.
042000         MOVE "LAJE PISO CASA ORGANICA"
042100                               TO MAT-DESC.
042200         MOVE WRK-AREA-PISO-OF    TO MAT-QTY.
042300         MOVE "M3"             TO MAT-UNIT.
042400         PERFORM 0240-GRAVA-MAP.
042500
042600         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
042700         MOVE "M-005"          TO MAT-ITEM-CODE.
042800         MOVE "COBERTURA CASA ORGANICA"
042900                               TO MAT-DESC.
043000         MOVE WRK-AREA-COBERT-OF  TO MAT-QTY.
043100         MOVE "M2"             TO MAT-UNIT.
043200         PERFORM 0240-GRAVA-MAP.
043300
043400         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
043500         MOVE "M-003"          TO MAT-ITEM-CODE.
043600         MOVE "PORTAS EXTERNAS CASA ORGANICA"
043700                               TO MAT-DESC.
043800         MOVE WRK-QTD-PORTAS-OF   TO MAT-QTY.
043900         MOVE "NR "            TO MAT-UNIT.
044000         PERFORM 0240-GRAVA-MAP.
044100
044200         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
044300         MOVE "M-006"          TO MAT-ITEM-CODE.
044400         MOVE "PORTAS INTERNAS CASA ORGANICA"
044500                               TO MAT-DESC.
044600         MOVE 4                TO MAT-QTY.
044700         MOVE "NR "            TO MAT-UNIT.
044800         PERFORM 0240-GRAVA-MAP.
044900
045000         MOVE HDC-REQ-ID       TO DW-REQ-ID.
045100         MOVE "D-01"           TO DW-TYPE-CODE.
045200         MOVE "PORTA EXTERNA 1000X2100"
045300                               TO DW-DESC.
045400         MOVE 1000             TO DW-WIDTH.
045500         MOVE 2100             TO DW-HEIGHT.
045600         MOVE 1.8              TO DW-UVALUE.
045700         MOVE WRK-QTD-PORTAS-OF   TO DW-QTY.
045800         PERFORM 0250-GRAVA-ESQ.
045900
046000         MOVE HDC-REQ-ID       TO DW-REQ-ID.
046100         MOVE "D-02"           TO DW-TYPE-CODE.
046200         MOVE "PORTA INTERNA"  TO DW-DESC.
046300         MOVE 0800             TO DW-WIDTH.
046400         MOVE 2100             TO DW-HEIGHT.
046500         MOVE 2.2              TO DW-UVALUE.
046600         MOVE 4                TO DW-QTY.
046700         PERFORM 0250-GRAVA-ESQ.
046800
046900         MOVE HDC-REQ-ID       TO DW-REQ-ID.
047000         MOVE "W-01"           TO DW-TYPE-CODE.
047100         MOVE "JANELA 1500X1200"
047200                               TO DW-DESC.
047300         MOVE 1500             TO DW-WIDTH.
047400         MOVE 1200             TO DW-HEIGHT.
047500         MOVE 1.2              TO DW-UVALUE.
047600         MOVE 2                TO DW-QTY.
047700         PERFORM 0250-GRAVA-ESQ.
047800
047900         MOVE HDC-REQ-ID       TO DW-REQ-ID.
048000         MOVE "W-02"           TO DW-TYPE-CODE.
048100         MOVE "JANELA 1000X1200"
048200                               TO DW-DESC.
048300         MOVE 1000             TO DW-WIDTH.
048400         MOVE 1200             TO DW-HEIGHT.
048500         MOVE 1.2              TO DW-UVALUE.
048600         MOVE 4                TO DW-QTY.
048700         PERFORM 0250-GRAVA-ESQ.
048800
048900         MOVE HDC-REQ-ID       TO RM-REQ-ID.
049000         MOVE "01   "          TO RM-NUMBER.
049100         MOVE "SALA DE ESTAR"  TO RM-NAME.
049200         MOVE 43.00            TO RM-AREA.
049300         MOVE 120.4            TO RM-VOLUME.
049400         MOVE 8                TO RM-OCCUPANCY.
049500         PERFORM 0260-GRAVA-AMB.
049600
049700         MOVE HDC-REQ-ID       TO RM-REQ-ID.
049800         MOVE "02   "          TO RM-NUMBER.
049900         MOVE "COZINHA"        TO RM-NAME.
050000         MOVE 18.00            TO RM-AREA.
050100         MOVE 50.4             TO RM-VOLUME.
050200         MOVE 4                TO RM-OCCUPANCY.
050300         PERFORM 0260-GRAVA-AMB.
050400
050500         MOVE HDC-REQ-ID       TO RM-REQ-ID.
050600         MOVE "03   "          TO RM-NUMBER.
050700         MOVE "DORMITORIOS"    TO RM-NAME.
050800         MOVE 50.00            TO RM-AREA.
050900         MOVE 140.0            TO RM-VOLUME.
051000         MOVE 8                TO RM-OCCUPANCY.
051100         PERFORM 0260-GRAVA-AMB.
051200
051300         MOVE HDC-REQ-ID       TO RM-REQ-ID.
051400         MOVE "04   "          TO RM-NUMBER.
051500         MOVE "BANHEIROS"      TO RM-NAME.
051600         MOVE 12.00            TO RM-AREA.
051700         MOVE 33.6             TO RM-VOLUME.
051800         MOVE 2                TO RM-OCCUPANCY.
051900         PERFORM 0260-GRAVA-AMB.
052000
052100 0220-SKED-OF-FIM.                       EXIT.
052200*-----------------------------------------------------------------*
052300 0230-SKED-MC                            SECTION.
052400*-----------------------------------------------------------------*
052500*    MAPA DO AGRUPAMENTO: REPETE O MAPA DA CELULA UNICA (0210)     *
052600*    UMA VEZ PARA CADA POD, NUMERANDO OS AMBIENTES POR POD         *
052700*-----------------------------------------------------------------*
052800
052900         MOVE 1 TO IX-POD-SKED.
053000         PERFORM 0235-SKED-MC-POD
053100                 VARYING IX-POD-SKED FROM 1 BY 1
053200                 UNTIL IX-POD-SKED GREATER HDC-REQ-POD-COUNT.
053300
053400 0230-SKED-MC-FIM.                       EXIT.
053500*-----------------------------------------------------------------*
053600 0235-SKED-MC-POD                        SECTION.
053700*-----------------------------------------------------------------*
053800
053900         MOVE IX-POD-SKED TO WRK-NUM-AMBIENTE-POD.
054000
054100         COMPUTE WRK-RAIO-EXT-SKED ROUNDED = HDC-REQ-DIAMETER / 2.
054200         COMPUTE WRK-RAIO-INT-SKED ROUNDED =
054300                 WRK-RAIO-EXT-SKED - HDC-REQ-WALL-THICK.
054400         COMPUTE WRK-AREA-INTERNA-SKED ROUNDED =
054500                 WRK-PI-SKED * WRK-RAIO-INT-SKED *
054600                 WRK-RAIO-INT-SKED.
054700         COMPUTE WRK-VOL-PAREDE-SKED ROUNDED =
054800                 WRK-PI-SKED *
054900                 ((WRK-RAIO-EXT-SKED * WRK-RAIO-EXT-SKED) -
055000                  (WRK-RAIO-INT-SKED * WRK-RAIO-INT-SKED)) *
055100                 HDC-REQ-HEIGHT.
055200         COMPUTE WRK-VOL-LAJE-SKED ROUNDED =
055300                 WRK-PI-SKED * WRK-RAIO-INT-SKED *
055400                 WRK-RAIO-INT-SKED * 0.20.
055500
055600         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
055700         MOVE "M-001"          TO MAT-ITEM-CODE.
055800         MOVE "PAREDE DO POD NUMERO"
055900                               TO MAT-DESC.
056000         MOVE WRK-NUM-AMBIENTE-POD TO MAT-DESC (022:02).
056100         MOVE WRK-VOL-PAREDE-SKED TO MAT-QTY.
056200         MOVE "M3"             TO MAT-UNIT.
056300         PERFORM 0240-GRAVA-MAP.
056400
056500         MOVE HDC-REQ-ID       TO MAT-REQ-ID.
056600         MOVE "M-002"          TO MAT-ITEM-CODE.
056700         MOVE "LAJE DO POD NUMERO"
056800                               TO MAT-DESC.
056900         MOVE WRK-NUM-AMBIENTE-POD TO MAT-DESC (020:02).
057000         MOVE WRK-VOL-LAJE-SKED   TO MAT-QTY.
057100         MOVE "M3"             TO MAT-UNIT.
057200         PERFORM 0240-GRAVA-MAP.
057300
057400         MOVE HDC-REQ-ID       TO DW-REQ-ID.
057500         MOVE "D-01"           TO DW-TYPE-CODE.
057600         MOVE "PORTA DO POD NUMERO"
057700                               TO DW-DESC.
057800         MOVE WRK-NUM-AMBIENTE-POD TO DW-DESC (021:02).
057900         MOVE WRK-PSP-LARGURA  TO DW-WIDTH.
058000         MOVE WRK-PSP-ALTURA   TO DW-HEIGHT.
058100         MOVE WRK-PSP-UVALUE   TO DW-UVALUE.
058200         MOVE 1                TO DW-QTY.
058300         PERFORM 0250-GRAVA-ESQ.
058400
058500         MOVE HDC-REQ-ID       TO DW-REQ-ID.
058600         MOVE "W-01"           TO DW-TYPE-CODE.
058700         MOVE "JANELA DO POD NUMERO"
058800                               TO DW-DESC.
058900         MOVE WRK-NUM-AMBIENTE-POD TO DW-DESC (022:02).
059000         MOVE WRK-JSP-LARGURA  TO DW-WIDTH.
059100         MOVE WRK-JSP-ALTURA   TO DW-HEIGHT.
059200         MOVE WRK-JSP-UVALUE   TO DW-UVALUE.
059300         MOVE 1                TO DW-QTY.
059400         PERFORM 0250-GRAVA-ESQ.
059500
059600         MOVE HDC-REQ-ID       TO RM-REQ-ID.
059700         MOVE WRK-NUM-AMBIENTE-POD TO RM-NUMBER (1:2).
059800         MOVE "AMB"            TO RM-NUMBER (3:3).
059900         MOVE "AMBIENTE POD NR"
060000                               TO RM-NAME.
060100         MOVE WRK-NUM-AMBIENTE-POD TO RM-NAME (016:02).
060200         MOVE WRK-AREA-INTERNA-SKED TO RM-AREA.
060300         COMPUTE RM-VOLUME ROUNDED = RM-AREA * 3.2.
060400         MOVE 4                TO RM-OCCUPANCY.
060500         PERFORM 0260-GRAVA-AMB.
060600
060700 0235-SKED-MC-POD-FIM.                   EXIT.
060800*-----------------------------------------------------------------*
060900 0240-GRAVA-MAP                          SECTION.
061000*-----------------------------------------------------------------*
061100
061200         WRITE REG-HABMAP.
061300         IF FS-HABMAP NOT EQUAL "00"
061400             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
061500             MOVE FS-HABMAP         TO WRK-STATUS-ERRO
061600             MOVE "HABMAP"          TO WRK-ARQUIVO-ERRO
061700             MOVE "0240-GRAVA-MAP"  TO WRK-AREA-ERRO
061800             PERFORM 9999-TRATA-ERRO
061900         ELSE
062000             ADD 1        TO ACU-QTD-MAT
062100             ADD MAT-QTY  TO ACU-PESO-MAT
062200         END-IF.
062300
062400 0240-GRAVA-MAP-FIM.                     EXIT.
062500*-----------------------------------------------------------------*
062600 0250-GRAVA-ESQ                          SECTION.
062700*-----------------------------------------------------------------*
062800
062900         WRITE REG-HABESQ.
063000         IF FS-HABESQ NOT EQUAL "00"
063100             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
063200             MOVE FS-HABESQ         TO WRK-STATUS-ERRO
063300             MOVE "HABESQ"          TO WRK-ARQUIVO-ERRO
063400             MOVE "0250-GRAVA-ESQ"  TO WRK-AREA-ERRO
063500             PERFORM 9999-TRATA-ERRO
063600         ELSE
063700             ADD 1 TO ACU-QTD-ESQ
063800             ADD 1 TO HDC-CTRL-QTD-ESQ
063900         END-IF.
064000
064100 0250-GRAVA-ESQ-FIM.                     EXIT.
064200*-----------------------------------------------------------------*
064300 0260-GRAVA-AMB                          SECTION.
064400*-----------------------------------------------------------------*
064500
064600         WRITE REG-HABAMB.
064700         IF FS-HABAMB NOT EQUAL "00"
064800             MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
064900             MOVE FS-HABAMB         TO WRK-STATUS-ERRO
065000             MOVE "HABAMB"          TO WRK-ARQUIVO-ERRO
065100             MOVE "0260-GRAVA-AMB"  TO WRK-AREA-ERRO
065200             PERFORM 9999-TRATA-ERRO
065300         ELSE
065400             ADD 1 TO ACU-QTD-AMB
065500             ADD 1 TO HDC-CTRL-QTD-AMB
065600         END-IF.
065700
065800 0260-GRAVA-AMB-FIM.                     EXIT.
065900*-----------------------------------------------------------------*
066000 0280-GRAVA-TOTAIS                       SECTION.
066100*-----------------------------------------------------------------*
066200*    LINHA DE TOTAIS POR MAPA, GRAVADA NO FECHAMENTO DO LOTE       *
066300*-----------------------------------------------------------------*
066400
066500         MOVE "TOTAIS  "       TO MAT-REQ-ID.
066600         MOVE "M-999"          TO MAT-ITEM-CODE.
066700         MOVE "TOTAL GERAL DO MAPA MATERIAIS"
066800                               TO MAT-DESC.
066900         MOVE ACU-PESO-MAT     TO MAT-QTY.
067000*        BUG-2714 (CH0006): "NR " NO LUGAR DE "UN" - CONTRATO DO   CH0006
067100*        CAMPO MAT-UNIT DA HABMSKL SO ADMITE M3/M2/NR.             CH0006
067200         MOVE "NR "            TO MAT-UNIT.
067300         WRITE REG-HABMAP.
067400
067500         MOVE "TOTAIS  "       TO DW-REQ-ID.
067600         MOVE "T-999"          TO DW-TYPE-CODE.
067700         MOVE "TOTAL DE ESQUADRIAS GRAVADAS"
067800                               TO DW-DESC.
067900         MOVE ACU-QTD-ESQ      TO DW-QTY.
068000         WRITE REG-HABESQ.
068100
068200         MOVE "TOTAIS  "       TO RM-REQ-ID.
068300         MOVE "99999"          TO RM-NUMBER.
068400         MOVE "TOTAL DE AMBIENTES GRAVADOS"
068500                               TO RM-NAME.
068600         MOVE ACU-QTD-AMB      TO RM-OCCUPANCY.
068700         WRITE REG-HABAMB.
068800
068900 0280-GRAVA-TOTAIS-FIM.                  EXIT.
069000*-----------------------------------------------------------------*
069100 0290-FECHAR-ARQUIVOS                    SECTION.
069200*-----------------------------------------------------------------*
069300
069400         CLOSE HABMAP
069500               HABESQ
069600               HABAMB.
069700
069800 0290-FECHAR-ARQUIVOS-FIM.               EXIT.
069900*-----------------------------------------------------------------*
070000 0300-FINALIZAR                          SECTION.
070100*-----------------------------------------------------------------*
070200
070300         MOVE "S" TO HDC-CTRL-RETORNO.
070400         EXIT PROGRAM.
070500
070600 0300-FINALIZAR-FIM.                     EXIT.
070700*-----------------------------------------------------------------*
070800 9999-TRATA-ERRO                         SECTION.
070900*-----------------------------------------------------------------*
071000
071100         MOVE "E"          TO HDC-CTRL-RETORNO.
071200         DISPLAY "===== ERRO NO PROGRAMA HABSKED =====".
071300         DISPLAY "ARQUIVO......:" WRK-ARQUIVO-ERRO.
071400         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
071500         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.
071600         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
071700         EXIT PROGRAM.
071800
071900 9999-TRATA-ERRO-FIM.                    EXIT.
072000*-----------------------------------------------------------------*
