000100*-----------------------------------------------------------------*
000200*    BOOK........: HABMIXT                                        *
000300*    OBJETIVO....: TABELA FIXA DAS 4 MISTURAS DE TERRA CRUA       *
000400*                  UTILIZADAS PELO MODULO HABMATL (SELECAO DE     *
000500*                  MISTURA E QUANTITATIVO). TABELA CARREGADA EM   *
000600*                  WORKING-STORAGE VIA REDEFINES, NO PADRAO       *
000700*                  FOURSYS DE TABELA FIXA CARREGADA POR FILLER.   *
000800*    PROGRAMADOR.: I. SANCHES                                     *
000900*    DATA........: 30 / 06 / 1987                                 *
001000*-----------------------------------------------------------------*
001100 01  HAB-MIX-CARGA.
001200*        -------- MISTURA 1 : STANDARD ---------------------------
001300     05  FILLER.
001400         10 FILLER            PIC X(012) VALUE "STANDARD    ".
001500         10 FILLER            PIC X(030) VALUE
001600             "STANDARD RAMMED EARTH MIX     ".
001700         10 FILLER            PIC 9(002)V9 VALUE 30.0.
001800         10 FILLER            PIC 9(002)V9 VALUE 50.0.
001900         10 FILLER            PIC 9(002)V9 VALUE 20.0.
002000         10 FILLER            PIC 9(002)V9 VALUE 08.0.
002100         10 FILLER            PIC X(015) VALUE "FIBERS         ".
002200         10 FILLER            PIC 9(002)V9 VALUE 02.0.
002300         10 FILLER            PIC X(015) VALUE "LIME           ".
002400         10 FILLER            PIC 9(002)V9 VALUE 05.0.
002500         10 FILLER            PIC X(015) VALUE SPACES.
002600         10 FILLER            PIC 9(002)V9 VALUE 00.0.
002700         10 FILLER            PIC 9(002)V9 VALUE 20.0.
002800         10 FILLER            PIC 9(002)V9 VALUE 30.0.
002900         10 FILLER            PIC 9(002)   VALUE 28.
003000*        -------- MISTURA 2 : HIGHSTRENGTH ------------------------
003100     05  FILLER.
003200         10 FILLER            PIC X(012) VALUE "HIGHSTRENGTH".
003300         10 FILLER            PIC X(030) VALUE
003400             "HIGH STRENGTH EARTH MIX       ".
003500         10 FILLER            PIC 9(002)V9 VALUE 25.0.
003600         10 FILLER            PIC 9(002)V9 VALUE 55.0.
003700         10 FILLER            PIC 9(002)V9 VALUE 20.0.
003800         10 FILLER            PIC 9(002)V9 VALUE 07.5.
003900         10 FILLER            PIC X(015) VALUE "CEMENT         ".
004000         10 FILLER            PIC 9(002)V9 VALUE 08.0.
004100         10 FILLER            PIC X(015) VALUE "FIBERS         ".
004200         10 FILLER            PIC 9(002)V9 VALUE 01.5.
004300         10 FILLER            PIC X(015) VALUE SPACES.
004400         10 FILLER            PIC 9(002)V9 VALUE 00.0.
004500         10 FILLER            PIC 9(002)V9 VALUE 35.0.
004600         10 FILLER            PIC 9(002)V9 VALUE 50.0.
004700         10 FILLER            PIC 9(002)   VALUE 28.
004800*        -------- MISTURA 3 : THERMAL -----------------------------
004900     05  FILLER.
005000         10 FILLER            PIC X(012) VALUE "THERMAL     ".
005100         10 FILLER            PIC X(030) VALUE
005200             "THERMAL INSULATING EARTH MIX  ".
005300         10 FILLER            PIC 9(002)V9 VALUE 35.0.
005400         10 FILLER            PIC 9(002)V9 VALUE 35.0.
005500         10 FILLER            PIC 9(002)V9 VALUE 30.0.
005600         10 FILLER            PIC 9(002)V9 VALUE 09.0.
005700         10 FILLER            PIC X(015) VALUE "STRAW          ".
005800         10 FILLER            PIC 9(002)V9 VALUE 08.0.
005900         10 FILLER            PIC X(015) VALUE "PUMICE         ".
006000         10 FILLER            PIC 9(002)V9 VALUE 10.0.
006100         10 FILLER            PIC X(015) VALUE SPACES.
006200         10 FILLER            PIC 9(002)V9 VALUE 00.0.
006300         10 FILLER            PIC 9(002)V9 VALUE 10.0.
006400         10 FILLER            PIC 9(002)V9 VALUE 18.0.
006500         10 FILLER            PIC 9(002)   VALUE 42.
006600*        -------- MISTURA 4 : RESONANCE ---------------------------
006700     05  FILLER.
006800         10 FILLER            PIC X(012) VALUE "RESONANCE   ".
006900         10 FILLER            PIC X(030) VALUE
007000             "RESONANCE TUNED EARTH MIX     ".
007100         10 FILLER            PIC 9(002)V9 VALUE 28.0.
007200         10 FILLER            PIC 9(002)V9 VALUE 47.0.
007300         10 FILLER            PIC 9(002)V9 VALUE 20.0.
007400         10 FILLER            PIC 9(002)V9 VALUE 08.0.
007500         10 FILLER            PIC X(015) VALUE "QUARTZ         ".
007600         10 FILLER            PIC 9(002)V9 VALUE 05.0.
007700         10 FILLER            PIC X(015) VALUE "FIBERS         ".
007800         10 FILLER            PIC 9(002)V9 VALUE 02.0.
007900         10 FILLER            PIC X(015) VALUE "LIME           ".
008000         10 FILLER            PIC 9(002)V9 VALUE 03.0.
008100         10 FILLER            PIC 9(002)V9 VALUE 22.0.
008200         10 FILLER            PIC 9(002)V9 VALUE 32.0.
008300         10 FILLER            PIC 9(002)   VALUE 35.
008400*-----------------------------------------------------------------*
008500 01  HAB-MIX-TAB REDEFINES HAB-MIX-CARGA.
008600     05  MIX-ENTRY OCCURS 4 TIMES INDEXED BY IX-MIX.
008700         10 MIX-KEY           PIC X(012).
008800         10 MIX-NAME          PIC X(030).
008900         10 MIX-CLAY-PCT      PIC 9(002)V9.
009000         10 MIX-SAND-PCT      PIC 9(002)V9.
009100         10 MIX-SILT-PCT      PIC 9(002)V9.
009200         10 MIX-WATER-PCT     PIC 9(002)V9.
009300         10 MIX-ADD1-NAME     PIC X(015).
009400         10 MIX-ADD1-PCT      PIC 9(002)V9.
009500         10 MIX-ADD2-NAME     PIC X(015).
009600         10 MIX-ADD2-PCT      PIC 9(002)V9.
009700         10 MIX-ADD3-NAME     PIC X(015).
009800         10 MIX-ADD3-PCT      PIC 9(002)V9.
009900         10 MIX-COMP-MIN      PIC 9(002)V9.
010000         10 MIX-COMP-MAX      PIC 9(002)V9.
010100         10 MIX-CURE-DAYS     PIC 9(002).
