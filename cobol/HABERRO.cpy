000100*-----------------------------------------------------------------*
000200*    BOOK........: HABERRO                                        *
000300*    OBJETIVO....: AREA DE TRABALHO PADRAO PARA TRATAMENTO DE     *
000400*                  ERRO DE ARQUIVO, COMUM A TODOS OS PROGRAMAS    *
000500*                  DO SISTEMA HARMONIC HABITATS (PROGHAB/HAB*).   *
000600*    PROGRAMADOR.: I. SANCHES                                     *
000700*    DATA........: 14 / 05 / 1987                                 *
000800*-----------------------------------------------------------------*
000900*    ALT.: 03/11/1998 M.H.MEDEIROS  BUG-1132 (VIRADA DO SECULO -  *
001000*          AMPLIADO WRK-STATUS-ERRO PARA COMPORTAR NOVOS STATUS)  *
001100*-----------------------------------------------------------------*
001200 01  HAB-ERRO-AREA.
001300     05 WRK-DESCRICAO-ERRO       PIC X(040)      VALUE SPACES.
001400     05 WRK-STATUS-ERRO          PIC X(002)      VALUE SPACES.
001500     05 WRK-AREA-ERRO            PIC X(020)      VALUE SPACES.
001600     05 WRK-ARQUIVO-ERRO         PIC X(012)      VALUE SPACES.
001700     05 FILLER                   PIC X(006)      VALUE SPACES.
001800*-----------------------------------------------------------------*
001900 01  HAB-MSG-ERRO-PADRAO.
002000     05 WRK-ERRO-ABERTURA        PIC X(040)      VALUE
002100         "ERRO NA ABERTURA DO ARQUIVO".
002200     05 WRK-ERRO-LEITURA         PIC X(040)      VALUE
002300         "ERRO NA LEITURA DO ARQUIVO".
002400     05 WRK-ERRO-GRAVACAO        PIC X(040)      VALUE
002500         "ERRO NA GRAVACAO DO REGISTRO".
002600     05 WRK-ERRO-FECHAR          PIC X(040)      VALUE
002700         "ERRO NO FECHAMENTO DO ARQUIVO".
002800     05 WRK-ARQ-VAZIO            PIC X(040)      VALUE
002900         "ARQUIVO DE ENTRADA VAZIO".
003000     05 WRK-ARQ-OK               PIC X(040)      VALUE
003100         "ARQUIVO PROCESSADO COM SUCESSO".
003200     05 FILLER                   PIC X(010)      VALUE SPACES.
