000100*-----------------------------------------------------------------*
000200*    BOOK........: HABRMKL                                        *
000300*    OBJETIVO....: LAYOUT DO MAPA DE AMBIENTES - ARQUIVO HABAMB   *
000400*                  LRECL = 060                                    *
000500*    PROGRAMADOR.: I. SANCHES                                     *
000600*    DATA........: 22 / 06 / 1987                                 *
000700*-----------------------------------------------------------------*
000800 01  REG-HABAMB.
000900     05 RM-REQ-ID                PIC X(008)      VALUE SPACES.
001000     05 RM-NUMBER                PIC X(005)      VALUE SPACES.
001100     05 RM-NAME                  PIC X(020)      VALUE SPACES.
001200     05 RM-AREA                  PIC 9(003)V99   VALUE ZEROS.
001300     05 RM-VOLUME                PIC 9(004)V99   VALUE ZEROS.
001400     05 RM-OCCUPANCY             PIC 9(002)      VALUE ZEROS.
001500     05 FILLER                   PIC X(014)      VALUE SPACES.
