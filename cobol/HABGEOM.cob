000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             HABGEOM.
000400 AUTHOR.                                 M.H.MEDEIROS.
000500 INSTALLATION.                           FOURSYS - NUCLEO HABITAT.
000600 DATE-WRITTEN.                           03/07/1987.
000700 DATE-COMPILED.                          03/07/1987.
000800 SECURITY.                               USO INTERNO - NUCLEO HABITAT.
000900*=================================================================*
001000* PROGRAMA   : HABGEOM
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 03 / 07 / 1987
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: SUBROTINA DE GEOMETRIA PARAMETRICA DAS MORADIAS DE
001700*              TERRA CRUA. RECEBE O CASO DE PROJETO (HAB-CASO-
001800*              TRABALHO) JA COM O PEDIDO ECOADO, APLICA O
001900*              SEMEADOR DE ESTILO (QUANDO HOUVER CODIGO DE
002000*              CONCEITO) E CALCULA AREA, VOLUME, PERIMETRO E
002100*              ZONEAMENTO CONFORME A TIPOLOGIA (SP/MC/OF).
002200*-----------------------------------------------------------------*
002300* ARQUIVOS                I/O                  INCLUDE/BOOK
002400*  (NENHUM - SUBROTINA DE CALCULO, SEM E/S DE ARQUIVO)  HABCASE
002500*-----------------------------------------------------------------*
002600* MODULOS....: CHAMADO POR PROGHAB
002700*-----------------------------------------------------------------*
002800*                          ALTERACOES
002900*-----------------------------------------------------------------*
003000*    PROGRAMADOR: M.H.MEDEIROS                                    CH0001  
003100*    ANALISTA   : IVAN SANCHES                                    CH0001  
003200*    CONSULTORIA: FOURSYS                                         CH0001  
003300*    DATA.......: 03 / 07 / 1987                                  CH0001  
003400*    OBJETIVO...: VERSAO INICIAL - TIPOLOGIA SP (CELULA UNICA)    CH0001  
003500*-----------------------------------------------------------------*
003600*    PROGRAMADOR: I. SANCHES                                      CH0002  
003700*    ANALISTA   : M.H.MEDEIROS                                    CH0002  
003800*    CONSULTORIA: FOURSYS                                         CH0002  
003900*    DATA.......: 19 / 11 / 1991                                  CH0002  
004000*    OBJETIVO...: INCLUSA TIPOLOGIA MC (AGRUPAMENTO DE CELULAS) E CH0002  
004100*                 TABELA DE SENOS PARA POSICIONAMENTO DOS PODS    CH0002  
004200*-----------------------------------------------------------------*
004300*    PROGRAMADOR: M.H.MEDEIROS                                    CH0003  
004400*    ANALISTA   : IVAN SANCHES                                    CH0003  
004500*    CONSULTORIA: FOURSYS                                         CH0003  
004600*    DATA.......: 14 / 04 / 1994                                  CH0003  
004700*    OBJETIVO...: INCLUSA TIPOLOGIA OF (CASA ORGANICA MULTI-NIVEL)CH0003  
004800*-----------------------------------------------------------------*
004900*    PROGRAMADOR: I. SANCHES                                      CH0004  
005000*    ANALISTA   : M.H.MEDEIROS                                    CH0004  
005100*    CONSULTORIA: FOURSYS                                         CH0004  
005200*    DATA.......: 09 / 03 / 1999                                  CH0004  
005300*    OBJETIVO...: BUG-1129 - AJUSTE DO ANO DE REFERENCIA DO       CH0004  
005400*                 CABECALHO PARA 4 DIGITOS (VIRADA DO SECULO)     CH0004  
005500*-----------------------------------------------------------------*
005600*    PROGRAMADOR: M.H.MEDEIROS                                    CH0005  
005700*    ANALISTA   : IVAN SANCHES                                    CH0005  
005800*    CONSULTORIA: FOURSYS                                         CH0005  
005900*    DATA.......: 17 / 05 / 2003                                  CH0005  
006000*    OBJETIVO...: CHAMADO-2245 - SEMEADOR DE ESTILO PASSA A       CH0005
006100*                 SOBREPOR A ESPESSURA DE PAREDE ANTES DO CALCULO CH0005
006200*-----------------------------------------------------------------*
006300*    PROGRAMADOR: I. SANCHES                                      CH0006
006400*    ANALISTA   : M.H.MEDEIROS                                    CH0006
006500*    CONSULTORIA: FOURSYS                                         CH0006
006600*    DATA.......: 09 / 11 / 2006                                  CH0006
006700*    OBJETIVO...: BUG-2714 - 0220-GEOM-MC NUNCA GRAVAVA A          CH0006
006800*                 QUANTIDADE DE DORMENTES DA PASSARELA ENTRE OS   CH0006
006900*                 PODS E O ESPACO CENTRAL (FIXA EM 6, POR PROJETO CH0006
007000*                 PADRAO DE PASSARELA DA TIPOLOGIA MC).            CH0006
007100*-----------------------------------------------------------------*
007200*=================================================================*
007300
007400
007500*=================================================================*
007600 ENVIRONMENT                             DIVISION.
007700*=================================================================*
007800*-----------------------------------------------------------------*
007900 CONFIGURATION                           SECTION.
008000*-----------------------------------------------------------------*
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300
008400*=================================================================*
008500 DATA                                    DIVISION.
008600*=================================================================*
008700*-----------------------------------------------------------------*
008800 WORKING-STORAGE                         SECTION.
008900*-----------------------------------------------------------------*
009000 01  FILLER                      PIC X(050)          VALUE
009100         "***** INICIO DA WORKING - HABGEOM *****".
009200*-----------------------------------------------------------------*
009300*----------------------- CONSTANTES DE CALCULO -------------------*
009400*-----------------------------------------------------------------*
009500 01  HAB-CONSTANTES.
009600     05 WRK-PI                   PIC 9(001)V9999999 VALUE
009700             3.1415927.
009800     05 WRK-RAIO-NUCLEO          PIC 9(001)V9       VALUE 0.6.
009900     05 WRK-AREA-NUCLEO          PIC 9(001)V999     VALUE 1.131.
010000     05 WRK-PCT-CONVIVIO         PIC 9V99           VALUE 0.50.
010100     05 WRK-PCT-PERIMETRAL       PIC 9V99           VALUE 0.35.
010200     05 FILLER                   PIC X(010)         VALUE SPACES.
010300*-----------------------------------------------------------------*
010400*----------------------- TABELA DE SENOS (0-90 GRAUS) -------------*
010500*    USADA PARA POSICIONAR OS PODS DO AGRUPAMENTO (TIPOLOGIA MC)  *
010600*    SEM RECORRER A FUNCAO INTRINSECA DE SENO/COSSENO.  91        *
010700*    ENTRADAS, PASSO DE 1 GRAU, 4 CASAS DECIMAIS.                 *
010800*-----------------------------------------------------------------*
010900 01  HAB-SENO-CARGA.
011000     05 FILLER PIC X(050) VALUE "00000009170175523209371467560649".
011100     05 FILLER PIC X(050) VALUE "07220798087109510105311461150618".
011200     05 FILLER PIC X(050) VALUE "68871979208521132224231624072485".
011300     05 FILLER PIC X(050) VALUE "25642656274728362923300831103191".
011400     05 FILLER PIC X(050) VALUE "27334373420034513502346935383605".
011500     05 FILLER PIC X(050) VALUE "36713737380138633923398240384092".
011600     05 FILLER PIC X(050) VALUE "41474200425042984342438344224457".
011700     05 FILLER PIC X(050) VALUE "44554480450045164528453645404545".
011800     05 FILLER PIC X(050) VALUE "45464540453645284516450044824457".
011900     05 FILLER PIC X(050) VALUE "44284392435243004250419841474092".
012000     05 FILLER PIC X(050) VALUE "40383982392338633801373737013671".
012100     05 FILLER PIC X(050) VALUE "36053538346934023333326331913110".
012200     05 FILLER PIC X(050) VALUE "30233923282827472656256424852407".
012300     05 FILLER PIC X(050) VALUE "23242224211320521969188117920698".
012400     05 FILLER PIC X(050) VALUE "16061511141413111206110010511096".
012500     05 FILLER PIC X(050) VALUE "09370872080607390669059905270454".
012600     05 FILLER PIC X(050) VALUE "03810306023101740116005810000000".
012700*-----------------------------------------------------------------*
012800 01  HAB-SENO-TAB REDEFINES HAB-SENO-CARGA.
012900     05 HAB-SENO-ENT OCCURS 91 TIMES INDEXED BY IX-SENO
013000                            PIC 9V9999.
013100*-----------------------------------------------------------------*
013200 01  FILLER                      PIC X(050)          VALUE
013300         " AREA DE TRABALHO DA TIPOLOGIA ".
013400*-----------------------------------------------------------------*
013500 01  WRK-RAIO                    PIC 9(002)V999      VALUE ZEROS.
013600 01  WRK-DIAM-CENTRAL            PIC 9(002)V999      VALUE ZEROS.
013700 01  WRK-AREA-CENTRAL            PIC 9(005)V999      VALUE ZEROS.
013800 01  WRK-AREA-CONVIVIO           PIC 9(005)V999      VALUE ZEROS.
013900 01  WRK-AREA-PERIMETRAL         PIC 9(005)V999      VALUE ZEROS.
014000 01  WRK-TRECHO-ACESSO           PIC 9(002)V999      VALUE ZEROS.
014100 01  WRK-ALTURA-TOTAL            PIC 9(002)V99       VALUE ZEROS.
014200 01  WRK-GRAU-PASSO              PIC 9(003)   COMP   VALUE ZERO.
014300 01  WRK-GRAU-POD                PIC 9(003)   COMP   VALUE ZERO.
014400 01  WRK-GRAU-REDUZ              PIC 9(003)   COMP   VALUE ZERO.
014500 01  WRK-QUADRANTE               PIC 9(001)   COMP   VALUE ZERO.
014600 01  IX-POD                      PIC 9(002)   COMP   VALUE ZERO.
014700 01  WRK-CAMADAS-CONSTR          PIC 9(003)   COMP   VALUE ZERO.
014800*-----------------------------------------------------------------*
014900*---------------- AREA REDEFINIDA PARA DEPURACAO DE ANGULO -------*
015000 01  WRK-ANGULO-GRUPO.
015100     05 WRK-ANG-GRAUS            PIC 9(003).
015200     05 WRK-ANG-DECIMO           PIC 9(001).
015300 01  WRK-ANGULO-GRUPO-N REDEFINES WRK-ANGULO-GRUPO
015400                            PIC 9(004).
015500*-----------------------------------------------------------------*
015600 01  FILLER                      PIC X(050)          VALUE
015700         " AREA DO SEMEADOR DE ESTILO ".
015800*-----------------------------------------------------------------*
015900 01  WRK-SEMENTE-AREA.
016000     05 WRK-SEM-RAIO-CEL         PIC 9V99            VALUE ZEROS.
016100     05 WRK-SEM-ESP-PAREDE       PIC 9V99            VALUE ZEROS.
016200     05 WRK-SEM-FREQ-ALVO        PIC 9(002)V99       VALUE ZEROS.
016300     05 FILLER                   PIC X(010)          VALUE SPACES.
016400 01  WRK-SEMENTE-AREA-R REDEFINES WRK-SEMENTE-AREA.
016500     05 FILLER                   PIC X(002).
016600     05 WRK-SEM-ESP-PAREDE-N     PIC 9V99.
016700     05 FILLER                   PIC X(013).
016800*-----------------------------------------------------------------*
016900*----------------------- BOOK DE ERROS ---------------------------*
017000 COPY "HABERRO".
017100*-----------------------------------------------------------------*
017200 01  FILLER                      PIC X(050)          VALUE
017300         "***** FIM DA WORKING - HABGEOM *****".
017400*-----------------------------------------------------------------*
017500 LINKAGE                                 SECTION.
017600*-----------------------------------------------------------------*
017700 COPY "HABCASE".
017800
017900*=================================================================*
018000 PROCEDURE                               DIVISION USING
018100                                          HAB-CASO-TRABALHO.
018200*=================================================================*
018300 0000-PRINCIPAL                          SECTION.
018400
018500         PERFORM 0100-INICIAR.
018600         PERFORM 0200-PROCESSAR.
018700         PERFORM 0300-FINALIZAR.
018800
018900 0000-PRINCIPAL-FIM.                     EXIT.
019000*-----------------------------------------------------------------*
019100 0100-INICIAR                            SECTION.
019200*-----------------------------------------------------------------*
019300
019400         MOVE 1.8    TO WRK-SEM-RAIO-CEL.
019500         MOVE 0.25   TO WRK-SEM-ESP-PAREDE.
019600         MOVE 7.83   TO WRK-SEM-FREQ-ALVO.
019700
019800 0100-INICIAR-FIM.                       EXIT.
019900*-----------------------------------------------------------------*
020000 0110-SEED-ESTILO                        SECTION.
020100*-----------------------------------------------------------------*
020200*    SE O CODIGO DE CONCEITO NAO ESTIVER EM BRANCO, SOBREPOE A     *
020300*    ESPESSURA DE PAREDE ANTES DO CALCULO DE GEOMETRIA. SOMENTE    *
020400*    A ESPESSURA ALIMENTA OS CALCULOS SEGUINTES.                   *
020500*-----------------------------------------------------------------*
020600
020700         IF HDC-REQ-CONCEPT NOT EQUAL SPACES
020800             IF HDC-REQ-CONCEPT (1:6) EQUAL "194049" OR
020900                HDC-REQ-CONCEPT (2:6) EQUAL "194049" OR
021000                HDC-REQ-CONCEPT (3:6) EQUAL "194049"
021100                 MOVE 2.5   TO WRK-SEM-RAIO-CEL
021200                 MOVE 0.35  TO WRK-SEM-ESP-PAREDE
021300             ELSE
021400                 IF HDC-REQ-CONCEPT (1:6) EQUAL "5SK5I6" OR
021500                    HDC-REQ-CONCEPT (2:6) EQUAL "5SK5I6" OR
021600                    HDC-REQ-CONCEPT (3:6) EQUAL "5SK5I6"
021700                     MOVE 1.8   TO WRK-SEM-RAIO-CEL
021800                     MOVE 0.25  TO WRK-SEM-ESP-PAREDE
021900                 ELSE
022000                     MOVE 1.8   TO WRK-SEM-RAIO-CEL
022100                     MOVE 0.25  TO WRK-SEM-ESP-PAREDE
022200                 END-IF
022300             END-IF
022400             MOVE WRK-SEM-ESP-PAREDE TO HDC-REQ-WALL-THICK
022500         END-IF.
022600
022700 0110-SEED-ESTILO-FIM.                   EXIT.
022800*-----------------------------------------------------------------*
022900 0200-PROCESSAR                          SECTION.
023000*-----------------------------------------------------------------*
023100
023200         PERFORM 0110-SEED-ESTILO.
023300
023400         IF HDC-REQ-TYPOLOGY EQUAL "SP"
023500             PERFORM 0210-GEOM-SP
023600         ELSE
023700             IF HDC-REQ-TYPOLOGY EQUAL "MC"
023800                 PERFORM 0220-GEOM-MC
023900             ELSE
024000                 PERFORM 0230-GEOM-OF
024100             END-IF
024200         END-IF.
024300
024400 0200-PROCESSAR-FIM.                     EXIT.
024500*-----------------------------------------------------------------*
024600 0210-GEOM-SP                            SECTION.
024700*-----------------------------------------------------------------*
024800*    CELULA UNICA (SP) - AREA = PI.R2 ; VOLUME = AREA.ALTURA       *
024900*-----------------------------------------------------------------*
025000
025100         COMPUTE WRK-RAIO ROUNDED =
025200                 HDC-REQ-DIAMETER / 2.
025300         COMPUTE HDC-GEOM-AREA-PISO ROUNDED =
025400                 WRK-PI * WRK-RAIO * WRK-RAIO.
025500         COMPUTE HDC-GEOM-VOLUME ROUNDED =
025600                 HDC-GEOM-AREA-PISO * HDC-REQ-HEIGHT.
025700         COMPUTE HDC-GEOM-PERIMETRO ROUNDED =
025800                 2 * WRK-PI * WRK-RAIO.
025900         MOVE HDC-GEOM-AREA-PISO      TO HDC-GEOM-AREA-COBER.
026000         COMPUTE HDC-GEOM-AREA-PAREDE ROUNDED =
026100                 2 * WRK-PI * WRK-RAIO * HDC-REQ-HEIGHT.
026200
026300         COMPUTE WRK-AREA-CONVIVIO ROUNDED =
026400                 WRK-PCT-CONVIVIO * HDC-GEOM-AREA-PISO.
026500         COMPUTE WRK-AREA-PERIMETRAL ROUNDED =
026600                 WRK-PCT-PERIMETRAL * HDC-GEOM-AREA-PISO.
026700
026800         MOVE 1 TO HDC-GEOM-QTD-PODS.
026900
027000 0210-GEOM-SP-FIM.                       EXIT.
027100*-----------------------------------------------------------------*
027200 0220-GEOM-MC                            SECTION.
027300*-----------------------------------------------------------------*
027400*    AGRUPAMENTO DE CELULAS (MC) - PODS POSICIONADOS EM CIRCULO    *
027500*    DE RAIO DE ARRANJO, PASSO DE 360/QTD-PODS GRAUS.              *
027600*-----------------------------------------------------------------*
027700
027800         MOVE HDC-REQ-POD-COUNT TO HDC-GEOM-QTD-PODS.
027900         COMPUTE WRK-GRAU-PASSO = 360 / HDC-GEOM-QTD-PODS.
028000         MOVE WRK-GRAU-PASSO TO HDC-GEOM-ANG-PASSO.
028100
028200         COMPUTE HDC-GEOM-AREA-PISO ROUNDED =
028300                 WRK-PI * HDC-REQ-ARR-RADIUS * HDC-REQ-ARR-RADIUS.
028400
028500         COMPUTE WRK-RAIO ROUNDED = HDC-REQ-DIAMETER / 2.
028600         COMPUTE HDC-GEOM-AREA-POD ROUNDED =
028700                 WRK-PI * WRK-RAIO * WRK-RAIO.
028800
028900         COMPUTE WRK-DIAM-CENTRAL = HDC-REQ-CENTRAL-DIA / 2.
029000         COMPUTE WRK-AREA-CENTRAL ROUNDED =
029100                 WRK-PI * WRK-DIAM-CENTRAL * WRK-DIAM-CENTRAL.
029200
029300         COMPUTE WRK-TRECHO-ACESSO ROUNDED =
029400                 HDC-REQ-ARR-RADIUS - (HDC-REQ-CENTRAL-DIA / 2).
029500
029600*        BUG-2714: PASSARELA-PADRAO DA TIPOLOGIA MC LEVA SEMPRE   CH0006
029700*        6 DORMENTES, INDEPENDENTE DO RAIO DE ARRANJO.            CH0006
029800         MOVE 6 TO HDC-GEOM-QTD-DORMENT.
029900
030000         COMPUTE HDC-GEOM-VOLUME ROUNDED =
030100                 (HDC-GEOM-QTD-PODS * HDC-GEOM-AREA-POD *
030200                  HDC-REQ-HEIGHT) +
030300                 (WRK-AREA-CENTRAL * HDC-REQ-HEIGHT).
030400
030500         COMPUTE HDC-GEOM-PERIMETRO ROUNDED =
030600                 2 * WRK-PI * WRK-RAIO.
030700         MOVE HDC-GEOM-AREA-POD       TO HDC-GEOM-AREA-COBER.
030800         COMPUTE HDC-GEOM-AREA-PAREDE ROUNDED =
030900                 2 * WRK-PI * WRK-RAIO * HDC-REQ-HEIGHT.
031000
031100*        ---- POSICAO DO PRIMEIRO POD (AMOSTRA PARA RELATORIO) ---
031200         MOVE 1 TO IX-POD.
031300         COMPUTE WRK-GRAU-POD = IX-POD * WRK-GRAU-PASSO.
031400         PERFORM 0225-CALC-SENO-COSSENO.
031500
031600 0220-GEOM-MC-FIM.                       EXIT.
031700*-----------------------------------------------------------------*
031800 0225-CALC-SENO-COSSENO                  SECTION.
031900*-----------------------------------------------------------------*
032000*    DOBRA O ANGULO EM QUADRANTES DE 0-90 E CONSULTA A TABELA      *
032100*    HAB-SENO-TAB PARA OBTER SENO E COSSENO (COSSENO = SENO DE     *
032200*    90 - ANGULO NO 1O QUADRANTE, USANDO SIMETRIA DE QUADRANTE).   *
032300*-----------------------------------------------------------------*
032400
032500         COMPUTE WRK-QUADRANTE = WRK-GRAU-POD / 90.
032600         COMPUTE WRK-GRAU-REDUZ =
032700                 WRK-GRAU-POD - (WRK-QUADRANTE * 90).
032800
032900         SET IX-SENO TO WRK-GRAU-REDUZ.
033000         ADD 1 TO IX-SENO.
033100
033200         IF WRK-QUADRANTE EQUAL 0
033300             COMPUTE HDC-GEOM-POD-X ROUNDED =
033400                     HDC-REQ-ARR-RADIUS *
033500                     HAB-SENO-ENT (91 - IX-SENO + 1)
033600             COMPUTE HDC-GEOM-POD-Y ROUNDED =
033700                     HDC-REQ-ARR-RADIUS * HAB-SENO-ENT (IX-SENO)
033800         ELSE
033900             IF WRK-QUADRANTE EQUAL 1
034000                 COMPUTE HDC-GEOM-POD-X ROUNDED =
034100                         0 - (HDC-REQ-ARR-RADIUS *
034200                         HAB-SENO-ENT (IX-SENO))
034300                 COMPUTE HDC-GEOM-POD-Y ROUNDED =
034400                         HDC-REQ-ARR-RADIUS *
034500                         HAB-SENO-ENT (91 - IX-SENO + 1)
034600             ELSE
034700                 IF WRK-QUADRANTE EQUAL 2
034800                     COMPUTE HDC-GEOM-POD-X ROUNDED =
034900                             0 - (HDC-REQ-ARR-RADIUS *
035000                             HAB-SENO-ENT (91 - IX-SENO + 1))
035100                     COMPUTE HDC-GEOM-POD-Y ROUNDED =
035200                             0 - (HDC-REQ-ARR-RADIUS *
035300                             HAB-SENO-ENT (IX-SENO))
035400                 ELSE
035500                     COMPUTE HDC-GEOM-POD-X ROUNDED =
035600                             HDC-REQ-ARR-RADIUS *
035700                             HAB-SENO-ENT (IX-SENO)
035800                     COMPUTE HDC-GEOM-POD-Y ROUNDED =
035900                             0 - (HDC-REQ-ARR-RADIUS *
036000                             HAB-SENO-ENT (91 - IX-SENO + 1))
036100                 END-IF
036200             END-IF
036300         END-IF.
036400
036500 0225-CALC-SENO-COSSENO-FIM.              EXIT.
036600*-----------------------------------------------------------------*
036700 0230-GEOM-OF                            SECTION.
036800*-----------------------------------------------------------------*
036900*    CASA ORGANICA (OF) - RETANGULAR, MULTI-NIVEL                  *
037000*-----------------------------------------------------------------*
037100
037200         COMPUTE HDC-GEOM-AREA-PISO ROUNDED =
037300                 HDC-REQ-LENGTH * HDC-REQ-WIDTH.
037400         COMPUTE WRK-ALTURA-TOTAL ROUNDED =
037500                 HDC-REQ-HEIGHT * HDC-REQ-LEVELS.
037600         COMPUTE HDC-GEOM-VOLUME ROUNDED =
037700                 HDC-GEOM-AREA-PISO * WRK-ALTURA-TOTAL.
037800         COMPUTE HDC-GEOM-PERIMETRO ROUNDED =
037900                 2 * (HDC-REQ-LENGTH + HDC-REQ-WIDTH).
038000         COMPUTE HDC-GEOM-AREA-PAREDE ROUNDED =
038100                 HDC-GEOM-PERIMETRO * WRK-ALTURA-TOTAL.
038200         MOVE HDC-GEOM-AREA-PISO      TO HDC-GEOM-AREA-COBER.
038300
038400         MOVE 1 TO HDC-GEOM-QTD-PODS.
038500
038600*        ---- NUMERO DE CAMADAS DA SEQUENCIA CONSTRUTIVA (INFO) --
038700         COMPUTE WRK-CAMADAS-CONSTR =
038800                 HDC-REQ-HEIGHT / 0.05.
038900
039000 0230-GEOM-OF-FIM.                       EXIT.
039100*-----------------------------------------------------------------*
039200 0300-FINALIZAR                          SECTION.
039300*-----------------------------------------------------------------*
039400
039500         MOVE "S" TO HDC-CTRL-RETORNO.
039600         EXIT PROGRAM.
039700
039800 0300-FINALIZAR-FIM.                     EXIT.
039900*-----------------------------------------------------------------*
040000 9999-TRATA-ERRO                         SECTION.
040100*-----------------------------------------------------------------*
040200
040300         MOVE "E"           TO HDC-CTRL-RETORNO.
040400         MOVE "HABGEOM"     TO WRK-AREA-ERRO.
040500         DISPLAY "===== ERRO NO PROGRAMA HABGEOM =====".
040600         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
040700         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
040800         EXIT PROGRAM.
040900
041000 9999-TRATA-ERRO-FIM.                    EXIT.
041100*-----------------------------------------------------------------*
