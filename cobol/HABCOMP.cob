000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             HABCOMP.
000400 AUTHOR.                                 I.SANCHES.
000500 INSTALLATION.                           FOURSYS - NUCLEO HABITAT.
000600 DATE-WRITTEN.                           10/07/1987.
000700 DATE-COMPILED.                          10/07/1987.
000800 SECURITY.                               USO INTERNO - NUCLEO HABITAT.
000900*=================================================================*
001000* PROGRAMA   : HABCOMP
001100* PROGRAMADOR: IVAN SANCHES
001200* ANALISTA   : MATHEUS H. MEDEIROS
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 10 / 07 / 1987
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: VALIDADOR DIMENSIONAL DAS TIPOLOGIAS DE MORADIA.
001700*              CONFERE FAIXA DE AREA E ESPESSURA MINIMA DE PAREDE
001800*              POR TIPOLOGIA (SP/MC/OF) E DEVOLVE A BANDEIRA DE
001900*              CONFORMIDADE DIMENSIONAL DO PROJETO.
002000*-----------------------------------------------------------------*
002100* ARQUIVOS                I/O                  INCLUDE/BOOK
002200*  (NENHUM - SUBROTINA DE CALCULO, SEM E/S DE ARQUIVO)  HABCASE
002300*-----------------------------------------------------------------*
002400* MODULOS....: CHAMADO POR PROGHAB
002500*-----------------------------------------------------------------*
002600*                          ALTERACOES
002700*-----------------------------------------------------------------*
002800*    PROGRAMADOR: I.SANCHES                                       CH0001  
002900*    ANALISTA   : M.H.MEDEIROS                                    CH0001  
003000*    CONSULTORIA: FOURSYS                                         CH0001  
003100*    DATA.......: 10 / 07 / 1987                                  CH0001  
003200*    OBJETIVO...: VERSAO INICIAL - REGRA SP                       CH0001  
003300*-----------------------------------------------------------------*
003400*    PROGRAMADOR: M.H.MEDEIROS                                    CH0002  
003500*    ANALISTA   : I.SANCHES                                       CH0002  
003600*    CONSULTORIA: FOURSYS                                         CH0002  
003700*    DATA.......: 19 / 11 / 1991                                  CH0002  
003800*    OBJETIVO...: INCLUSA REGRA MC (VALIDACAO POD A POD)          CH0002  
003900*-----------------------------------------------------------------*
004000*    PROGRAMADOR: I.SANCHES                                       CH0003  
004100*    ANALISTA   : M.H.MEDEIROS                                    CH0003  
004200*    CONSULTORIA: FOURSYS                                         CH0003  
004300*    DATA.......: 14 / 04 / 1994                                  CH0003  
004400*    OBJETIVO...: INCLUSA REGRA OF (ESPESSURA MINIMA 350MM)       CH0003  
004500*-----------------------------------------------------------------*
004600*    PROGRAMADOR: M.H.MEDEIROS                                    CH0004  
004700*    ANALISTA   : I.SANCHES                                       CH0004  
004800*    CONSULTORIA: FOURSYS                                         CH0004  
004900*    DATA.......: 22 / 02 / 1999                                  CH0004  
005000*    OBJETIVO...: BUG-1130 - VIRADA DE SECULO: AMPLIADO O ANO NO  CH0004  
005100*                 CABECALHO DE SAIDA DE DIAGNOSTICO PARA 4 DIGITOSCH0004  
005200*-----------------------------------------------------------------*
005300*=================================================================*
005400
005500
005600*=================================================================*
005700 ENVIRONMENT                             DIVISION.
005800*=================================================================*
005900*-----------------------------------------------------------------*
006000 CONFIGURATION                           SECTION.
006100*-----------------------------------------------------------------*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500*=================================================================*
006600 DATA                                    DIVISION.
006700*=================================================================*
006800*-----------------------------------------------------------------*
006900 WORKING-STORAGE                         SECTION.
007000*-----------------------------------------------------------------*
007100 01  FILLER                      PIC X(050)          VALUE
007200         "***** INICIO DA WORKING - HABCOMP *****".
007300*-----------------------------------------------------------------*
007400 01  HAB-LIMITES-SP.
007500     05 WRK-AREA-MIN-SP          PIC 9(002)V99  VALUE 48.00.
007600     05 WRK-AREA-MAX-SP          PIC 9(002)V99  VALUE 55.00.
007700     05 WRK-ESP-MIN-SP           PIC 9V99       VALUE 0.30.
007800     05 FILLER                   PIC X(010)     VALUE SPACES.
007900 01  HAB-LIMITES-SP-R REDEFINES HAB-LIMITES-SP.
008000     05 WRK-FAIXA-SP             PIC 9(004)V9999.
008100     05 FILLER                   PIC X(010).
008200*-----------------------------------------------------------------*
008300 01  HAB-LIMITES-OF.
008400     05 WRK-ESP-MIN-OF           PIC 9V99       VALUE 0.35.
008500     05 FILLER                   PIC X(010)     VALUE SPACES.
008600 01  HAB-LIMITES-OF-R REDEFINES HAB-LIMITES-OF.
008700     05 WRK-FAIXA-OF             PIC 9(003).
008800     05 FILLER                   PIC X(010).
008900*-----------------------------------------------------------------*
009000 01  WRK-PI                      PIC 9V9999999  VALUE 3.1415927.
009100 01  WRK-RAIO-POD                PIC 9(002)V999 VALUE ZEROS.
009200 01  WRK-AREA-POD                PIC 9(005)V999 VALUE ZEROS.
009300 01  IX-POD                      PIC 9(002) COMP VALUE ZERO.
009400 01  WRK-QTD-PODS-OK             PIC 9(002) COMP VALUE ZERO.
009500 01  WRK-DIM-FLAG-POD            PIC X(001)     VALUE "N".
009600*-----------------------------------------------------------------*
009700 01  WRK-PARM-COMBINADO.
009800     05 WRK-PARM-TYPO            PIC X(002).
009900     05 WRK-PARM-VALOR           PIC 9(005)V99.
010000 01  WRK-PARM-COMBINADO-N REDEFINES WRK-PARM-COMBINADO
010100                            PIC X(009).
010200*-----------------------------------------------------------------*
010300*----------------------- BOOK DE ERROS ---------------------------*
010400 COPY "HABERRO".
010500*-----------------------------------------------------------------*
010600 01  FILLER                      PIC X(050)          VALUE
010700         "***** FIM DA WORKING - HABCOMP *****".
010800*-----------------------------------------------------------------*
010900 LINKAGE                                 SECTION.
011000*-----------------------------------------------------------------*
011100 COPY "HABCASE".
011200
011300*=================================================================*
011400 PROCEDURE                               DIVISION USING
011500                                          HAB-CASO-TRABALHO.
011600*=================================================================*
011700 0000-PRINCIPAL                          SECTION.
011800
011900         PERFORM 0100-INICIAR.
012000         PERFORM 0200-PROCESSAR.
012100         PERFORM 0300-FINALIZAR.
012200
012300 0000-PRINCIPAL-FIM.                     EXIT.
012400*-----------------------------------------------------------------*
012500 0100-INICIAR                            SECTION.
012600*-----------------------------------------------------------------*
012700
012800         MOVE "N" TO HDC-COMP-DIM-FLAG.
012900
013000 0100-INICIAR-FIM.                       EXIT.
013100*-----------------------------------------------------------------*
013200 0200-PROCESSAR                          SECTION.
013300*-----------------------------------------------------------------*
013400
013500         IF HDC-REQ-TYPOLOGY EQUAL "SP"
013600             PERFORM 0210-VALIDA-SP
013700         ELSE
013800             IF HDC-REQ-TYPOLOGY EQUAL "MC"
013900                 PERFORM 0220-VALIDA-MC
014000             ELSE
014100                 PERFORM 0230-VALIDA-OF
014200             END-IF
014300         END-IF.
014400
014500 0200-PROCESSAR-FIM.                     EXIT.
014600*-----------------------------------------------------------------*
014700 0210-VALIDA-SP                          SECTION.
014800*-----------------------------------------------------------------*
014900*    CELULA UNICA: 48 A 55 M2 E ESPESSURA MINIMA DE 300MM          *
015000*-----------------------------------------------------------------*
015100
015200         IF HDC-GEOM-AREA-PISO NOT LESS WRK-AREA-MIN-SP AND
015300            HDC-GEOM-AREA-PISO NOT GREATER WRK-AREA-MAX-SP AND
015400            HDC-REQ-WALL-THICK NOT LESS WRK-ESP-MIN-SP
015500             MOVE "Y" TO HDC-COMP-DIM-FLAG
015600         ELSE
015700             MOVE "N" TO HDC-COMP-DIM-FLAG
015800         END-IF.
015900
016000 0210-VALIDA-SP-FIM.                     EXIT.
016100*-----------------------------------------------------------------*
016200 0220-VALIDA-MC                          SECTION.
016300*-----------------------------------------------------------------*
016400*    AGRUPAMENTO: CADA POD VALIDADO INDIVIDUALMENTE COMO UMA       *
016500*    CELULA UNICA (AREA DO POD E ESPESSURA MINIMA DE 300MM)        *
016600*-----------------------------------------------------------------*
016700
016800         MOVE ZERO TO WRK-QTD-PODS-OK.
016900         COMPUTE WRK-RAIO-POD ROUNDED = HDC-REQ-DIAMETER / 2.
017000         COMPUTE WRK-AREA-POD ROUNDED =
017100                 WRK-PI * WRK-RAIO-POD * WRK-RAIO-POD.
017200
017300         IF WRK-AREA-POD NOT LESS WRK-AREA-MIN-SP AND
017400            WRK-AREA-POD NOT GREATER WRK-AREA-MAX-SP AND
017500            HDC-REQ-WALL-THICK NOT LESS WRK-ESP-MIN-SP
017600             MOVE "S" TO WRK-DIM-FLAG-POD
017700         ELSE
017800             MOVE "N" TO WRK-DIM-FLAG-POD
017900         END-IF.
018000
018100         MOVE 1 TO IX-POD.
018200         PERFORM 0225-CONTA-POD-OK
018300                 VARYING IX-POD FROM 1 BY 1
018400                 UNTIL IX-POD GREATER HDC-REQ-POD-COUNT.
018500
018600         IF WRK-QTD-PODS-OK EQUAL HDC-REQ-POD-COUNT
018700             MOVE "Y" TO HDC-COMP-DIM-FLAG
018800         ELSE
018900             MOVE "N" TO HDC-COMP-DIM-FLAG
019000         END-IF.
019100
019200 0220-VALIDA-MC-FIM.                     EXIT.
019300*-----------------------------------------------------------------*
019400 0225-CONTA-POD-OK                       SECTION.
019500*-----------------------------------------------------------------*
019600
019700         IF WRK-DIM-FLAG-POD EQUAL "S"
019800             ADD 1 TO WRK-QTD-PODS-OK
019900         END-IF.
020000
020100 0225-CONTA-POD-OK-FIM.                  EXIT.
020200*-----------------------------------------------------------------*
020300 0230-VALIDA-OF                          SECTION.
020400*-----------------------------------------------------------------*
020500*    CASA ORGANICA: SOMENTE A ESPESSURA MINIMA DE 350MM E          *
020600*    EXIGIDA (FAIXAS DE AREA/VOLUME NAO SAO LIMITADAS)             *
020700*-----------------------------------------------------------------*
020800
020900         IF HDC-REQ-WALL-THICK NOT LESS WRK-ESP-MIN-OF
021000             MOVE "Y" TO HDC-COMP-DIM-FLAG
021100         ELSE
021200             MOVE "N" TO HDC-COMP-DIM-FLAG
021300         END-IF.
021400
021500 0230-VALIDA-OF-FIM.                     EXIT.
021600*-----------------------------------------------------------------*
021700 0300-FINALIZAR                          SECTION.
021800*-----------------------------------------------------------------*
021900
022000         MOVE "S" TO HDC-CTRL-RETORNO.
022100         EXIT PROGRAM.
022200
022300 0300-FINALIZAR-FIM.                     EXIT.
022400*-----------------------------------------------------------------*
022500 9999-TRATA-ERRO                         SECTION.
022600*-----------------------------------------------------------------*
022700
022800         MOVE "E"                    TO HDC-CTRL-RETORNO.
022900         MOVE "HABCOMP"               TO WRK-AREA-ERRO.
023000         DISPLAY "===== ERRO NO PROGRAMA HABCOMP =====".
023100         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
023200         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
023300         EXIT PROGRAM.
023400
023500 9999-TRATA-ERRO-FIM.                    EXIT.
023600*-----------------------------------------------------------------*
