000100*-----------------------------------------------------------------*
000200*    BOOK........: HABRESL                                        *
000300*    OBJETIVO....: LAYOUT DO REGISTRO DE SAIDA (RESULTADO DO      *
000400*                  PROJETO) DO ARQUIVO HABRES - LRECL = 090       *
000500*    PROGRAMADOR.: M.H.MEDEIROS                                   *
000600*    DATA........: 14 / 05 / 1987                                 *
000700*-----------------------------------------------------------------*
000800 01  REG-HABRES.
000900     05 RES-ID                   PIC X(008)      VALUE SPACES.
001000     05 RES-TYPOLOGY             PIC X(002)      VALUE SPACES.
001100     05 RES-AREA                 PIC 9(005)V99   VALUE ZEROS.
001200     05 RES-VOLUME               PIC 9(006)V99   VALUE ZEROS.
001300     05 RES-COMPLY-FLAG          PIC X(001)      VALUE "N".
001400     05 RES-SCHUMANN-FLAG        PIC X(001)      VALUE "N".
001500     05 RES-COUPLING-COUNT       PIC 9(003)      VALUE ZEROS.
001600     05 RES-STRUCT-STATUS        PIC X(004)      VALUE SPACES.
001700     05 RES-UTILIZATION          PIC 9V999       VALUE ZEROS.
001800     05 RES-NZEB-STATUS          PIC X(004)      VALUE SPACES.
001900     05 RES-EPH                  PIC 9(004)V99   VALUE ZEROS.
002000     05 RES-MIX-NAME             PIC X(030)      VALUE SPACES.
002100     05 RES-TOTAL-WEIGHT         PIC 9(007)      VALUE ZEROS.
002200     05 FILLER                   PIC X(005)      VALUE SPACES.
