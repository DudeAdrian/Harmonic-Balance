000100 IDENTIFICATION                          DIVISION.
000200*=================================================================*
000300 PROGRAM-ID.                             HABSTRC.
000400 AUTHOR.                                 M.H.MEDEIROS.
000500 INSTALLATION.                           FOURSYS - NUCLEO HABITAT.
000600 DATE-WRITTEN.                           24/07/1987.
000700 DATE-COMPILED.                          24/07/1987.
000800 SECURITY.                               USO INTERNO - NUCLEO HABITAT.
000900*=================================================================*
001000* PROGRAMA   : HABSTRC
001100* PROGRAMADOR: MATHEUS H. MEDEIROS
001200* ANALISTA   : IVAN SANCHES
001300* CONSULTORIA: FOURSYS
001400* DATA.......: 24 / 07 / 1987
001500*-----------------------------------------------------------------*
001600* OBJETIVO...: CALCULADORA ESTRUTURAL. ACAO SISMICA (NTC), CHECAGEM
001700*              DE ALVENARIA (RESISTENCIA/ESBELTEZ/ESPESSURA
001800*              MINIMA), CARGAS (PESO PROPRIO/VENTO/NEVE), ANALISE
001900*              DE CARGA DE PAREDE, ESTABILIDADE (FLAMBAGEM E
002000*              TOMBAMENTO), DIMENSIONAMENTO DE FUNDACAO CORRIDA E
002100*              FORCA SISMICA SIMPLIFICADA.
002200*-----------------------------------------------------------------*
002300* ARQUIVOS                I/O                  INCLUDE/BOOK
002400*  (NENHUM - SUBROTINA DE CALCULO, SEM E/S DE ARQUIVO)  HABCASE
002500*-----------------------------------------------------------------*
002600* MODULOS....: CHAMADO POR PROGHAB
002700*-----------------------------------------------------------------*
002800*                          ALTERACOES
002900*-----------------------------------------------------------------*
003000*    PROGRAMADOR: M.H.MEDEIROS                                    CH0001  
003100*    ANALISTA   : IVAN SANCHES                                    CH0001  
003200*    CONSULTORIA: FOURSYS                                         CH0001  
003300*    DATA.......: 24 / 07 / 1987                                  CH0001  
003400*    OBJETIVO...: VERSAO INICIAL - CARGAS E ANALISE DE PAREDE     CH0001  
003500*-----------------------------------------------------------------*
003600*    PROGRAMADOR: I. SANCHES                                      CH0002  
003700*    ANALISTA   : M.H.MEDEIROS                                    CH0002  
003800*    CONSULTORIA: FOURSYS                                         CH0002  
003900*    DATA.......: 19 / 11 / 1991                                  CH0002  
004000*    OBJETIVO...: INCLUSAS ROTINAS DE ESTABILIDADE (FLAMBAGEM E   CH0002  
004100*                 TOMBAMENTO) E DIMENSIONAMENTO DE FUNDACAO       CH0002  
004200*-----------------------------------------------------------------*
004300*    PROGRAMADOR: M.H.MEDEIROS                                    CH0003  
004400*    ANALISTA   : I. SANCHES                                      CH0003  
004500*    CONSULTORIA: FOURSYS                                         CH0003  
004600*    DATA.......: 08 / 05 / 1995                                  CH0003  
004700*    OBJETIVO...: INCLUSA FORCA SISMICA SIMPLIFICADA (COEFICIENTE CH0003  
004800*                 DE ZONA NTC) E CHECAGEM DE ALVENARIA (EC6)      CH0003  
004900*-----------------------------------------------------------------*
005000*    PROGRAMADOR: I. SANCHES                                      CH0004  
005100*    ANALISTA   : M.H.MEDEIROS                                    CH0004  
005200*    CONSULTORIA: FOURSYS                                         CH0004  
005300*    DATA.......: 15 / 02 / 1999                                  CH0004  
005400*    OBJETIVO...: BUG-1133 - VIRADA DO SECULO: DATA DE EMISSAO DO CH0004  
005500*                 LAUDO ESTRUTURAL PASSA A 4 DIGITOS DE ANO       CH0004  
005600*-----------------------------------------------------------------*
005700*    PROGRAMADOR: M.H.MEDEIROS                                    CH0005  
005800*    ANALISTA   : I. SANCHES                                      CH0005  
005900*    CONSULTORIA: FOURSYS                                         CH0005  
006000*    DATA.......: 30 / 06 / 2004                                  CH0005  
006100*    OBJETIVO...: CHAMADO-2301 - CARGA DE VENTO PASSA A USAR      CH0005  
006200*                 TERRENO CATEGORIA 2 (CR=0.85) COMO PADRAO       CH0005
006300*-----------------------------------------------------------------*
006400*    PROGRAMADOR: I. SANCHES                                      CH0006
006500*    ANALISTA   : M.H.MEDEIROS                                    CH0006
006600*    CONSULTORIA: FOURSYS                                         CH0006
006700*    DATA.......: 09 / 11 / 2006                                  CH0006
006800*    OBJETIVO...: BUG-2714 - 0250-CALC-ESTABILIDADE CALCULAVA A    CH0006
006900*                 CARGA CRITICA DE FLAMBAGEM E O FATOR DE          CH0006
007000*                 TOMBAMENTO MAS NUNCA OS COMPARAVA COM O LIMITE   CH0006
007100*                 DA REGRA (O LAUDO SAIA SEM VEREDITO); INCLUIDAS  CH0006
007200*                 AS DUAS CHECAGENS E OS CAMPOS DE STATUS EM       CH0006
007300*                 HDC-STRC. 0260-CALC-FUNDACAO TAMBEM NUNCA        CH0006
007400*                 REGISTRAVA O RECALQUE (FIXO EM 5 MM, LIMITE 25   CH0006
007500*                 MM) NEM TRANSFORMAVA O FATOR DE SEGURANCA EM     CH0006
007600*                 STATUS PASS/REVIEW; AMBOS INCLUIDOS.             CH0006
007700*-----------------------------------------------------------------*
007800*=================================================================*
007900
008000
008100*=================================================================*
008200 ENVIRONMENT                             DIVISION.
008300*=================================================================*
008400*-----------------------------------------------------------------*
008500 CONFIGURATION                           SECTION.
008600*-----------------------------------------------------------------*
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM.
008900
009000*=================================================================*
009100 DATA                                    DIVISION.
009200*=================================================================*
009300*-----------------------------------------------------------------*
009400 WORKING-STORAGE                         SECTION.
009500*-----------------------------------------------------------------*
009600 01  FILLER                      PIC X(050)          VALUE
009700         "***** INICIO DA WORKING - HABSTRC *****".
009800*-----------------------------------------------------------------*
009900*----------------------- CONSTANTES ESTRUTURAIS -------------------*
010000*-----------------------------------------------------------------*
010100 01  HAB-CONST-ESTR.
010200     05 WRK-PI                   PIC 9V9999999 VALUE 3.1415927.
010300     05 WRK-GAMA-G               PIC 9V99      VALUE 1.35.
010400     05 WRK-GAMA-Q               PIC 9V99      VALUE 1.50.
010500     05 WRK-GAMA-M               PIC 9V9       VALUE 2.5.
010600     05 WRK-E-TERRA              PIC 9(003)    VALUE 500.
010700     05 WRK-FC-TERRA             PIC 9V9       VALUE 3.5.
010800     05 WRK-DENSIDADE            PIC 9(004)    VALUE 1800.
010900     05 WRK-GRAV-KN              PIC 9V00981   VALUE 0.00981.
011000     05 WRK-CARGA-MORTA-COB      PIC 9V99      VALUE 1.50.
011100     05 WRK-CARGA-VIVA-PISO      PIC 9V99      VALUE 2.00.
011200     05 WRK-PRESSAO-SOLO         PIC 9(003)    VALUE 150.
011300     05 WRK-FATOR-TOMBO-MIN      PIC 9V9       VALUE 1.5.
011400     05 WRK-RECALQUE-FIXO        PIC 9(002)V9  VALUE 5.0.
011500     05 WRK-RECALQUE-LIMITE      PIC 9(002)V9  VALUE 25.0.
011600     05 WRK-FATOR-SEG-MIN        PIC 9V9       VALUE 2.0.
011700     05 FILLER                   PIC X(010)    VALUE SPACES.
011800*-----------------------------------------------------------------*
011900 01  HAB-CONST-VENTO-NEVE.
012000     05 WRK-VEL-VENTO            PIC 9(002)V9  VALUE 27.0.
012100     05 WRK-CR-TERRENO           PIC 9V99      VALUE 0.85.
012200     05 WRK-SK0-NEVE             PIC 9V9       VALUE 1.0.
012300     05 WRK-ALTITUDE             PIC 9(004)    VALUE 0100.
012400     05 FILLER                   PIC X(010)    VALUE SPACES.
012500 01  HAB-CONST-VENTO-NEVE-R REDEFINES HAB-CONST-VENTO-NEVE.
012600     05 WRK-VENTO-NEVE-CHAVE     PIC X(009).
012700     05 FILLER                   PIC X(010).
012800*-----------------------------------------------------------------*
012900 01  HAB-ZONA-SISMICA-CARGA.
013000     05 FILLER  PIC 9V99  VALUE 1.67.
013100     05 FILLER  PIC 9V99  VALUE 1.00.
013200     05 FILLER  PIC 9V99  VALUE 0.50.
013300     05 FILLER  PIC 9V99  VALUE 0.25.
013400 01  HAB-ZONA-SISMICA-TAB REDEFINES HAB-ZONA-SISMICA-CARGA.
013500     05 HAB-ZONA-MULT OCCURS 4 TIMES INDEXED BY IX-ZONA
013600                            PIC 9V99.
013700*-----------------------------------------------------------------*
013800 01  HAB-ZONA-AG-CARGA.
013900     05 FILLER  PIC 9V99  VALUE 0.35.
014000     05 FILLER  PIC 9V99  VALUE 0.25.
014100     05 FILLER  PIC 9V99  VALUE 0.15.
014200     05 FILLER  PIC 9V99  VALUE 0.05.
014300 01  HAB-ZONA-AG-TAB REDEFINES HAB-ZONA-AG-CARGA.
014400     05 HAB-ZONA-AG OCCURS 4 TIMES INDEXED BY IX-ZAG
014500                            PIC 9V99.
014600*-----------------------------------------------------------------*
014700 01  FILLER                      PIC X(050)          VALUE
014800         " AREA DE TRABALHO - SISMICA E ALVENARIA ".
014900*-----------------------------------------------------------------*
015000 01  WRK-ACEL-PROJETO            PIC 9V9999          VALUE ZEROS.
015100 01  WRK-FATOR-Q                 PIC 9V9             VALUE 1.5.
015200 01  WRK-RESIST-PROJETO          PIC 9V999           VALUE ZEROS.
015300 01  WRK-TENSAO-ADMISSIVEL       PIC 9(005)V999      VALUE ZEROS.
015400 01  WRK-ESP-EFETIVA             PIC 9V999           VALUE ZEROS.
015500 01  WRK-ESBELTEZ-ALV            PIC 9(003)V99       VALUE ZEROS.
015600 01  WRK-ESP-MINIMA              PIC 9V99            VALUE ZEROS.
015700 01  WRK-ALV-COMPRESSAO-OK       PIC X(001)          VALUE "N".
015800 01  WRK-ALV-ESBELTEZ-OK         PIC X(001)          VALUE "N".
015900 01  WRK-ALV-ESPESSURA-OK        PIC X(001)          VALUE "N".
016000*-----------------------------------------------------------------*
016100 01  FILLER                      PIC X(050)          VALUE
016200         " AREA DE TRABALHO - CARGAS ".
016300*-----------------------------------------------------------------*
016400 01  WRK-CARGA-PESO-PROPRIO      PIC 9(002)V999      VALUE ZEROS.
016500 01  WRK-PRESSAO-VENTO           PIC 9(002)V999      VALUE ZEROS.
016600 01  WRK-CE-EXPOSICAO            PIC 9(002)V999      VALUE ZEROS.
016700 01  WRK-QB-VENTO                PIC 9(002)V999      VALUE ZEROS.
016800 01  WRK-SK-NEVE                 PIC 9V999           VALUE ZEROS.
016900*-----------------------------------------------------------------*
017000 01  FILLER                      PIC X(050)          VALUE
017100         " AREA DE TRABALHO - PAREDE E ESTABILIDADE ".
017200*-----------------------------------------------------------------*
017300 01  WRK-PESO-PAREDE             PIC 9(006)V99       VALUE ZEROS.
017400 01  WRK-CARGA-COBERTURA         PIC 9(005)V99       VALUE ZEROS.
017500 01  WRK-CARGA-PISO              PIC 9(005)V99       VALUE ZEROS.
017600 01  WRK-FORCA-VENTO             PIC 9(005)V99       VALUE ZEROS.
017700 01  WRK-MOMENTO-VENTO           PIC 9(005)V99       VALUE ZEROS.
017800 01  WRK-VERTICAL-PROJETO        PIC 9(006)V99       VALUE ZEROS.
017900 01  WRK-MOMENTO-PROJETO         PIC 9(005)V99       VALUE ZEROS.
018000 01  WRK-AREA-SECAO              PIC 9(003)V999      VALUE ZEROS.
018100 01  WRK-MODULO-SECAO            PIC 9(003)V9999     VALUE ZEROS.
018200 01  WRK-TENSAO-AXIAL            PIC 9(005)V999      VALUE ZEROS.
018300 01  WRK-TENSAO-FLEXAO           PIC 9(005)V999      VALUE ZEROS.
018400 01  WRK-TENSAO-TOTAL            PIC 9(005)V999      VALUE ZEROS.
018500 01  WRK-ESBELTEZ-SIMPLES        PIC 9(003)V99       VALUE ZEROS.
018600 01  WRK-ALTURA-EFETIVA          PIC 9(002)V999      VALUE ZEROS.
018700 01  WRK-INERCIA                 PIC 9(003)V9999     VALUE ZEROS.
018800 01  WRK-CARGA-CRITICA           PIC 9(007)V99       VALUE ZEROS.
018900 01  WRK-MOMENTO-TOMBO           PIC 9(005)V999      VALUE ZEROS.
019000 01  WRK-MOMENTO-RESIST          PIC 9(005)V999      VALUE ZEROS.
019100 01  WRK-FATOR-TOMBO             PIC 9(003)V99       VALUE ZEROS.
019200*-----------------------------------------------------------------*
019300 01  FILLER                      PIC X(050)          VALUE
019400         " AREA DE TRABALHO - FUNDACAO E FORCA SISMICA ".
019500*-----------------------------------------------------------------*
019600 01  WRK-AREA-NECESSARIA         PIC 9(005)V99       VALUE ZEROS.
019700 01  WRK-PRESSAO-ATUANTE         PIC 9(005)V99       VALUE ZEROS.
019800 01  WRK-FATOR-SEGURANCA         PIC 9(003)V99       VALUE ZEROS.
019900 01  WRK-MASSA-EDIFICIO          PIC 9(007) COMP     VALUE ZERO.
020000 01  WRK-AG-ZONA                 PIC 9V99            VALUE ZEROS.
020100 01  WRK-AD-PROJETO              PIC 9V999           VALUE ZEROS.
020200*-----------------------------------------------------------------*
020300 01  FILLER                      PIC X(050)          VALUE
020400         "***** FIM DA WORKING - HABSTRC *****".
020500*-----------------------------------------------------------------*
020600*----------------------- BOOK DE ERROS ---------------------------*
020700 COPY "HABERRO".
020800*-----------------------------------------------------------------*
020900 LINKAGE                                 SECTION.
021000*-----------------------------------------------------------------*
021100 COPY "HABCASE".
021200
021300*=================================================================*
021400 PROCEDURE                               DIVISION USING
021500                                          HAB-CASO-TRABALHO.
021600*=================================================================*
021700 0000-PRINCIPAL                          SECTION.
021800
021900         PERFORM 0100-INICIAR.
022000         PERFORM 0200-PROCESSAR.
022100         PERFORM 0300-FINALIZAR.
022200
022300 0000-PRINCIPAL-FIM.                     EXIT.
022400*-----------------------------------------------------------------*
022500 0100-INICIAR                            SECTION.
022600*-----------------------------------------------------------------*
022700
022800         MOVE "FAIL" TO HDC-STRC-STATUS.
022900         SET IX-ZONA TO HDC-REQ-SEISMIC-ZONE.
023000         SET IX-ZAG  TO HDC-REQ-SEISMIC-ZONE.
023100
023200 0100-INICIAR-FIM.                       EXIT.
023300*-----------------------------------------------------------------*
023400 0200-PROCESSAR                          SECTION.
023500*-----------------------------------------------------------------*
023600*    A SEQUENCIA DE CALCULO SEGUE A DEPENDENCIA TECNICA: CARGAS    *
023700*    (R4) ANTES DA ANALISE DE PAREDE (R7), QUE POR SUA VEZ         *
023800*    ALIMENTA A CHECAGEM DE ALVENARIA (R3) E A ESTABILIDADE (R8);  *
023900*    A ACAO SISMICA (R2) E A FORCA SISMICA (R10) SAO INDEPENDENTES *
024000*-----------------------------------------------------------------*
024100
024200         PERFORM 0210-CALC-SISMICA.
024300         PERFORM 0230-CALC-CARGAS.
024400         PERFORM 0240-CALC-PAREDE.
024500         PERFORM 0220-CALC-ALVENARIA.
024600         PERFORM 0250-CALC-ESTABILIDADE.
024700         PERFORM 0260-CALC-FUNDACAO.
024800         PERFORM 0270-CALC-SISMO-FORCA.
024900
025000 0200-PROCESSAR-FIM.                     EXIT.
025100*-----------------------------------------------------------------*
025200 0210-CALC-SISMICA                       SECTION.
025300*-----------------------------------------------------------------*
025400*    ACAO SISMICA (NTC 2018): ACEL. PROJETO = PGA REF. (0.15G) X   *
025500*    MULTIPLICADOR DE ZONA. FATOR DE COMPORTAMENTO Q = 1.5 PARA    *
025600*    TERRA APILOADA / IMPRESSAO 3D (PADRAO DESTA LINHA DE PRODUTO) *
025700*-----------------------------------------------------------------*
025800
025900         COMPUTE WRK-ACEL-PROJETO ROUNDED =
026000                 0.15 * HAB-ZONA-MULT (IX-ZONA).
026100         MOVE 1.5 TO WRK-FATOR-Q.
026200
026300 0210-CALC-SISMICA-FIM.                  EXIT.
026400*-----------------------------------------------------------------*
026500 0220-CALC-ALVENARIA                     SECTION.
026600*-----------------------------------------------------------------*
026700*    EC6: RESISTENCIA A COMPRESSAO, ESBELTEZ E ESPESSURA MINIMA    *
026800*-----------------------------------------------------------------*
026900
027000         COMPUTE WRK-RESIST-PROJETO ROUNDED = 2.5 / WRK-GAMA-M.
027100         COMPUTE WRK-TENSAO-ADMISSIVEL ROUNDED =
027200                 (WRK-RESIST-PROJETO * 1000) / 1.5.
027300
027400         IF HDC-REQ-TYPOLOGY EQUAL "SP" OR HDC-REQ-TYPOLOGY
027500                 EQUAL "MC"
027600             COMPUTE WRK-ESP-EFETIVA ROUNDED =
027700                     0.7 * HDC-REQ-WALL-THICK
027800         ELSE
027900             MOVE HDC-REQ-WALL-THICK TO WRK-ESP-EFETIVA
028000         END-IF.
028100
028200         COMPUTE WRK-ESBELTEZ-ALV ROUNDED =
028300                 HDC-REQ-HEIGHT / WRK-ESP-EFETIVA.
028400         IF (HDC-GEOM-PERIMETRO / WRK-ESP-EFETIVA)
028500                 GREATER WRK-ESBELTEZ-ALV
028600             COMPUTE WRK-ESBELTEZ-ALV ROUNDED =
028700                     HDC-GEOM-PERIMETRO / WRK-ESP-EFETIVA
028800         END-IF.
028900
029000         IF WRK-TENSAO-TOTAL NOT GREATER WRK-TENSAO-ADMISSIVEL
029100             MOVE "S" TO WRK-ALV-COMPRESSAO-OK
029200         ELSE
029300             MOVE "N" TO WRK-ALV-COMPRESSAO-OK
029400         END-IF.
029500
029600         IF WRK-ESBELTEZ-ALV NOT GREATER 27.0
029700             MOVE "S" TO WRK-ALV-ESBELTEZ-OK
029800         ELSE
029900             MOVE "N" TO WRK-ALV-ESBELTEZ-OK
030000         END-IF.
030100
030200         MOVE 0.30 TO WRK-ESP-MINIMA.
030300         IF IX-ZONA EQUAL 1
030400             MOVE 0.40 TO WRK-ESP-MINIMA
030500         ELSE
030600             IF IX-ZONA EQUAL 2
030700                 MOVE 0.35 TO WRK-ESP-MINIMA
030800             END-IF
030900         END-IF.
031000         IF HDC-REQ-HEIGHT GREATER 3.0
031100             IF (HDC-REQ-HEIGHT / 10) GREATER WRK-ESP-MINIMA
031200                 COMPUTE WRK-ESP-MINIMA ROUNDED =
031300                         HDC-REQ-HEIGHT / 10
031400             END-IF
031500         END-IF.
031600         IF HDC-REQ-WALL-THICK NOT LESS WRK-ESP-MINIMA
031700             MOVE "S" TO WRK-ALV-ESPESSURA-OK
031800         ELSE
031900             MOVE "N" TO WRK-ALV-ESPESSURA-OK
032000         END-IF.
032100
032200         IF WRK-ALV-COMPRESSAO-OK EQUAL "S" AND
032300            WRK-ALV-ESBELTEZ-OK   EQUAL "S" AND
032400            WRK-ALV-ESPESSURA-OK  EQUAL "S"
032500             MOVE "Y" TO HDC-COMP-ALV-FLAG
032600         ELSE
032700             MOVE "N" TO HDC-COMP-ALV-FLAG
032800         END-IF.
032900
033000 0220-CALC-ALVENARIA-FIM.                EXIT.
033100*-----------------------------------------------------------------*
033200 0230-CALC-CARGAS                        SECTION.
033300*-----------------------------------------------------------------*
033400*    EC1: PESO PROPRIO, VENTO E NEVE                               *
033500*-----------------------------------------------------------------*
033600
033700         COMPUTE WRK-CARGA-PESO-PROPRIO ROUNDED =
033800                 HDC-REQ-WALL-THICK * WRK-DENSIDADE * 9.81 / 1000.
033900
034000         COMPUTE WRK-QB-VENTO ROUNDED =
034100                 0.5 * 1.225 * WRK-VEL-VENTO * WRK-VEL-VENTO /
034200                 1000.
034300         COMPUTE WRK-CE-EXPOSICAO ROUNDED =
034400                 (WRK-CR-TERRENO * WRK-CR-TERRENO) *
034500                 ((HDC-REQ-HEIGHT / 10) ** 0.2).
034600         COMPUTE WRK-PRESSAO-VENTO ROUNDED =
034700                 WRK-QB-VENTO * WRK-CE-EXPOSICAO.
034800
034900         IF WRK-ALTITUDE NOT GREATER 200
035000             MOVE WRK-SK0-NEVE TO WRK-SK-NEVE
035100         ELSE
035200             COMPUTE WRK-SK-NEVE ROUNDED =
035300                     WRK-SK0-NEVE +
035400                     ((WRK-ALTITUDE - 200) * 0.0035)
035500         END-IF.
035600
035700         MOVE "Y" TO HDC-COMP-CARGA-FLAG.
035800
035900 0230-CALC-CARGAS-FIM.                   EXIT.
036000*-----------------------------------------------------------------*
036100 0240-CALC-PAREDE                        SECTION.
036200*-----------------------------------------------------------------*
036300*    ANALISE DE CARGA DA PAREDE EQUIVALENTE DO PROJETO             *
036400*-----------------------------------------------------------------*
036500
036600         COMPUTE WRK-PESO-PAREDE ROUNDED =
036700                 HDC-REQ-HEIGHT * HDC-GEOM-PERIMETRO *
036800                 HDC-REQ-WALL-THICK * WRK-DENSIDADE * 9.81 / 1000.
036900
037000         COMPUTE WRK-CARGA-COBERTURA ROUNDED =
037100                 WRK-CARGA-MORTA-COB * HDC-GEOM-PERIMETRO * 0.5.
037200         COMPUTE WRK-CARGA-PISO ROUNDED =
037300                 WRK-CARGA-VIVA-PISO * HDC-GEOM-PERIMETRO * 0.5.
037400
037500         COMPUTE WRK-FORCA-VENTO ROUNDED =
037600                 WRK-PRESSAO-VENTO * HDC-REQ-HEIGHT *
037700                 HDC-GEOM-PERIMETRO.
037800         COMPUTE WRK-MOMENTO-VENTO ROUNDED =
037900                 WRK-FORCA-VENTO * HDC-REQ-HEIGHT / 2.
038000
038100         COMPUTE WRK-VERTICAL-PROJETO ROUNDED =
038200                 (WRK-GAMA-G * WRK-PESO-PAREDE) +
038300                 (WRK-GAMA-Q * (WRK-CARGA-COBERTURA +
038400                                WRK-CARGA-PISO)).
038500         COMPUTE WRK-MOMENTO-PROJETO ROUNDED =
038600                 WRK-GAMA-Q * WRK-MOMENTO-VENTO.
038700
038800         COMPUTE WRK-AREA-SECAO ROUNDED =
038900                 HDC-GEOM-PERIMETRO * HDC-REQ-WALL-THICK.
039000         COMPUTE WRK-MODULO-SECAO ROUNDED =
039100                 HDC-GEOM-PERIMETRO * HDC-REQ-WALL-THICK *
039200                 HDC-REQ-WALL-THICK / 6.
039300
039400         COMPUTE WRK-TENSAO-AXIAL ROUNDED =
039500                 (WRK-VERTICAL-PROJETO / WRK-AREA-SECAO) * 1000.
039600         COMPUTE WRK-TENSAO-FLEXAO ROUNDED =
039700                 (WRK-MOMENTO-PROJETO / WRK-MODULO-SECAO) * 1000.
039800         COMPUTE WRK-TENSAO-TOTAL ROUNDED =
039900                 WRK-TENSAO-AXIAL + WRK-TENSAO-FLEXAO.
040000
040100         COMPUTE WRK-TENSAO-ADMISSIVEL ROUNDED =
040200                 (WRK-FC-TERRA * 1000) / WRK-GAMA-M.
040300
040400         COMPUTE HDC-STRC-CARGA-PAR ROUNDED =
040500                 WRK-PESO-PAREDE.
040600         COMPUTE HDC-STRC-UTILIZACAO ROUNDED =
040700                 WRK-TENSAO-TOTAL / WRK-TENSAO-ADMISSIVEL.
040800
040900         IF HDC-STRC-UTILIZACAO NOT GREATER 1.0
041000             MOVE "PASS" TO HDC-STRC-STATUS
041100         ELSE
041200             MOVE "FAIL" TO HDC-STRC-STATUS
041300         END-IF.
041400
041500 0240-CALC-PAREDE-FIM.                   EXIT.
041600*-----------------------------------------------------------------*
041700 0250-CALC-ESTABILIDADE                  SECTION.
041800*-----------------------------------------------------------------*
041900*    ESTABILIDADE DA PAREDE: ESBELTEZ SIMPLES, FLAMBAGEM E         *
042000*    TOMBAMENTO                                                    *
042100*-----------------------------------------------------------------*
042200
042300         COMPUTE WRK-ESBELTEZ-SIMPLES ROUNDED =
042400                 HDC-REQ-HEIGHT / HDC-REQ-WALL-THICK.
042500         MOVE WRK-ESBELTEZ-SIMPLES TO HDC-STRC-ESBELTEZ.
042600
042700         COMPUTE WRK-ALTURA-EFETIVA ROUNDED =
042800                 0.75 * HDC-REQ-HEIGHT.
042900         COMPUTE WRK-INERCIA ROUNDED =
043000                 HDC-GEOM-PERIMETRO * HDC-REQ-WALL-THICK *
043100                 HDC-REQ-WALL-THICK * HDC-REQ-WALL-THICK / 12.
043200         COMPUTE WRK-CARGA-CRITICA ROUNDED =
043300                 (WRK-PI ** 2) * WRK-E-TERRA * 1000 * WRK-INERCIA
043400                 / (WRK-ALTURA-EFETIVA * WRK-ALTURA-EFETIVA).
043500
043600*        BUG-2714: A FLAMBAGEM PASSA QUANDO A CARGA CRITICA        CH0006
043700*        SUPERA O PESO PROPRIO DA PAREDE.                          CH0006
043800         IF WRK-CARGA-CRITICA GREATER WRK-PESO-PAREDE
043900             MOVE "PASS" TO HDC-STRC-FLAMB-STATUS
044000         ELSE
044100             MOVE "FAIL" TO HDC-STRC-FLAMB-STATUS
044200         END-IF.
044300
044400         COMPUTE WRK-MOMENTO-TOMBO ROUNDED =
044500                 0.5 * HDC-REQ-HEIGHT * HDC-REQ-HEIGHT *
044600                 HDC-GEOM-PERIMETRO * 0.5.
044700         COMPUTE WRK-MOMENTO-RESIST ROUNDED =
044800                 WRK-PESO-PAREDE * HDC-REQ-WALL-THICK / 2.
044900
045000         IF WRK-MOMENTO-TOMBO EQUAL ZERO
045100             MOVE 999 TO WRK-FATOR-TOMBO
045200         ELSE
045300             COMPUTE WRK-FATOR-TOMBO ROUNDED =
045400                     WRK-MOMENTO-RESIST / WRK-MOMENTO-TOMBO
045500         END-IF.
045600
045700*        BUG-2714: O TOMBAMENTO PASSA COM FATOR IGUAL OU MAIOR     CH0006
045800*        QUE 1.5.                                                  CH0006
045900         IF WRK-FATOR-TOMBO NOT LESS WRK-FATOR-TOMBO-MIN
046000             MOVE "PASS" TO HDC-STRC-TOMBO-STATUS
046100         ELSE
046200             MOVE "FAIL" TO HDC-STRC-TOMBO-STATUS
046300         END-IF.
046400
046500 0250-CALC-ESTABILIDADE-FIM.              EXIT.
046600*-----------------------------------------------------------------*
046700 0260-CALC-FUNDACAO                      SECTION.
046800*-----------------------------------------------------------------*
046900*    FUNDACAO CORRIDA: LARGURA, PROFUNDIDADE, RECALQUE E FATOR     *
047000*    DE SEGURANCA                                                  *
047100*-----------------------------------------------------------------*
047200
047300         COMPUTE WRK-AREA-NECESSARIA ROUNDED =
047400                 (WRK-PESO-PAREDE * WRK-GAMA-G) /
047500                 WRK-PRESSAO-SOLO.
047600
047700         IF WRK-AREA-NECESSARIA GREATER 0.60
047800             COMPUTE HDC-STRC-LARG-FUND ROUNDED =
047900                     WRK-AREA-NECESSARIA
048000         ELSE
048100             MOVE 0.60 TO HDC-STRC-LARG-FUND
048200         END-IF.
048300
048400         COMPUTE WRK-PRESSAO-ATUANTE ROUNDED =
048500                 WRK-PESO-PAREDE / HDC-STRC-LARG-FUND.
048600         COMPUTE WRK-FATOR-SEGURANCA ROUNDED =
048700                 WRK-PRESSAO-SOLO / WRK-PRESSAO-ATUANTE.
048800
048900*        BUG-2714: RECALQUE DE FUNDACAO CORRIDA EM SOLO DE TERRA   CH0006
049000*        CRUA E FIXO EM 5 MM (VIDE LAUDO GEOTECNICO PADRAO),       CH0006
049100*        LIMITE ACEITAVEL 25 MM.                                   CH0006
049200         MOVE WRK-RECALQUE-FIXO TO HDC-STRC-RECALQUE.
049300         IF HDC-STRC-RECALQUE NOT GREATER WRK-RECALQUE-LIMITE
049400             MOVE "PASS" TO HDC-STRC-RECALQ-STATUS
049500         ELSE
049600             MOVE "FAIL" TO HDC-STRC-RECALQ-STATUS
049700         END-IF.
049800
049900*        BUG-2714: FUNDACAO EM PASS QUANDO O FATOR DE SEGURANCA    CH0006
050000*        E IGUAL OU MAIOR QUE 2.0; SENAO VAI PARA REVISAO.         CH0006
050100         IF WRK-FATOR-SEGURANCA NOT LESS WRK-FATOR-SEG-MIN
050200             MOVE "PASS"   TO HDC-STRC-FUND-STATUS
050300         ELSE
050400             MOVE "REVIEW" TO HDC-STRC-FUND-STATUS
050500         END-IF.
050600
050700 0260-CALC-FUNDACAO-FIM.                  EXIT.
050800*-----------------------------------------------------------------*
050900 0270-CALC-SISMO-FORCA                   SECTION.
051000*-----------------------------------------------------------------*
051100*    FORCA SISMICA SIMPLIFICADA                                    *
051200*-----------------------------------------------------------------*
051300
051400         MOVE HAB-ZONA-AG (IX-ZAG) TO WRK-AG-ZONA.
051500         COMPUTE WRK-AD-PROJETO ROUNDED =
051600                 WRK-AG-ZONA / WRK-FATOR-Q.
051700
051800         COMPUTE WRK-MASSA-EDIFICIO ROUNDED =
051900                 HDC-GEOM-AREA-PISO * HDC-REQ-HEIGHT *
052000                 WRK-DENSIDADE.
052100
052200         COMPUTE HDC-STRC-FORCA-SISM ROUNDED =
052300                 WRK-MASSA-EDIFICIO * WRK-AD-PROJETO * 9.81 /
052400                 1000.
052500
052600         IF HDC-STRC-STATUS EQUAL "PASS"
052700             MOVE "Y" TO HDC-COMP-SISM-FLAG
052800         ELSE
052900             MOVE "N" TO HDC-COMP-SISM-FLAG
053000         END-IF.
053100
053200 0270-CALC-SISMO-FORCA-FIM.               EXIT.
053300*-----------------------------------------------------------------*
053400 0300-FINALIZAR                          SECTION.
053500*-----------------------------------------------------------------*
053600
053700         MOVE "S" TO HDC-CTRL-RETORNO.
053800         EXIT PROGRAM.
053900
054000 0300-FINALIZAR-FIM.                     EXIT.
054100*-----------------------------------------------------------------*
054200 9999-TRATA-ERRO                         SECTION.
054300*-----------------------------------------------------------------*
054400
054500         MOVE "E"          TO HDC-CTRL-RETORNO.
054600         MOVE "HABSTRC"    TO WRK-AREA-ERRO.
054700         DISPLAY "===== ERRO NO PROGRAMA HABSTRC =====".
054800         DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
054900         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
055000         EXIT PROGRAM.
055100
055200 9999-TRATA-ERRO-FIM.                    EXIT.
055300*-----------------------------------------------------------------*
